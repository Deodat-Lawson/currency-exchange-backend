000100******************************************************************
000110* COPYBOOK   : KLNREC                                            *
000120* DESCRIPTION: CANDLESTICK (KLINE) PRICE RECORD - ONE ROW PER    *
000130*              TRADING PAIR PER SAMPLE PERIOD.  INPUT TO THE     *
000140*              KLINE TECHNICAL ANALYSIS ENGINE (KLTANLYZ).       *
000150* RECORD KEY : KLN-SYMBOL / KLN-OPEN-TIME (ASCENDING, OLDEST     *
000160*              FIRST, NEWEST LAST - CALLER MUST PRESORT).        *
000170******************************************************************
000180 01  KLN-RECORD.
000190*--------------------------------------------------------------*
000200*    TRADING PAIR IDENTIFICATION                                *
000210*--------------------------------------------------------------*
000220     05  KLN-SYMBOL                  PIC X(12).
000230*--------------------------------------------------------------*
000240*    CANDLE OPEN TIMESTAMP - YYYYMMDDHHMMSS                     *
000250*--------------------------------------------------------------*
000260     05  KLN-OPEN-TIME-GRP.
000270         10  KLN-OPEN-TIME           PIC 9(14).
000280     05  KLN-OPEN-TIME-BRK REDEFINES KLN-OPEN-TIME-GRP.
000290         10  KLN-OT-YEAR             PIC 9(04).
000300         10  KLN-OT-MONTH            PIC 9(02).
000310         10  KLN-OT-DAY              PIC 9(02).
000320         10  KLN-OT-HOUR             PIC 9(02).
000330         10  KLN-OT-MINUTE           PIC 9(02).
000340         10  KLN-OT-SECOND           PIC 9(02).
000350*--------------------------------------------------------------*
000360*    OHLC PRICES - 8 DECIMAL PLACES                             *
000370*--------------------------------------------------------------*
000380     05  KLN-OPEN                    PIC S9(10)V9(8).
000390     05  KLN-HIGH                    PIC S9(10)V9(8).
000400     05  KLN-LOW                     PIC S9(10)V9(8).
000410     05  KLN-CLOSE                   PIC S9(10)V9(8).
000420*--------------------------------------------------------------*
000430*    TRADED VOLUME FOR THE PERIOD                               *
000440*--------------------------------------------------------------*
000450     05  KLN-VOLUME                  PIC S9(12)V9(8).
000460*--------------------------------------------------------------*
000470*    RESERVED FOR FUTURE VENUE/TRADE-COUNT FIELDS                *
000480*--------------------------------------------------------------*
000490     05  FILLER                      PIC X(20).
