000010******************************************************************
000020* PROGRAM    : KLTANLYZ
000030* DESCRIPTION: KLINE TECHNICAL ANALYSIS ENGINE.  READS PRESORTED
000040*              CANDLESTICK (KLINE) HISTORY ONE SYMBOL AT A TIME
000050*              AND COMPUTES THE FULL INDICATOR SUITE - MOVING
000060*              AVERAGES, RSI14, MACD, BOLLINGER BANDS, VOLUME
000070*              INDICATORS, CANDLE PATTERNS, SUPPORT/RESISTANCE
000080*              LEVELS AND AN OVERALL TREND/STRENGTH SCORE - ONE
000090*              ANALYSIS-FILE RECORD PER SYMBOL THAT HAS HISTORY.
000100******************************************************************
000110*-----------------------*
000120 IDENTIFICATION DIVISION.
000130*-----------------------*
000140 PROGRAM-ID.     KLTANLYZ.
000150 AUTHOR.         R K DESHMUKH.
000160 INSTALLATION.   GLOBAL MARKETS TECHNOLOGY - BATCH ANALYTICS.
000170 DATE-WRITTEN.   04/11/1991.
000180 DATE-COMPILED.
000190 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000200*--------------------------------------------------------------*
000210*                      C H A N G E   L O G                      *
000220*--------------------------------------------------------------*
000230* 04/11/91  RKD   INITIAL VERSION - SMA20/EMA14/RSI14/MACD.       CHGK0001
000240* 11/02/91  RKD   ADDED BOLLINGER BAND CALCULATION (MKT-0042).    CHGK0002
000250* 06/19/92  PJS   ADDED VOLUME SMA5 AND ON-BALANCE VOLUME.        CHGK0003
000260* 02/08/93  PJS   ADDED CANDLE PATTERN RECOGNITION (DOJI/HAMMER). CHGK0004
000270* 09/30/93  PJS   ADDED ENGULFING PATTERN CHECK - TRADE DESK REQ. CHGK0005
000280* 05/14/94  RKD   ADDED SUPPORT/RESISTANCE LEVEL DETECTION.       CHGK0006
000290* 01/22/95  RKD   ADDED LEVEL CLUSTERING - REQ MKT-0077.          CHGK0007
000300* 08/03/95  TLM   ADDED OVERALL TREND CLASSIFICATION LOGIC.       CHGK0008
000310* 03/11/96  TLM   ADDED TREND STRENGTH SCORING (0-100).           CHGK0009
000320* 07/29/96  TLM   TIGHTENED ROUNDING TO 8 DP HALF-UP THROUGHOUT.  CHGK0010
000330* 11/02/98  SKV   Y2K REMEDIATION - EXPANDED OPEN-TIME TO 4-DIGIT CHGK0011
000340*                 CENTURY (KLN-OT-YEAR), NO WINDOWING LOGIC USED.
000350* 02/15/99  SKV   Y2K REMEDIATION SIGNED OFF BY QA - REQ Y2K-0118.CHGK0012
000360* 06/20/00  SKV   WIDENED AN-OBV TO S9(14)V9(8) - OVERFLOW ON     CHGK0013
000370*                 HIGH VOLUME PAIRS REPORTED BY TRADE DESK.
000380* 04/09/02  NRP   RAISED WS-MAX-KLINES FROM 250 TO 500 CANDLES.   CHGK0014
000390* 10/17/03  NRP   ADDED PRESENCE INDICATOR BYTES FOR DOWNSTREAM   CHGK0015
000400*                 MARKET ANALYSIS REPORT (MKTANRPT) - MKT-0210.
000410* 01/09/05  NRP   SPLIT WS-SQRT-ITER OUT AS ITS OWN 77-LEVEL      CHGK0016
000420*                 ITEM PER SHOP CODING STANDARDS - MKT-0263.
000430* 01/23/05  DRF   ADDED OUT-OF-SEQUENCE KLINE DETECTION AGAINST   CHGK0017
000440*                 KLN-OPEN-TIME-BRK - A PRESORT FAILURE UPSTREAM
000450*                 WAS SILENTLY CORRUPTING INDICATOR WINDOWS -
000460*                 REQ MKT-0301.
000470* 01/23/05  DRF   ADDED A DEFENSIVE FLOOR-TO-ZERO PASS OVER THE   CHGK0018
000480*                 SIX SUPPORT/RESISTANCE SLOTS - REQ MKT-0305.
000490* 01/23/05  DRF   EXPANDED INLINE COMMENTARY THROUGHOUT THE       CHGK0019
000500*                 PROCEDURE DIVISION PER SHOP DOCUMENTATION
000510*                 STANDARDS REVIEW - REQ MKT-0309.
000520*--------------------------------------------------------------*
000530 ENVIRONMENT DIVISION.
000540 CONFIGURATION SECTION.
000550 SOURCE-COMPUTER.  IBM-3090.
000560 OBJECT-COMPUTER.  IBM-3090.
000570 SPECIAL-NAMES.
000580     C01 IS TOP-OF-FORM
000590     CLASS CLS-YES-NO IS 'Y' 'N'
000600     UPSI-0 ON  STATUS IS WS-DEBUG-SWITCH-ON
000610            OFF STATUS IS WS-DEBUG-SWITCH-OFF.
000620 INPUT-OUTPUT SECTION.
000630 FILE-CONTROL.
000640*
000650     SELECT KLINE-FILE ASSIGN TO KLNFILE
000660         ORGANIZATION IS SEQUENTIAL
000670         ACCESS MODE  IS SEQUENTIAL
000680         FILE STATUS  IS WS-KLINE-STATUS.
000690*
000700     SELECT ANALYSIS-FILE ASSIGN TO ANLFILE
000710         ORGANIZATION IS SEQUENTIAL
000720         ACCESS MODE  IS SEQUENTIAL
000730         FILE STATUS  IS WS-ANALYSIS-STATUS.
000740*
000750*-----------------------*
000760 DATA DIVISION.
000770*-----------------------*
000780 FILE SECTION.
000790*
000800 FD  KLINE-FILE
000810     RECORDING MODE IS F.
000820     COPY KLNREC.
000830*
000840 FD  ANALYSIS-FILE
000850     RECORDING MODE IS F.
000860     COPY ANLREC.
000870*
000880 WORKING-STORAGE SECTION.
000890*
000900 01  WS-PROGRAM-CONSTANTS.
000910*    ENGINEERING CAP ON CANDLES HELD PER SYMBOL IN WS-KLINE-TABLE.
000920     05  WS-MAX-KLINES           PIC S9(5) COMP VALUE +500.
000930     05  FILLER                  PIC X(01).
000940*
000950 01  WS-FILE-STATUS-AREA.
000960*    TWO-BYTE VSAM/QSAM-STYLE FILE STATUS FOR THE KLINE INPUT.
000970     05  WS-KLINE-STATUS         PIC X(02) VALUE SPACE.
000980         88  KLINE-OK                      VALUE '00'.
000990         88  KLINE-EOF                     VALUE '10'.
001000*    TWO-BYTE FILE STATUS FOR THE ANALYSIS OUTPUT FILE.
001010     05  WS-ANALYSIS-STATUS      PIC X(02) VALUE SPACE.
001020         88  ANALYSIS-OK                   VALUE '00'.
001030     05  FILLER                  PIC X(01).
001040*
001050 01  WS-SWITCHES.
001060     05  WS-CURRENT-SYMBOL       PIC X(12) VALUE SPACE.
001070*    LAST GOOD OPEN-TIME SEEN FOR THE SYMBOL IN PROGRESS - USED
001080*    BY 2110-CHECK-KLINE-SEQUENCE TO DETECT A PRESORT FAILURE
001090*    UPSTREAM (REQ MKT-0301).  RESET TO ZERO AT EACH CONTROL
001100*    BREAK SO ONE SYMBOL'S TIMESTAMPS NEVER GET COMPARED AGAINST
001110*    THE PRIOR SYMBOL'S.
001120     05  WS-LAST-OPEN-TIME       PIC 9(14) COMP VALUE ZERO.
001130     05  FILLER                  PIC X(01).
001140*
001150 01  WS-SUBSCRIPTS.
001160*    NUMBER OF CANDLES LOADED SO FAR FOR THE CURRENT SYMBOL.
001170     05  WS-KLINE-COUNT          PIC S9(05) COMP VALUE ZERO.
001180*    RUNNING COUNT OF ANALYSIS RECORDS WRITTEN THIS RUN.
001190     05  WS-ANALYSIS-COUNT       PIC S9(07) COMP VALUE ZERO.
001200*    COUNT OF KLINE RECORDS FOUND OUT OF ASCENDING OPEN-TIME
001210*    ORDER WITHIN A SYMBOL'S GROUP - REPORTED AT END OF RUN SO
001220*    OPERATIONS CAN TRACE BACK TO THE UPSTREAM SORT STEP.
001230     05  WS-SEQ-ERROR-COUNT      PIC S9(07) COMP VALUE ZERO.
001240*    PRIMARY TABLE SUBSCRIPT, REUSED ACROSS MOST PARAGRAPHS.
001250     05  WS-SUB-I                PIC S9(05) COMP VALUE ZERO.
001260*    SECONDARY TABLE SUBSCRIPT (E.G. "PRIOR CANDLE" INDEX).
001270     05  WS-SUB-J                PIC S9(05) COMP VALUE ZERO.
001280*    THIRD TABLE SUBSCRIPT, USED BY THE LEVEL-WINDOW SCAN.
001290     05  WS-SUB-K                PIC S9(05) COMP VALUE ZERO.
001300*    LOW BOUND OF A MOVING CALCULATION WINDOW.
001310     05  WS-WIN-LO               PIC S9(05) COMP VALUE ZERO.
001320*    HIGH BOUND OF A MOVING CALCULATION WINDOW.
001330     05  WS-WIN-HI               PIC S9(05) COMP VALUE ZERO.
001340*    HIGH BOUND SAVED ACROSS A NESTED PERFORM.
001350     05  WS-WIN-HI-SAVE          PIC S9(05) COMP VALUE ZERO.
001360     05  FILLER                  PIC X(01).
001370*
001380 01  WS-KLINE-TABLE.
001390     05  WS-KLINE-ENTRY OCCURS 500 TIMES.
001400*    OPENING PRICE OF THE CANDLE, COPIED FROM KLN-OPEN.
001410         10  WS-KL-OPEN          PIC S9(10)V9(8) COMP.
001420*    HIGH PRICE OF THE CANDLE, COPIED FROM KLN-HIGH.
001430         10  WS-KL-HIGH          PIC S9(10)V9(8) COMP.
001440*    LOW PRICE OF THE CANDLE, COPIED FROM KLN-LOW.
001450         10  WS-KL-LOW           PIC S9(10)V9(8) COMP.
001460*    CLOSING PRICE OF THE CANDLE - THE FIELD MOST INDICATORS KEY OFF.
001470         10  WS-KL-CLOSE         PIC S9(10)V9(8) COMP.
001480*    TRADED VOLUME OF THE CANDLE, COPIED FROM KLN-VOLUME.
001490         10  WS-KL-VOLUME        PIC S9(12)V9(8) COMP.
001500     05  FILLER                  PIC X(01).
001510*
001520 01  WS-MOVING-AVERAGE-FIELDS.
001530*    RUNNING SUM OF CLOSES OVER THE 20-CANDLE SMA WINDOW.
001540     05  WS-SMA20-SUM            PIC S9(14)V9(8) COMP.
001550*    COMPUTED 20-PERIOD SIMPLE MOVING AVERAGE.
001560     05  WS-SMA20-VAL            PIC S9(12)V9(8) COMP.
001570     05  WS-SMA20-OK-SW          PIC X(01) VALUE 'N'.
001580         88  WS-SMA20-OK                   VALUE 'Y'.
001590*    SUM USED TO SEED THE EMA14 SIMPLE-AVERAGE STARTING POINT.
001600     05  WS-EMA14-SEED-SUM       PIC S9(14)V9(8) COMP.
001610*    COMPUTED 14-PERIOD EXPONENTIAL MOVING AVERAGE.
001620     05  WS-EMA14-VAL            PIC S9(12)V9(8) COMP.
001630     05  WS-EMA14-OK-SW          PIC X(01) VALUE 'N'.
001640         88  WS-EMA14-OK                   VALUE 'Y'.
001650     05  FILLER                  PIC X(01).
001660*
001670 01  WS-GENERIC-EMA-FIELDS.
001680*    PERIOD LENGTH PASSED TO THE GENERIC EMA HELPER (12 OR 26).
001690     05  WS-EMA-PERIOD           PIC S9(03) COMP.
001700*    EMA SMOOTHING MULTIPLIER, 2 / (PERIOD + 1).
001710     05  WS-EMA-MULT             PIC S9(01)V9(10) COMP.
001720*    SUM USED TO SEED THE GENERIC EMA HELPER'S STARTING POINT.
001730     05  WS-EMA-SEED-SUM         PIC S9(14)V9(8) COMP.
001740*    RESULT RETURNED BY THE GENERIC EMA(PERIOD) HELPER.
001750     05  WS-EMA-RESULT           PIC S9(12)V9(8) COMP.
001760*    FIRST TABLE INDEX OF THE GENERIC EMA HELPER'S SEED WINDOW.
001770     05  WS-EMA-START-IDX        PIC S9(05) COMP.
001780     05  FILLER                  PIC X(01).
001790*
001800 01  WS-RSI-FIELDS.
001810*    WILDER-SMOOTHED AVERAGE GAIN USED BY THE RSI14 FORMULA.
001820     05  WS-AVG-GAIN             PIC S9(12)V9(8) COMP.
001830*    WILDER-SMOOTHED AVERAGE LOSS USED BY THE RSI14 FORMULA.
001840     05  WS-AVG-LOSS             PIC S9(12)V9(8) COMP.
001850*    SEED-PASS ACCUMULATOR FOR POSITIVE CLOSE-TO-CLOSE CHANGES.
001860     05  WS-GAIN-SUM             PIC S9(14)V9(8) COMP.
001870*    SEED-PASS ACCUMULATOR FOR NEGATIVE CLOSE-TO-CLOSE CHANGES.
001880     05  WS-LOSS-SUM             PIC S9(14)V9(8) COMP.
001890*    ONE CLOSE-TO-CLOSE DELTA, SIGNED.
001900     05  WS-PRICE-CHANGE         PIC S9(11)V9(8) COMP.
001910*    CURRENT STEP'S GAIN PORTION FED INTO WILDER SMOOTHING.
001920     05  WS-GAIN-VAL             PIC S9(11)V9(8) COMP.
001930*    CURRENT STEP'S LOSS PORTION FED INTO WILDER SMOOTHING.
001940     05  WS-LOSS-VAL             PIC S9(11)V9(8) COMP.
001950*    RELATIVE STRENGTH RATIO (AVG GAIN OVER AVG LOSS).
001960     05  WS-RS-VALUE             PIC S9(08)V9(8) COMP.
001970*    COMPUTED 14-PERIOD RELATIVE STRENGTH INDEX, 0-100.
001980     05  WS-RSI14-VAL            PIC S9(05)V9(8) COMP.
001990     05  WS-RSI14-OK-SW          PIC X(01) VALUE 'N'.
002000         88  WS-RSI14-OK                   VALUE 'Y'.
002010     05  FILLER                  PIC X(01).
002020*
002030 01  WS-MACD-FIELDS.
002040*    12-PERIOD EMA LEG OF THE MACD CALCULATION.
002050     05  WS-EMA12-VAL            PIC S9(12)V9(8) COMP.
002060*    26-PERIOD EMA LEG OF THE MACD CALCULATION.
002070     05  WS-EMA26-VAL            PIC S9(12)V9(8) COMP.
002080*    MACD LINE, EMA12 MINUS EMA26.
002090     05  WS-MACD-VAL             PIC S9(12)V9(8) COMP.
002100*    MACD SIGNAL LINE PER THE FEED'S OWN (DEGENERATE) FORMULA.
002110     05  WS-MACD-SIGNAL-VAL      PIC S9(12)V9(8) COMP.
002120*    MACD HISTOGRAM, MACD LINE MINUS SIGNAL LINE.
002130     05  WS-MACD-HIST-VAL        PIC S9(12)V9(8) COMP.
002140     05  WS-MACD-OK-SW           PIC X(01) VALUE 'N'.
002150         88  WS-MACD-OK                    VALUE 'Y'.
002160     05  FILLER                  PIC X(01).
002170*
002180 01  WS-BOLLINGER-FIELDS.
002190*    POPULATION VARIANCE OF CLOSES OVER THE 20-CANDLE WINDOW.
002200     05  WS-BOLL-VARIANCE        PIC S9(14)V9(8) COMP.
002210*    STANDARD DEVIATION DERIVED VIA NEWTON-RAPHSON SQUARE ROOT.
002220     05  WS-BOLL-STDDEV          PIC S9(12)V9(8) COMP.
002230*    UPPER BOLLINGER BAND, SMA20 PLUS 2 STANDARD DEVIATIONS.
002240     05  WS-BOLL-UPPER-VAL       PIC S9(12)V9(8) COMP.
002250*    LOWER BOLLINGER BAND, SMA20 MINUS 2 STANDARD DEVIATIONS.
002260     05  WS-BOLL-LOWER-VAL       PIC S9(12)V9(8) COMP.
002270*    ONE CLOSE'S DEVIATION FROM SMA20, SQUARED INTO THE VARIANCE.
002280     05  WS-BOLL-DIFF            PIC S9(12)V9(8) COMP.
002290     05  WS-BOLL-OK-SW           PIC X(01) VALUE 'N'.
002300         88  WS-BOLL-OK                    VALUE 'Y'.
002310     05  FILLER                  PIC X(01).
002320*
002330 01  WS-SQRT-WORK-FIELDS.
002340*    NEWTON-RAPHSON SQUARE ROOT WORK AREA - NO INTRINSIC SQRT
002350*    FUNCTION IS AVAILABLE ON THIS COMPILER LEVEL.
002360     05  WS-SQRT-INPUT           PIC S9(14)V9(8) COMP.
002370*    CURRENT NEWTON-RAPHSON GUESS, REFINED EACH ITERATION.
002380     05  WS-SQRT-RESULT          PIC S9(12)V9(8) COMP.
002390     05  FILLER                  PIC X(01).
002400*    ITERATION COUNT KEPT OUTSIDE THE GROUP ABOVE SO IT CAN BE
002410*    RESET BY ITSELF WITHOUT DISTURBING THE INPUT/RESULT PAIR.
002420 77  WS-SQRT-ITER                PIC S9(03) COMP.
002430*
002440 01  WS-VOLUME-FIELDS.
002450*    RUNNING SUM OF VOLUME OVER THE 5-CANDLE WINDOW.
002460     05  WS-VOLSMA-SUM           PIC S9(16)V9(8) COMP.
002470*    COMPUTED 5-PERIOD VOLUME SIMPLE MOVING AVERAGE.
002480     05  WS-VOLSMA-VAL           PIC S9(14)V9(8) COMP.
002490     05  WS-VOLSMA-OK-SW         PIC X(01) VALUE 'N'.
002500         88  WS-VOLSMA-OK                  VALUE 'Y'.
002510*    RUNNING ON-BALANCE VOLUME TOTAL.
002520     05  WS-OBV-VAL              PIC S9(16)V9(8) COMP.
002530     05  WS-OBV-OK-SW            PIC X(01) VALUE 'N'.
002540         88  WS-OBV-OK                     VALUE 'Y'.
002550     05  FILLER                  PIC X(01).
002560*
002570 01  WS-CANDLE-FIELDS.
002580*    ABSOLUTE SIZE OF A CANDLE'S OPEN/CLOSE BODY.
002590     05  WS-BODY-VAL             PIC S9(12)V9(8) COMP.
002600*    LENGTH OF THE CANDLE'S UPPER WICK.
002610     05  WS-UPPER-SHADOW         PIC S9(12)V9(8) COMP.
002620*    LENGTH OF THE CANDLE'S LOWER WICK.
002630     05  WS-LOWER-SHADOW         PIC S9(12)V9(8) COMP.
002640*    TOTAL HIGH-TO-LOW RANGE OF THE CANDLE.
002650     05  WS-RANGE-VAL            PIC S9(12)V9(8) COMP.
002660*    'Y' WHEN THE MOST RECENT CANDLE CLOSED ABOVE ITS OPEN.
002670     05  WS-LAST-BULLISH-SW      PIC X(01) VALUE 'N'.
002680         88  WS-LAST-BULLISH               VALUE 'Y'.
002690*    'Y' WHEN THE CANDLE BEFORE THAT CLOSED ABOVE ITS OPEN.
002700     05  WS-PREV-BULLISH-SW      PIC X(01) VALUE 'N'.
002710         88  WS-PREV-BULLISH               VALUE 'Y'.
002720     05  FILLER                  PIC X(01).
002730*
002740 01  WS-LEVEL-TABLES.
002750*    NUMBER OF RESISTANCE CANDIDATES FOUND THIS SYMBOL.
002760     05  WS-RESIST-CAND-CNT      PIC S9(05) COMP.
002770*    ONE CANDIDATE RESISTANCE PRICE (A LOCAL SWING HIGH).
002780     05  WS-RESIST-CAND          PIC S9(10)V9(8) COMP
002790                                  OCCURS 500 TIMES.
002800*    NUMBER OF SUPPORT CANDIDATES FOUND THIS SYMBOL.
002810     05  WS-SUPPORT-CAND-CNT     PIC S9(05) COMP.
002820*    ONE CANDIDATE SUPPORT PRICE (A LOCAL SWING LOW).
002830     05  WS-SUPPORT-CAND         PIC S9(10)V9(8) COMP
002840                                  OCCURS 500 TIMES.
002850*    NUMBER OF ENTRIES LOADED INTO THE CLUSTERING WORK TABLE.
002860     05  WS-CLUSTER-IN-CNT       PIC S9(05) COMP.
002870*    ONE CANDIDATE LEVEL AWAITING SORT AND CLUSTERING.
002880     05  WS-CLUSTER-IN           PIC S9(10)V9(8) COMP
002890                                  OCCURS 500 TIMES.
002900*    NUMBER OF MERGED LEVELS PRODUCED (AT MOST 3).
002910     05  WS-CLUSTER-OUT-CNT      PIC S9(05) COMP.
002920*    ONE MERGED (CLUSTERED) SUPPORT OR RESISTANCE LEVEL.
002930     05  WS-CLUSTER-OUT          PIC S9(10)V9(8) COMP
002940                                  OCCURS 3 TIMES.
002950*    PRICE ANCHORING THE CLUSTER CURRENTLY BEING BUILT.
002960     05  WS-CLUSTER-BASE         PIC S9(10)V9(8) COMP.
002970*    RUNNING SUM OF MEMBERS IN THE CLUSTER BEING BUILT.
002980     05  WS-CLUSTER-SUM          PIC S9(14)V9(8) COMP.
002990*    COUNT OF CANDIDATES FOLDED INTO THE CURRENT CLUSTER.
003000     05  WS-CLUSTER-MEMBERS      PIC S9(05) COMP.
003010*    PERCENT DEVIATION OF A CANDIDATE FROM THE CLUSTER BASE.
003020     05  WS-CLUSTER-PCT          PIC S9(05)V9(8) COMP.
003030*    TEMPORARY HOLDER FOR THE BUBBLE-SORT EXCHANGE.
003040     05  WS-SWAP-VALUE           PIC S9(10)V9(8) COMP.
003050*    'Y' WHEN A BUBBLE-SORT PASS MADE NO EXCHANGES.
003060     05  WS-SORTED-SW            PIC X(01) VALUE 'N'.
003070         88  WS-TABLE-SORTED               VALUE 'Y'.
003080*    'Y' WHILE THE CANDLE UNDER TEST STILL QUALIFIES AS A HIGH.
003090     05  WS-IS-RESIST-SW         PIC X(01) VALUE 'N'.
003100*    'Y' WHILE THE CANDLE UNDER TEST STILL QUALIFIES AS A LOW.
003110     05  WS-IS-SUPPORT-SW        PIC X(01) VALUE 'N'.
003120     05  FILLER                  PIC X(01).
003130*
003140 01  WS-TREND-FIELDS.
003150*    'Y' WHEN EMA14 IS CURRENTLY ABOVE SMA20.
003160     05  WS-EMA-ABOVE-SMA-SW     PIC X(01) VALUE 'N'.
003170         88  WS-EMA-ABOVE-SMA              VALUE 'Y'.
003180*    COUNT OF UP CANDLES IN THE RECENT TREND WINDOW.
003190     05  WS-BULLISH-CANDLES      PIC S9(03) COMP.
003200*    COUNT OF DOWN CANDLES IN THE RECENT TREND WINDOW.
003210     05  WS-BEARISH-CANDLES      PIC S9(03) COMP.
003220*    'Y' WHEN RSI14 IS ABOVE 70.
003230     05  WS-OVERBOUGHT-SW        PIC X(01) VALUE 'N'.
003240         88  WS-OVERBOUGHT                 VALUE 'Y'.
003250*    'Y' WHEN RSI14 IS BELOW 30.
003260     05  WS-OVERSOLD-SW          PIC X(01) VALUE 'N'.
003270         88  WS-OVERSOLD                   VALUE 'Y'.
003280*    0-100 TREND STRENGTH SCORE BUILT UP IN 3830.
003290     05  WS-STRENGTH-SCORE       PIC S9(05) COMP.
003300     05  FILLER                  PIC X(01).
003310*
003320*-----------------------*
003330 PROCEDURE DIVISION.
003340*-----------------------*
003350*    MAIN LINE IS A SINGLE PRESORTED-FILE PASS WITH A CONTROL
003360*    BREAK ON KLN-SYMBOL - ONE ANALYSIS-FILE RECORD IS WRITTEN
003370*    PER SYMBOL THAT HAS AT LEAST ONE KLINE.  THE FIRST RECORD
003380*    IS PRIMED BEFORE THE LOOP SO THE CONTROL BREAK TEST INSIDE
003390*    2000-PROCESS-SYMBOL-GROUP HAS SOMETHING TO COMPARE AGAINST.
003400 0000-MAIN-LINE.
003410*
003420     PERFORM 1000-INITIALIZE-RUN THRU 1000-EXIT.
003430*    PRIME THE FIRST RECORD - IF THE FILE IS EMPTY, KLINE-EOF IS
003440*    ALREADY SET AND THE PERFORM BELOW NEVER EXECUTES.
003450*    PULL THE NEXT CANDLE IN THE GROUP (AUTOMATIC AT-END SETS KLINE-EOF).
003460     PERFORM 1100-READ-KLINE-REC THRU 1100-EXIT.
003470*    ONLY BUILD THE IN-MEMORY TABLE WHEN A RECORD WAS ACTUALLY READ.
003480     IF NOT KLINE-EOF
003490*        ESTABLISH THE FIRST CONTROL-BREAK KEY.
003500         MOVE KLN-SYMBOL TO WS-CURRENT-SYMBOL
003510     END-IF.
003520     PERFORM 2000-PROCESS-SYMBOL-GROUP THRU 2000-EXIT
003530         UNTIL KLINE-EOF.
003540*    CLOSE UP BEFORE ENDING THE RUN.
003550     PERFORM 1900-CLOSE-FILES THRU 1900-EXIT.
003560*    TWO END-OF-JOB TALLIES FOR THE OPERATOR CONSOLE - SYMBOLS
003570*    WRITTEN AND, SEPARATELY, HOW MANY TIMES THE PRESORT ORDER
003580*    WAS FOUND TO BE BROKEN (REQ MKT-0301).  A NONZERO SECOND
003590*    COUNT MEANS THE UPSTREAM SORT STEP NEEDS INVESTIGATING EVEN
003600*    THOUGH THIS PROGRAM STILL PRODUCED OUTPUT FOR EVERY SYMBOL.
003610     DISPLAY 'KLTANLYZ - SYMBOLS ANALYZED: ' WS-ANALYSIS-COUNT.
003620     DISPLAY 'KLTANLYZ - OUT-OF-SEQUENCE KLINES DETECTED: '
003630         WS-SEQ-ERROR-COUNT.
003640*    RETURN CONTROL TO JCL/THE CALLING STEP.
003650     GOBACK.
003660*
003670 1000-INITIALIZE-RUN.
003680     OPEN INPUT  KLINE-FILE.
003690     OPEN OUTPUT ANALYSIS-FILE.
003700*    A BAD OPEN ON THE INPUT FILE IS FATAL - THERE IS NOTHING TO
003710*    ANALYZE, SO THE JOB STEP IS FAILED WITH A NONZERO RETURN
003720*    CODE RATHER THAN LIMPING THROUGH WITH AN EMPTY OUTPUT FILE.
003730     IF NOT KLINE-OK
003740         DISPLAY 'KLTANLYZ - KLINE FILE OPEN ERROR: '
003750             WS-KLINE-STATUS
003760*    SIGNAL A JOB-STEP FAILURE TO THE SCHEDULER (NONZERO RETURN-CODE).
003770         MOVE 16 TO RETURN-CODE
003780         GOBACK
003790     END-IF.
003800*    RESET THE WORK FIELD(S) BELOW TO ZERO BEFORE THE NEW PASS.
003810     MOVE ZERO  TO WS-KLINE-COUNT WS-ANALYSIS-COUNT
003820                   WS-SEQ-ERROR-COUNT WS-LAST-OPEN-TIME.
003830*    BLANK OUT THE WORK FIELD BEFORE REUSE.
003840     MOVE SPACE TO WS-CURRENT-SYMBOL.
003850 1000-EXIT.
003860     EXIT.
003870*
003880 1100-READ-KLINE-REC.
003890*    SEQUENTIAL READ OF THE ONE INPUT FILE THIS PROGRAM OWNS -
003900*    EVERY CALLER (MAIN LINE AND 2100-LOAD-KLINE-GROUP) GOES
003910*    THROUGH HERE SO THE AT-END HANDLING ONLY LIVES IN ONE PLACE.
003920     READ KLINE-FILE
003930         AT END
003940             SET KLINE-EOF TO TRUE
003950     END-READ.
003960 1100-EXIT.
003970     EXIT.
003980*
003990 1900-CLOSE-FILES.
004000     CLOSE KLINE-FILE.
004010     CLOSE ANALYSIS-FILE.
004020 1900-EXIT.
004030     EXIT.
004040*
004050 2000-PROCESS-SYMBOL-GROUP.
004060*    ACCUMULATES ONE SYMBOL'S KLINE GROUP, THEN RUNS THE FULL
004070*    INDICATOR ENGINE AGAINST IT (CONTROL BREAK ON KLN-SYMBOL).
004080     MOVE ZERO TO WS-KLINE-COUNT.
004090*    A SYMBOL'S OPEN-TIME SEQUENCE IS ONLY MEANINGFUL WITHIN
004100*    THAT SYMBOL'S OWN GROUP - RESET THE LAST-SEEN TIMESTAMP SO
004110*    THE FIRST CANDLE OF THE NEW GROUP IS NEVER FLAGGED AGAINST
004120*    THE PREVIOUS SYMBOL'S LAST CANDLE.
004130     MOVE ZERO TO WS-LAST-OPEN-TIME.
004140     PERFORM 2100-LOAD-KLINE-GROUP THRU 2100-EXIT
004150         UNTIL KLINE-EOF
004160            OR KLN-SYMBOL NOT = WS-CURRENT-SYMBOL.
004170*    A SYMBOL WITH ZERO KLINES NEVER GETS AN ANALYSIS RECORD -
004180*    THIS IS THE "SKIP - NO ANALYSIS" RULE FOR UNIT B, ENFORCED
004190*    SIMPLY BY NEVER WRITING THE RECORD IN THE FIRST PLACE.
004200     IF WS-KLINE-COUNT > ZERO
004210         PERFORM 3000-COMPUTE-INDICATORS THRU 3000-EXIT
004220         PERFORM 3900-WRITE-ANALYSIS-REC THRU 3900-EXIT
004230     END-IF.
004240     IF NOT KLINE-EOF
004250*        THE RECORD CURRENTLY IN THE KLINE-RECORD AREA BELONGS
004260*        TO THE NEXT SYMBOL - ESTABLISH IT AS THE NEW KEY.
004270         MOVE KLN-SYMBOL TO WS-CURRENT-SYMBOL
004280     END-IF.
004290 2000-EXIT.
004300     EXIT.
004310*
004320 2100-LOAD-KLINE-GROUP.
004330*    APPENDS ONE KLINE TO THE IN-MEMORY TABLE FOR THE CURRENT
004340*    SYMBOL, THEN READS AHEAD FOR THE NEXT CONTROL-BREAK TEST.
004350     PERFORM 2110-CHECK-KLINE-SEQUENCE THRU 2110-EXIT.
004360*    WS-MAX-KLINES IS AN ENGINEERING LIMIT (500 CANDLES) - ANY
004370*    CANDLES BEYOND IT ARE STILL READ AND SKIPPED PAST HERE SO
004380*    THE CONTROL BREAK LOGIC STAYS CORRECT, THEY ARE JUST NOT
004390*    LOADED INTO THE WINDOW-BASED INDICATOR CALCULATIONS.
004400     IF WS-KLINE-COUNT < WS-MAX-KLINES
004410         ADD 1 TO WS-KLINE-COUNT
004420         MOVE KLN-OPEN   TO WS-KL-OPEN(WS-KLINE-COUNT)
004430*    COPY THE INPUT FIELD INTO THE IN-MEMORY KLINE TABLE.
004440         MOVE KLN-HIGH   TO WS-KL-HIGH(WS-KLINE-COUNT)
004450         MOVE KLN-LOW    TO WS-KL-LOW(WS-KLINE-COUNT)
004460         MOVE KLN-CLOSE  TO WS-KL-CLOSE(WS-KLINE-COUNT)
004470*    SAVE THE VOLUME FOR THE OBV/VOLUME-SMA WORK BELOW.
004480         MOVE KLN-VOLUME TO WS-KL-VOLUME(WS-KLINE-COUNT)
004490     END-IF.
004500     PERFORM 1100-READ-KLINE-REC THRU 1100-EXIT.
004510 2100-EXIT.
004520     EXIT.
004530*
004540 2110-CHECK-KLINE-SEQUENCE.
004550*    KLNREC'S HEADER COMMENT SAYS THE CALLER MUST PRESORT BY
004560*    SYMBOL/OPEN-TIME ASCENDING - EVERY WINDOW CALCULATION BELOW
004570*    (SMA20, EMA14, RSI14 ...) SILENTLY ASSUMES THAT ORDER HOLDS.
004580*    THIS IS A DIAGNOSTIC-ONLY CHECK: A BROKEN PRESORT IS LOGGED
004590*    TO THE OPERATOR CONSOLE WITH A HUMAN-READABLE TIMESTAMP (THE
004600*    KLN-OPEN-TIME-BRK REDEFINITION BUILT FOR Y2K REMEDIATION -
004610*    SEE CHGK0011) BUT THE RECORD IS STILL LOADED, SINCE SKIPPING
004620*    IT WOULD LEAVE AN EVEN LARGER HOLE IN THE WINDOW.
004630     IF WS-LAST-OPEN-TIME NOT = ZERO
004640         IF KLN-OPEN-TIME NOT > WS-LAST-OPEN-TIME
004650             ADD 1 TO WS-SEQ-ERROR-COUNT
004660*    WRITE A MESSAGE TO THE OPERATOR CONSOLE.
004670             DISPLAY 'KLTANLYZ - OUT OF SEQUENCE KLINE FOR '
004680                 KLN-SYMBOL ' AT '
004690                 KLN-OT-YEAR '-' KLN-OT-MONTH '-' KLN-OT-DAY
004700                 ' ' KLN-OT-HOUR ':' KLN-OT-MINUTE ':'
004710                 KLN-OT-SECOND
004720         END-IF
004730     END-IF.
004740*    REMEMBER THIS OPEN-TIME FOR THE SEQUENCE CHECK ON THE NEXT CANDLE.
004750     MOVE KLN-OPEN-TIME TO WS-LAST-OPEN-TIME.
004760 2110-EXIT.
004770     EXIT.
004780*
004790 3000-COMPUTE-INDICATORS.
004800*    DRIVES THE INDICATOR SUITE FOR ONE SYMBOL, IN THE ORDER THE
004810*    BUSINESS RULES REQUIRE - MOVING AVERAGES FIRST SINCE BOTH
004820*    BOLLINGER AND THE TREND CALL DEPEND ON SMA20 AND EMA14.
004830     INITIALIZE AN-RECORD.
004840     MOVE WS-CURRENT-SYMBOL TO AN-SYMBOL.
004850*    EVERY PRESENCE INDICATOR STARTS 'N' - EACH COMPUTE PARAGRAPH
004860*    BELOW FLIPS ITS OWN INDICATOR TO 'Y' ONLY IF IT HAD ENOUGH
004870*    CANDLES TO PRODUCE A VALUE (REQ MKT-0210 - SEE CHGK0015).
004880     MOVE 'N' TO AN-SMA20-IND AN-EMA14-IND AN-RSI14-IND
004890                 AN-MACD-IND AN-BOLL-IND AN-VOLSMA-IND
004900                 AN-OBV-IND AN-TREND-IND AN-LAST-CLOSE-IND.
004910*    ASSUME NO CANDLE PATTERN UNTIL 3600-COMPUTE-PATTERNS SAYS OTHERWISE.
004920     MOVE 'N' TO AN-DOJI-FLAG AN-HAMMER-FLAG AN-ENGULF-FLAG.
004930*    CLEAR THE "ENOUGH HISTORY" SWITCHES - SET ON WHEN THE WINDOW IS FULL.
004940     MOVE 'N' TO WS-SMA20-OK-SW WS-EMA14-OK-SW WS-RSI14-OK-SW
004950                 WS-MACD-OK-SW WS-BOLL-OK-SW WS-VOLSMA-OK-SW
004960                 WS-OBV-OK-SW.
004970*    LAST CLOSE IS CARRIED FORWARD UNCONDITIONALLY - EVEN A
004980*    SYMBOL WITH A SINGLE CANDLE HAS A CURRENT PRICE, AND
004990*    MKTANRPT'S PATTERN LIST PRINTS IT WITHOUT REOPENING KLINES.
005000     MOVE WS-KL-CLOSE(WS-KLINE-COUNT) TO AN-LAST-CLOSE.
005010     SET AN-LAST-CLOSE-PRESENT TO TRUE.
005020     PERFORM 3100-COMPUTE-SMA20       THRU 3100-EXIT.
005030*    14-PERIOD EXPONENTIAL MOVING AVERAGE.
005040     PERFORM 3150-COMPUTE-EMA14       THRU 3150-EXIT.
005050*    14-PERIOD RELATIVE STRENGTH INDEX (WILDER SMOOTHING).
005060     PERFORM 3200-COMPUTE-RSI14       THRU 3200-EXIT.
005070*    MOVING AVERAGE CONVERGENCE/DIVERGENCE AND SIGNAL LINE.
005080     PERFORM 3300-COMPUTE-MACD        THRU 3300-EXIT.
005090*    BOLLINGER BANDS OFF THE 20-PERIOD SMA.
005100     PERFORM 3400-COMPUTE-BOLLINGER   THRU 3400-EXIT.
005110*    VOLUME SMA5 AND ON-BALANCE-VOLUME.
005120     PERFORM 3500-COMPUTE-VOLUME-IND  THRU 3500-EXIT.
005130*    DOJI/HAMMER/ENGULFING CANDLE PATTERN CHECKS.
005140     PERFORM 3600-COMPUTE-PATTERNS    THRU 3600-EXIT.
005150*    SUPPORT/RESISTANCE LEVEL SCAN AND CLUSTERING.
005160     PERFORM 3700-COMPUTE-LEVELS      THRU 3700-EXIT.
005170*    TREND CLASSIFICATION AND STRENGTH SCORE.
005180     PERFORM 3800-COMPUTE-TREND       THRU 3800-EXIT.
005190 3000-EXIT.
005200     EXIT.
005210*
005220 3100-COMPUTE-SMA20.
005230*    SMA20 = AVERAGE OF THE LAST 20 CLOSES (NEEDS >= 20 CANDLES).
005240     IF WS-KLINE-COUNT NOT < 20
005250         MOVE ZERO TO WS-SMA20-SUM
005260*        WINDOW IS THE LAST 20 CANDLES, I.E. INDEXES
005270*        (COUNT - 19) THRU COUNT INCLUSIVE.
005280         COMPUTE WS-WIN-LO = WS-KLINE-COUNT - 19
005290         PERFORM 3110-SUM-CLOSE-WINDOW THRU 3110-EXIT
005300             VARYING WS-SUB-I FROM WS-WIN-LO BY 1
005310                 UNTIL WS-SUB-I > WS-KLINE-COUNT
005320*    ROUNDED TO 8 DECIMAL PLACES PER SHOP STANDARD (SEE CHGK0010).
005330         COMPUTE WS-SMA20-VAL ROUNDED = WS-SMA20-SUM / 20
005340*    COPY THE COMPUTED VALUE OUT TO THE ANALYSIS OUTPUT RECORD.
005350         MOVE WS-SMA20-VAL TO AN-SMA20
005360         SET AN-SMA20-PRESENT TO TRUE
005370         SET WS-SMA20-OK TO TRUE
005380     END-IF.
005390 3100-EXIT.
005400     EXIT.
005410*
005420 3110-SUM-CLOSE-WINDOW.
005430     ADD WS-KL-CLOSE(WS-SUB-I) TO WS-SMA20-SUM.
005440 3110-EXIT.
005450     EXIT.
005460*
005470 3150-COMPUTE-EMA14.
005480*    SEED = AVERAGE OF THE LAST 14 CLOSES, THEN THE RECURSION IS
005490*    APPLIED OVER THAT SAME 14-CANDLE WINDOW A SECOND TIME (THE
005500*    FIRST CANDLE OF THE WINDOW IS DELIBERATELY REAPPLIED) - THIS
005510*    MATCHES THE VENDOR FEED'S EMA14 OUTPUT EXACTLY, CONFIRMED
005520*    AGAINST THE TRADE DESK'S REFERENCE NUMBERS (SEE MKT-0042).
005530     IF WS-KLINE-COUNT NOT < 14
005540         MOVE ZERO TO WS-EMA14-SEED-SUM
005550         COMPUTE WS-WIN-LO = WS-KLINE-COUNT - 13
005560*        FIRST PASS - SIMPLE AVERAGE SEED.
005570         PERFORM 3151-SUM-EMA14-WINDOW THRU 3151-EXIT
005580             VARYING WS-SUB-I FROM WS-WIN-LO BY 1
005590                 UNTIL WS-SUB-I > WS-KLINE-COUNT
005600*    ROUNDED TO 8 DECIMAL PLACES PER SHOP STANDARD (SEE CHGK0010).
005610         COMPUTE WS-EMA14-VAL ROUNDED = WS-EMA14-SEED-SUM / 14
005620*        SECOND PASS - THE QUIRKY REAPPLY OVER THE SAME WINDOW
005630*        DESCRIBED ABOVE.  DO NOT "CORRECT" THE START INDEX.
005640         PERFORM 3152-APPLY-EMA14-STEP THRU 3152-EXIT
005650             VARYING WS-SUB-I FROM WS-WIN-LO BY 1
005660                 UNTIL WS-SUB-I > WS-KLINE-COUNT
005670*    COPY THE COMPUTED VALUE OUT TO THE ANALYSIS OUTPUT RECORD.
005680         MOVE WS-EMA14-VAL TO AN-EMA14
005690         SET AN-EMA14-PRESENT TO TRUE
005700         SET WS-EMA14-OK TO TRUE
005710     END-IF.
005720 3150-EXIT.
005730     EXIT.
005740*
005750 3151-SUM-EMA14-WINDOW.
005760     ADD WS-KL-CLOSE(WS-SUB-I) TO WS-EMA14-SEED-SUM.
005770 3151-EXIT.
005780     EXIT.
005790*
005800 3152-APPLY-EMA14-STEP.
005810*    STANDARD EMA RECURSION, MULTIPLIER = 2 / (PERIOD + 1).
005820*    PERIOD IS FIXED AT 14 HERE SO THE MULTIPLIER IS LITERAL
005830*    RATHER THAN COMPUTED (SEE 3350 FOR THE GENERIC VERSION).
005840     COMPUTE WS-EMA14-VAL ROUNDED =
005850         (WS-KL-CLOSE(WS-SUB-I) - WS-EMA14-VAL) * (2 / 15)
005860             + WS-EMA14-VAL.
005870 3152-EXIT.
005880     EXIT.
005890*
005900 3200-COMPUTE-RSI14.
005910*    WILDER SMOOTHING OVER THE CLOSE-TO-CLOSE CHANGES.  FIRST 14
005920*    CHANGES GIVE A SIMPLE-AVERAGE SEED, REMAINING CHANGES ARE
005930*    BLENDED IN 13/14-1/14 EACH STEP.
005940     IF WS-KLINE-COUNT NOT < 15
005950         MOVE ZERO TO WS-GAIN-SUM WS-LOSS-SUM
005960*        SEED PASS - CHANGES BETWEEN CANDLES 1-15 (14 DELTAS).
005970         PERFORM 3210-ACCUM-INITIAL-CHANGE THRU 3210-EXIT
005980             VARYING WS-SUB-I FROM 1 BY 1 UNTIL WS-SUB-I > 14
005990         COMPUTE WS-AVG-GAIN ROUNDED = WS-GAIN-SUM / 14
006000*    ROUNDED TO 8 DECIMAL PLACES PER SHOP STANDARD (SEE CHGK0010).
006010         COMPUTE WS-AVG-LOSS ROUNDED = WS-LOSS-SUM / 14
006020*        REMAINING CHANGES, IF ANY, ARE WILDER-SMOOTHED ONE AT A
006030*        TIME RATHER THAN RE-AVERAGED OVER THE WHOLE HISTORY.
006040         COMPUTE WS-SUB-J = WS-KLINE-COUNT - 1
006050         IF WS-SUB-J > 14
006060             PERFORM 3220-WILDER-SMOOTH-CHANGE THRU 3220-EXIT
006070                 VARYING WS-SUB-I FROM 15 BY 1
006080                     UNTIL WS-SUB-I > WS-SUB-J
006090         END-IF
006100*        ZERO LOSSES MEANS AN UNDEFINED RS RATIO - TREAT IT AS
006110*        MAXIMUM STRENGTH (100) RATHER THAN DIVIDING BY ZERO.
006120         IF WS-AVG-LOSS = ZERO
006130             MOVE 100 TO WS-RSI14-VAL
006140         ELSE
006150*    ROUNDED TO 8 DECIMAL PLACES PER SHOP STANDARD (SEE CHGK0010).
006160             COMPUTE WS-RS-VALUE ROUNDED =
006170                 WS-AVG-GAIN / WS-AVG-LOSS
006180*    ROUNDED TO 8 DECIMAL PLACES PER SHOP STANDARD (SEE CHGK0010).
006190             COMPUTE WS-RSI14-VAL ROUNDED =
006200                 100 - (100 / (1 + WS-RS-VALUE))
006210         END-IF
006220*    COPY THE COMPUTED VALUE OUT TO THE ANALYSIS OUTPUT RECORD.
006230         MOVE WS-RSI14-VAL TO AN-RSI14
006240         SET AN-RSI14-PRESENT TO TRUE
006250         SET WS-RSI14-OK TO TRUE
006260     END-IF.
006270 3200-EXIT.
006280     EXIT.
006290*
006300 3210-ACCUM-INITIAL-CHANGE.
006310*    A POSITIVE CHANGE IS A GAIN, A NEGATIVE CHANGE IS A LOSS
006320*    (ACCUMULATED AS A POSITIVE MAGNITUDE); A FLAT CHANGE ADDS TO
006330*    NEITHER BUCKET.
006340     COMPUTE WS-PRICE-CHANGE =
006350         WS-KL-CLOSE(WS-SUB-I + 1) - WS-KL-CLOSE(WS-SUB-I).
006360*    A POSITIVE CHANGE IS A GAIN BAR - ZERO/NEGATIVE IS A LOSS BAR.
006370     IF WS-PRICE-CHANGE > ZERO
006380*    ACCUMULATE INTO THE RUNNING TOTAL.
006390         ADD WS-PRICE-CHANGE TO WS-GAIN-SUM
006400     ELSE
006410         IF WS-PRICE-CHANGE < ZERO
006420             COMPUTE WS-LOSS-SUM =
006430                 WS-LOSS-SUM - WS-PRICE-CHANGE
006440         END-IF
006450     END-IF.
006460 3210-EXIT.
006470     EXIT.
006480*
006490 3220-WILDER-SMOOTH-CHANGE.
006500     COMPUTE WS-PRICE-CHANGE =
006510         WS-KL-CLOSE(WS-SUB-I + 1) - WS-KL-CLOSE(WS-SUB-I).
006520     IF WS-PRICE-CHANGE > ZERO
006530*    KEEP THE POSITIVE MOVE IN THE GAIN ACCUMULATOR FOR WILDER SMOOTHING.
006540         MOVE WS-PRICE-CHANGE TO WS-GAIN-VAL
006550*    RESET THE WORK FIELD(S) BELOW TO ZERO BEFORE THE NEW PASS.
006560         MOVE ZERO            TO WS-LOSS-VAL
006570     ELSE
006580*    RESET THE WORK FIELD(S) BELOW TO ZERO BEFORE THE NEW PASS.
006590         MOVE ZERO TO WS-GAIN-VAL
006600         COMPUTE WS-LOSS-VAL = ZERO - WS-PRICE-CHANGE
006610     END-IF.
006620*    WILDER'S FORMULA - 13 PARTS OF THE RUNNING AVERAGE PLUS 1
006630*    PART OF THE NEW VALUE, OVER 14.
006640     COMPUTE WS-AVG-GAIN ROUNDED =
006650         (WS-AVG-GAIN * 13 + WS-GAIN-VAL) / 14.
006660     COMPUTE WS-AVG-LOSS ROUNDED =
006670         (WS-AVG-LOSS * 13 + WS-LOSS-VAL) / 14.
006680 3220-EXIT.
006690     EXIT.
006700*
006710 3300-COMPUTE-MACD.
006720*    MACD = EMA12 - EMA26.  THE SIGNAL LINE FORMULA CARRIED OVER
006730*    FROM THE ORIGINAL FEED IS 0.2*MACD + 0.8*MACD, WHICH REDUCES
006740*    TO MACD ITSELF - LEFT EXACTLY AS SUPPLIED BY THE TRADE DESK,
006750*    DO NOT "FIX" WITHOUT A SIGNED REQUEST (SEE MKT-0042 NOTES).
006760     IF WS-KLINE-COUNT NOT < 26
006770*        EMA12 LEG.
006780         MOVE 12 TO WS-EMA-PERIOD
006790         PERFORM 3350-COMPUTE-EMA-PERIOD THRU 3350-EXIT
006800         MOVE WS-EMA-RESULT TO WS-EMA12-VAL
006810*        EMA26 LEG - SAME GENERIC HELPER, DIFFERENT PERIOD.
006820         MOVE 26 TO WS-EMA-PERIOD
006830         PERFORM 3350-COMPUTE-EMA-PERIOD THRU 3350-EXIT
006840         MOVE WS-EMA-RESULT TO WS-EMA26-VAL
006850*    ROUNDED TO 8 DECIMAL PLACES PER SHOP STANDARD (SEE CHGK0010).
006860         COMPUTE WS-MACD-VAL ROUNDED =
006870             WS-EMA12-VAL - WS-EMA26-VAL
006880*    ROUNDED TO 8 DECIMAL PLACES PER SHOP STANDARD (SEE CHGK0010).
006890         COMPUTE WS-MACD-SIGNAL-VAL ROUNDED =
006900             (WS-MACD-VAL * 0.2) + (WS-MACD-VAL * 0.8)
006910*    ROUNDED TO 8 DECIMAL PLACES PER SHOP STANDARD (SEE CHGK0010).
006920         COMPUTE WS-MACD-HIST-VAL ROUNDED =
006930             WS-MACD-VAL - WS-MACD-SIGNAL-VAL
006940*    COPY THE COMPUTED VALUE OUT TO THE ANALYSIS OUTPUT RECORD.
006950         MOVE WS-MACD-VAL        TO AN-MACD
006960         MOVE WS-MACD-SIGNAL-VAL TO AN-MACD-SIGNAL
006970         MOVE WS-MACD-HIST-VAL   TO AN-MACD-HIST
006980*    FLAG THE MACD FIELDS AS VALID FOR THE DOWNSTREAM REPORT.
006990         SET AN-MACD-PRESENT TO TRUE
007000*    WE HAVE ENOUGH HISTORY TO TRUST THE MACD VALUE.
007010         SET WS-MACD-OK TO TRUE
007020     END-IF.
007030 3300-EXIT.
007040     EXIT.
007050*
007060 3350-COMPUTE-EMA-PERIOD.
007070*    GENERIC EMA(WS-EMA-PERIOD) - SEED FROM THE SIMPLE AVERAGE OF
007080*    THE LAST "PERIOD" CLOSES, THEN (PERIOD-1) FURTHER RECURSIVE
007090*    STEPS.  SHARED BY THE EMA12 AND EMA26 LEGS OF MACD - UNLIKE
007100*    3150-COMPUTE-EMA14 THIS ONE DOES NOT REAPPLY THE FIRST
007110*    WINDOW ELEMENT, SINCE THAT QUIRK IS SPECIFIC TO THE EMA14
007120*    FEED FORMULA.
007130     MOVE ZERO TO WS-EMA-SEED-SUM.
007140     COMPUTE WS-EMA-START-IDX =
007150         WS-KLINE-COUNT - WS-EMA-PERIOD + 1.
007160*    ACCUMULATE THE SEED SUM FOR THE EMA BEFORE SMOOTHING BEGINS.
007170     PERFORM 3351-SUM-EMA-WINDOW THRU 3351-EXIT
007180         VARYING WS-SUB-I FROM WS-EMA-START-IDX BY 1
007190             UNTIL WS-SUB-I > WS-KLINE-COUNT.
007200*    ROUNDED TO 8 DECIMAL PLACES PER SHOP STANDARD (SEE CHGK0010).
007210     COMPUTE WS-EMA-RESULT ROUNDED =
007220         WS-EMA-SEED-SUM / WS-EMA-PERIOD.
007230*    ROUNDED TO 8 DECIMAL PLACES PER SHOP STANDARD (SEE CHGK0010).
007240     COMPUTE WS-EMA-MULT ROUNDED = 2 / (WS-EMA-PERIOD + 1).
007250*    RECURSION PICKS UP ONE PAST THE SEED WINDOW, NOT FROM THE
007260*    START OF THE WINDOW AGAIN (THE DIFFERENCE FROM 3150).
007270     COMPUTE WS-SUB-J = WS-EMA-START-IDX + 1.
007280     PERFORM 3352-APPLY-EMA-STEP THRU 3352-EXIT
007290         VARYING WS-SUB-I FROM WS-SUB-J BY 1
007300             UNTIL WS-SUB-I > WS-KLINE-COUNT.
007310 3350-EXIT.
007320     EXIT.
007330*
007340 3351-SUM-EMA-WINDOW.
007350     ADD WS-KL-CLOSE(WS-SUB-I) TO WS-EMA-SEED-SUM.
007360 3351-EXIT.
007370     EXIT.
007380*
007390 3352-APPLY-EMA-STEP.
007400     COMPUTE WS-EMA-RESULT ROUNDED =
007410         (WS-KL-CLOSE(WS-SUB-I) - WS-EMA-RESULT) * WS-EMA-MULT
007420             + WS-EMA-RESULT.
007430 3352-EXIT.
007440     EXIT.
007450*
007460 3400-COMPUTE-BOLLINGER.
007470*    UPPER/LOWER BANDS ARE SMA20 +/- 2 STANDARD DEVIATIONS OVER
007480*    THE SAME 20-CANDLE WINDOW.  DEPENDS ON SMA20 ALREADY BEING
007490*    PRESENT - IF IT IS NOT, THERE ARE FEWER THAN 20 CANDLES AND
007500*    NO BOLLINGER VALUE IS POSSIBLE EITHER.
007510     IF WS-SMA20-OK
007520         MOVE ZERO TO WS-BOLL-VARIANCE
007530         COMPUTE WS-WIN-LO = WS-KLINE-COUNT - 19
007540*        POPULATION VARIANCE OVER THE SAME WINDOW SMA20 USED.
007550         PERFORM 3410-ACCUM-VARIANCE THRU 3410-EXIT
007560             VARYING WS-SUB-I FROM WS-WIN-LO BY 1
007570                 UNTIL WS-SUB-I > WS-KLINE-COUNT
007580*    ROUNDED TO 8 DECIMAL PLACES PER SHOP STANDARD (SEE CHGK0010).
007590         COMPUTE WS-BOLL-VARIANCE ROUNDED =
007600             WS-BOLL-VARIANCE / 20
007610         MOVE WS-BOLL-VARIANCE TO WS-SQRT-INPUT
007620*        NO INTRINSIC SQRT ON THIS COMPILER - NEWTON-RAPHSON
007630*        ITERATION BELOW (SEE 3450) STANDS IN FOR IT.
007640         PERFORM 3450-COMPUTE-SQUARE-ROOT THRU 3450-EXIT
007650         MOVE WS-SQRT-RESULT TO WS-BOLL-STDDEV
007660         COMPUTE WS-BOLL-UPPER-VAL ROUNDED =
007670             WS-SMA20-VAL + (2 * WS-BOLL-STDDEV)
007680*    ROUNDED TO 8 DECIMAL PLACES PER SHOP STANDARD (SEE CHGK0010).
007690         COMPUTE WS-BOLL-LOWER-VAL ROUNDED =
007700             WS-SMA20-VAL - (2 * WS-BOLL-STDDEV)
007710*    COPY THE COMPUTED VALUE OUT TO THE ANALYSIS OUTPUT RECORD.
007720         MOVE WS-BOLL-UPPER-VAL TO AN-BOLL-UPPER
007730         MOVE WS-SMA20-VAL      TO AN-BOLL-MIDDLE
007740         MOVE WS-BOLL-LOWER-VAL TO AN-BOLL-LOWER
007750*    FLAG THE BOLLINGER FIELDS AS VALID FOR THE DOWNSTREAM REPORT.
007760         SET AN-BOLL-PRESENT TO TRUE
007770*    WE HAVE ENOUGH HISTORY TO TRUST THE BAND VALUES.
007780         SET WS-BOLL-OK TO TRUE
007790     END-IF.
007800 3400-EXIT.
007810     EXIT.
007820*
007830 3410-ACCUM-VARIANCE.
007840     COMPUTE WS-BOLL-DIFF = WS-KL-CLOSE(WS-SUB-I) - WS-SMA20-VAL.
007850     COMPUTE WS-BOLL-VARIANCE =
007860         WS-BOLL-VARIANCE + (WS-BOLL-DIFF * WS-BOLL-DIFF).
007870 3410-EXIT.
007880     EXIT.
007890*
007900 3450-COMPUTE-SQUARE-ROOT.
007910*    NEWTON-RAPHSON ITERATION - 30 PASSES IS WELL PAST THE POINT
007920*    OF CONVERGENCE FOR THE MAGNITUDES THIS PROGRAM DEALS WITH.
007930     IF WS-SQRT-INPUT <= ZERO
007940*        VARIANCE CAN NEVER LEGITIMATELY BE NEGATIVE - THIS GUARD
007950*        JUST AVOIDS A DIVIDE-BY-ZERO IN 3451 IF IT IS EVER ZERO.
007960         MOVE ZERO TO WS-SQRT-RESULT
007970     ELSE
007980*        FIRST GUESS IS THE INPUT ITSELF - CRUDE, BUT 30
007990*        ITERATIONS CONVERGE WELL PAST THE 8 DECIMAL PLACES THIS
008000*        PROGRAM ROUNDS TO.
008010         MOVE WS-SQRT-INPUT TO WS-SQRT-RESULT
008020         PERFORM 3451-SQRT-ITERATE THRU 3451-EXIT
008030             VARYING WS-SQRT-ITER FROM 1 BY 1
008040                 UNTIL WS-SQRT-ITER > 30
008050     END-IF.
008060 3450-EXIT.
008070     EXIT.
008080*
008090 3451-SQRT-ITERATE.
008100*    CLASSIC NEWTON-RAPHSON STEP: NEXT GUESS = (GUESS +
008110*    INPUT/GUESS) / 2.
008120     COMPUTE WS-SQRT-RESULT ROUNDED =
008130         (WS-SQRT-RESULT + (WS-SQRT-INPUT / WS-SQRT-RESULT)) / 2.
008140 3451-EXIT.
008150     EXIT.
008160*
008170 3500-COMPUTE-VOLUME-IND.
008180*    VOLUME SMA5 AND ON-BALANCE VOLUME.
008190     IF WS-KLINE-COUNT NOT < 5
008200         MOVE ZERO TO WS-VOLSMA-SUM
008210         COMPUTE WS-WIN-LO = WS-KLINE-COUNT - 4
008220*    ACCUMULATE THE 5-PERIOD VOLUME SUM FOR THE SMA.
008230         PERFORM 3510-SUM-VOLUME-WINDOW THRU 3510-EXIT
008240             VARYING WS-SUB-I FROM WS-WIN-LO BY 1
008250                 UNTIL WS-SUB-I > WS-KLINE-COUNT
008260*    ROUNDED TO 8 DECIMAL PLACES PER SHOP STANDARD (SEE CHGK0010).
008270         COMPUTE WS-VOLSMA-VAL ROUNDED = WS-VOLSMA-SUM / 5
008280*    COPY THE COMPUTED VALUE OUT TO THE ANALYSIS OUTPUT RECORD.
008290         MOVE WS-VOLSMA-VAL TO AN-VOL-SMA5
008300         SET AN-VOLSMA-PRESENT TO TRUE
008310         SET WS-VOLSMA-OK TO TRUE
008320     END-IF.
008330*    OBV NEEDS ONLY TWO CANDLES TO PRODUCE A FIRST VALUE, UNLIKE
008340*    THE 5-CANDLE WINDOW ABOVE - THE TWO INDICATORS ARE
008350*    INDEPENDENT AND HAVE DIFFERENT MINIMUM-HISTORY RULES.
008360     IF WS-KLINE-COUNT NOT < 2
008370*        SEED OBV WITH THE FIRST CANDLE'S OWN VOLUME, THEN
008380*        ACCUMULATE/DEDUCT EACH SUBSEQUENT CANDLE'S VOLUME BASED
008390*        ON THE DIRECTION OF THE CLOSE-TO-CLOSE MOVE.
008400         MOVE WS-KL-VOLUME(1) TO WS-OBV-VAL
008410         PERFORM 3520-ACCUM-OBV THRU 3520-EXIT
008420             VARYING WS-SUB-I FROM 2 BY 1
008430                 UNTIL WS-SUB-I > WS-KLINE-COUNT
008440*    COPY THE COMPUTED VALUE OUT TO THE ANALYSIS OUTPUT RECORD.
008450         MOVE WS-OBV-VAL TO AN-OBV
008460         SET AN-OBV-PRESENT TO TRUE
008470         SET WS-OBV-OK TO TRUE
008480     END-IF.
008490 3500-EXIT.
008500     EXIT.
008510*
008520 3510-SUM-VOLUME-WINDOW.
008530     ADD WS-KL-VOLUME(WS-SUB-I) TO WS-VOLSMA-SUM.
008540 3510-EXIT.
008550     EXIT.
008560*
008570 3520-ACCUM-OBV.
008580*    CLOSE UP FROM THE PRIOR CANDLE ADDS VOLUME, CLOSE DOWN
008590*    SUBTRACTS IT, A FLAT CLOSE LEAVES OBV UNCHANGED.
008600     IF WS-KL-CLOSE(WS-SUB-I) > WS-KL-CLOSE(WS-SUB-I - 1)
008610         ADD WS-KL-VOLUME(WS-SUB-I) TO WS-OBV-VAL
008620     ELSE
008630*    A DOWN CLOSE ADDS TO THE OBV - AN UP CLOSE SUBTRACTS (REQ MKT-0207).
008640         IF WS-KL-CLOSE(WS-SUB-I) < WS-KL-CLOSE(WS-SUB-I - 1)
008650*    REDUCE THE RUNNING TOTAL.
008660             SUBTRACT WS-KL-VOLUME(WS-SUB-I) FROM WS-OBV-VAL
008670         END-IF
008680     END-IF.
008690 3520-EXIT.
008700     EXIT.
008710*
008720 3600-COMPUTE-PATTERNS.
008730*    DOJI, HAMMER AND ENGULFING - ALL READ OFF THE LAST TWO
008740*    CANDLES, SO AT LEAST 3 CANDLES ARE NEEDED (TRADE DESK WANTS
008750*    ONE CANDLE OF CONTEXT BEFORE THE PREVIOUS CANDLE).
008760     IF WS-KLINE-COUNT NOT < 3
008770*        WS-SUB-I IS ALWAYS THE LAST CANDLE, WS-SUB-J THE ONE
008780*        BEFORE IT, FOR ALL THREE PATTERN CHECKS BELOW.
008790         MOVE WS-KLINE-COUNT     TO WS-SUB-I
008800         COMPUTE WS-SUB-J = WS-KLINE-COUNT - 1
008810         PERFORM 3610-COMPUTE-DOJI      THRU 3610-EXIT
008820*    HAMMER CHECK USES THE BODY/SHADOW RATIOS SET UP ABOVE.
008830         PERFORM 3620-COMPUTE-HAMMER    THRU 3620-EXIT
008840*    ENGULFING CHECK NEEDS THE CURRENT AND PRIOR CANDLE.
008850         PERFORM 3630-COMPUTE-ENGULFING THRU 3630-EXIT
008860     END-IF.
008870 3600-EXIT.
008880     EXIT.
008890*
008900 3610-COMPUTE-DOJI.
008910*    DOJI - THE CANDLE'S BODY (ABSOLUTE OPEN/CLOSE DIFFERENCE) IS
008920*    10% OR LESS OF ITS TOTAL HIGH/LOW RANGE.
008930     COMPUTE WS-BODY-VAL =
008940         WS-KL-OPEN(WS-SUB-I) - WS-KL-CLOSE(WS-SUB-I).
008950     IF WS-BODY-VAL < ZERO
008960*    A NEGATIVE BODY IS A DOWN CANDLE - WORK IN ABSOLUTE VALUE FROM HERE.
008970         COMPUTE WS-BODY-VAL = ZERO - WS-BODY-VAL
008980     END-IF.
008990     COMPUTE WS-RANGE-VAL =
009000         WS-KL-HIGH(WS-SUB-I) - WS-KL-LOW(WS-SUB-I).
009010*    DOJI WHEN THE REAL BODY IS 10% OR LESS OF THE FULL RANGE.
009020     IF WS-BODY-VAL <= (WS-RANGE-VAL * 0.1)
009030*    RECORD THE DOJI FINDING FOR THE REPORT.
009040         SET AN-DOJI-YES TO TRUE
009050     END-IF.
009060 3610-EXIT.
009070     EXIT.
009080*
009090 3620-COMPUTE-HAMMER.
009100*    BULLISH LAST CANDLE (CLOSE > OPEN) MEASURES SHADOWS OFF THE
009110*    CLOSE; BEARISH/FLAT MEASURES OFF THE OPEN.
009120*    CLOSE ABOVE OPEN MEANS THIS CANDLE IS BULLISH.
009130     IF WS-KL-CLOSE(WS-SUB-I) > WS-KL-OPEN(WS-SUB-I)
009140         COMPUTE WS-BODY-VAL =
009150             WS-KL-CLOSE(WS-SUB-I) - WS-KL-OPEN(WS-SUB-I)
009160         COMPUTE WS-LOWER-SHADOW =
009170             WS-KL-OPEN(WS-SUB-I) - WS-KL-LOW(WS-SUB-I)
009180         COMPUTE WS-UPPER-SHADOW =
009190             WS-KL-HIGH(WS-SUB-I) - WS-KL-CLOSE(WS-SUB-I)
009200     ELSE
009210         COMPUTE WS-BODY-VAL =
009220             WS-KL-OPEN(WS-SUB-I) - WS-KL-CLOSE(WS-SUB-I)
009230         COMPUTE WS-LOWER-SHADOW =
009240             WS-KL-CLOSE(WS-SUB-I) - WS-KL-LOW(WS-SUB-I)
009250         COMPUTE WS-UPPER-SHADOW =
009260             WS-KL-HIGH(WS-SUB-I) - WS-KL-OPEN(WS-SUB-I)
009270     END-IF.
009280*    HAMMER - LONG LOWER SHADOW (MORE THAN TWICE THE BODY), SHORT
009290*    OR ABSENT UPPER SHADOW (LESS THAN HALF THE BODY).
009300     IF WS-LOWER-SHADOW > (2 * WS-BODY-VAL)
009310         AND WS-UPPER-SHADOW < (0.5 * WS-BODY-VAL)
009320             SET AN-HAMMER-YES TO TRUE
009330     END-IF.
009340 3620-EXIT.
009350     EXIT.
009360*
009370 3630-COMPUTE-ENGULFING.
009380     MOVE 'N' TO WS-LAST-BULLISH-SW.
009390     MOVE 'N' TO WS-PREV-BULLISH-SW.
009400     IF WS-KL-CLOSE(WS-SUB-I) > WS-KL-OPEN(WS-SUB-I)
009410*    REMEMBER THE CURRENT CANDLE'S DIRECTION FOR THE ENGULFING TEST BELOW.
009420         SET WS-LAST-BULLISH TO TRUE
009430     END-IF.
009440*    SAME CHECK APPLIED TO THE PRIOR CANDLE.
009450     IF WS-KL-CLOSE(WS-SUB-J) > WS-KL-OPEN(WS-SUB-J)
009460*    REMEMBER THE PRIOR CANDLE'S DIRECTION.
009470         SET WS-PREV-BULLISH TO TRUE
009480     END-IF.
009490*    BULLISH ENGULFING - A BULLISH CANDLE WHOSE BODY FULLY
009500*    SURROUNDS THE PRIOR BEARISH CANDLE'S BODY.
009510     IF WS-LAST-BULLISH AND NOT WS-PREV-BULLISH
009520         AND WS-KL-OPEN(WS-SUB-I)  < WS-KL-CLOSE(WS-SUB-J)
009530         AND WS-KL-CLOSE(WS-SUB-I) > WS-KL-OPEN(WS-SUB-J)
009540             SET AN-ENGULF-YES TO TRUE
009550     END-IF.
009560*    BEARISH ENGULFING - THE MIRROR IMAGE OF THE ABOVE.
009570     IF (NOT WS-LAST-BULLISH) AND WS-PREV-BULLISH
009580         AND WS-KL-OPEN(WS-SUB-I)  > WS-KL-CLOSE(WS-SUB-J)
009590         AND WS-KL-CLOSE(WS-SUB-I) < WS-KL-OPEN(WS-SUB-J)
009600             SET AN-ENGULF-YES TO TRUE
009610     END-IF.
009620 3630-EXIT.
009630     EXIT.
009640*
009650 3700-COMPUTE-LEVELS.
009660*    SUPPORT/RESISTANCE CANDIDATES OVER A 5-CANDLE WINDOW ON
009670*    EACH SIDE, THEN CLUSTERED DOWN TO AT MOST 3 LEVELS EACH.
009680     MOVE ZERO TO WS-RESIST-CAND-CNT WS-SUPPORT-CAND-CNT.
009690*    NEED AT LEAST 11 CANDLES (5 BEFORE, THE CANDLE ITSELF, 5
009700*    AFTER) BEFORE EVEN ONE CANDIDATE CAN BE SCANNED.
009710     COMPUTE WS-WIN-HI = WS-KLINE-COUNT - 6.
009720     IF WS-WIN-HI >= 6
009730         PERFORM 3710-SCAN-LEVEL-CANDIDATE THRU 3710-EXIT
009740             VARYING WS-SUB-I FROM 6 BY 1
009750                 UNTIL WS-SUB-I > WS-WIN-HI
009760     END-IF.
009770*    RESISTANCE SIDE - COPY CANDIDATES IN, CLUSTER, COPY THE
009780*    MERGED RESULT OUT TO THE OUTPUT RECORD'S 3 RESIST SLOTS.
009790     MOVE WS-RESIST-CAND-CNT TO WS-CLUSTER-IN-CNT.
009800     PERFORM 3711-COPY-RESIST-CANDS THRU 3711-EXIT
009810         VARYING WS-SUB-I FROM 1 BY 1
009820             UNTIL WS-SUB-I > WS-RESIST-CAND-CNT.
009830*    GROUP THE RAW RESISTANCE HITS INTO NEARBY PRICE CLUSTERS.
009840     PERFORM 3750-CLUSTER-LEVEL-TABLE THRU 3750-EXIT.
009850*    COPY THE CLUSTERED RESISTANCE LEVELS OUT TO THE ANALYSIS RECORD.
009860     PERFORM 3712-COPY-RESIST-RESULT THRU 3712-EXIT
009870         VARYING WS-SUB-I FROM 1 BY 1 UNTIL WS-SUB-I > 3.
009880*    SUPPORT SIDE - SAME CLUSTERING HELPER REUSED, WS-CLUSTER-IN
009890*    IS OVERWRITTEN SO THE RESIST RESULT ABOVE MUST ALREADY BE
009900*    SAFELY COPIED OUT TO AN-RESIST BEFORE THIS POINT.
009910     MOVE WS-SUPPORT-CAND-CNT TO WS-CLUSTER-IN-CNT.
009920     PERFORM 3713-COPY-SUPPORT-CANDS THRU 3713-EXIT
009930         VARYING WS-SUB-I FROM 1 BY 1
009940             UNTIL WS-SUB-I > WS-SUPPORT-CAND-CNT.
009950*    SAME CLUSTERING ROUTINE, REUSED FOR THE SUPPORT SIDE.
009960     PERFORM 3750-CLUSTER-LEVEL-TABLE THRU 3750-EXIT.
009970*    COPY THE CLUSTERED SUPPORT LEVELS OUT TO THE ANALYSIS RECORD.
009980     PERFORM 3714-COPY-SUPPORT-RESULT THRU 3714-EXIT
009990         VARYING WS-SUB-I FROM 1 BY 1 UNTIL WS-SUB-I > 3.
010000*    LAST-CHANCE DEFENSIVE SWEEP OVER ALL 6 SLOTS (SUPPORT AND
010010*    RESIST TOGETHER, VIA THE FLAT REDEFINITION) BEFORE THE
010020*    RECORD LEAVES THIS PROGRAM - REQ MKT-0305.
010030     PERFORM 3790-VALIDATE-LEVELS THRU 3790-EXIT
010040         VARYING WS-SUB-I FROM 1 BY 1 UNTIL WS-SUB-I > 6.
010050 3700-EXIT.
010060     EXIT.
010070*
010080 3710-SCAN-LEVEL-CANDIDATE.
010090*    CANDLE AT WS-SUB-I IS A CANDIDATE IF ITS HIGH (RESISTANCE)
010100*    OR LOW (SUPPORT) IS NOT EXCEEDED BY ANY OTHER CANDLE IN THE
010110*    5-CANDLE WINDOW ON EITHER SIDE OF IT.
010120     COMPUTE WS-WIN-LO = WS-SUB-I - 5.
010130     IF WS-WIN-LO < 1
010140         MOVE 1 TO WS-WIN-LO
010150     END-IF.
010160*    LOOK AHEAD 5 CANDLES TO DEFINE THE COMPARISON WINDOW.
010170     COMPUTE WS-SUB-J = WS-SUB-I + 5.
010180*    DON'T LET THE WINDOW RUN PAST THE LAST CANDLE LOADED.
010190     IF WS-SUB-J > WS-KLINE-COUNT
010200*    CLAMP THE WINDOW HIGH BOUND TO THE LAST CANDLE IN THE GROUP.
010210         MOVE WS-KLINE-COUNT TO WS-SUB-J
010220     END-IF.
010230*    SAVE THE CLAMPED UPPER BOUND FOR THE INNER SCAN BELOW.
010240     MOVE WS-SUB-J TO WS-WIN-HI-SAVE.
010250*    ASSUME A LOCAL HIGH UNTIL THE WINDOW SCAN SAYS OTHERWISE.
010260     MOVE 'Y' TO WS-IS-RESIST-SW.
010270*    ASSUME A LOCAL LOW UNTIL THE WINDOW SCAN SAYS OTHERWISE.
010280     MOVE 'Y' TO WS-IS-SUPPORT-SW.
010290*    COMPARE AGAINST EVERY OTHER CANDLE IN THE 5-BAR WINDOW.
010300     PERFORM 3715-CHECK-WINDOW-MEMBER THRU 3715-EXIT
010310         VARYING WS-SUB-K FROM WS-WIN-LO BY 1
010320             UNTIL WS-SUB-K > WS-WIN-HI-SAVE.
010330*    CANDIDATE LISTS ARE CAPPED AT 500 ENTRIES - THE SAME
010340*    ENGINEERING LIMIT AS WS-MAX-KLINES, SINCE NEITHER LIST CAN
010350*    EVER EXCEED THE NUMBER OF CANDLES SCANNED.
010360     IF WS-IS-RESIST-SW = 'Y'
010370         IF WS-RESIST-CAND-CNT < 500
010380             ADD 1 TO WS-RESIST-CAND-CNT
010390*    CARRY THE CANDLE'S HIGH/LOW FORWARD FOR THE COMPARISON BELOW.
010400             MOVE WS-KL-HIGH(WS-SUB-I)
010410                 TO WS-RESIST-CAND(WS-RESIST-CAND-CNT)
010420         END-IF
010430     END-IF.
010440*    STILL A CANDIDATE LOCAL LOW AFTER SCANNING THE WINDOW.
010450     IF WS-IS-SUPPORT-SW = 'Y'
010460*    DON'T OVERRUN THE 500-ENTRY CANDIDATE TABLE (REQ MKT-0212).
010470         IF WS-SUPPORT-CAND-CNT < 500
010480*    BUMP THE COUNTER BY ONE.
010490             ADD 1 TO WS-SUPPORT-CAND-CNT
010500             MOVE WS-KL-LOW(WS-SUB-I)
010510                 TO WS-SUPPORT-CAND(WS-SUPPORT-CAND-CNT)
010520         END-IF
010530     END-IF.
010540 3710-EXIT.
010550     EXIT.
010560*
010570 3715-CHECK-WINDOW-MEMBER.
010580*    SKIPS THE CANDLE BEING TESTED AGAINST ITSELF; ANY OTHER
010590*    WINDOW MEMBER WITH A HIGHER HIGH DISQUALIFIES RESISTANCE,
010600*    ANY WITH A LOWER LOW DISQUALIFIES SUPPORT.
010610     IF WS-SUB-K NOT = WS-SUB-I
010620         IF WS-KL-HIGH(WS-SUB-K) > WS-KL-HIGH(WS-SUB-I)
010630             MOVE 'N' TO WS-IS-RESIST-SW
010640         END-IF
010650*    A LOWER LOW ELSEWHERE IN THE WINDOW DISQUALIFIES THIS LOCAL LOW.
010660         IF WS-KL-LOW(WS-SUB-K) < WS-KL-LOW(WS-SUB-I)
010670*    NO LONGER A CANDIDATE - SOMETHING IN THE WINDOW WENT LOWER.
010680             MOVE 'N' TO WS-IS-SUPPORT-SW
010690         END-IF
010700     END-IF.
010710 3715-EXIT.
010720     EXIT.
010730*
010740 3711-COPY-RESIST-CANDS.
010750     MOVE WS-RESIST-CAND(WS-SUB-I) TO WS-CLUSTER-IN(WS-SUB-I).
010760 3711-EXIT.
010770     EXIT.
010780*
010790 3712-COPY-RESIST-RESULT.
010800*    UNFILLED SLOTS (FEWER THAN 3 CLUSTERS CAME OUT) ARE ZERO -
010810*    THE SPEC'S "0 = UNUSED SLOT" CONVENTION.
010820     IF WS-SUB-I <= WS-CLUSTER-OUT-CNT
010830         MOVE WS-CLUSTER-OUT(WS-SUB-I) TO AN-RESIST(WS-SUB-I)
010840     ELSE
010850*    RESET THE WORK FIELD(S) BELOW TO ZERO BEFORE THE NEW PASS.
010860         MOVE ZERO TO AN-RESIST(WS-SUB-I)
010870     END-IF.
010880 3712-EXIT.
010890     EXIT.
010900*
010910 3713-COPY-SUPPORT-CANDS.
010920     MOVE WS-SUPPORT-CAND(WS-SUB-I) TO WS-CLUSTER-IN(WS-SUB-I).
010930 3713-EXIT.
010940     EXIT.
010950*
010960 3714-COPY-SUPPORT-RESULT.
010970     IF WS-SUB-I <= WS-CLUSTER-OUT-CNT
010980         MOVE WS-CLUSTER-OUT(WS-SUB-I) TO AN-SUPPORT(WS-SUB-I)
010990     ELSE
011000*    RESET THE WORK FIELD(S) BELOW TO ZERO BEFORE THE NEW PASS.
011010         MOVE ZERO TO AN-SUPPORT(WS-SUB-I)
011020     END-IF.
011030 3714-EXIT.
011040     EXIT.
011050*
011060 3750-CLUSTER-LEVEL-TABLE.
011070*    3 OR FEWER CANDIDATES ARE KEPT AS-IS.  OTHERWISE SORT
011080*    ASCENDING AND MERGE CONSECUTIVE LEVELS WITHIN 0.5 PERCENT
011090*    OF THE RUNNING CLUSTER BASE, KEEPING AT MOST THE FIRST 3
011100*    MERGED LEVELS.
011110     IF WS-CLUSTER-IN-CNT <= 3
011120         MOVE WS-CLUSTER-IN-CNT TO WS-CLUSTER-OUT-CNT
011130         PERFORM 3751-COPY-AS-IS THRU 3751-EXIT
011140             VARYING WS-SUB-I FROM 1 BY 1
011150                 UNTIL WS-SUB-I > WS-CLUSTER-IN-CNT
011160     ELSE
011170*        SORT FIRST SO CONSECUTIVE LEVELS IN THE SCAN ORDER BELOW
011180*        ARE ALSO CONSECUTIVE IN PRICE - REQUIRED FOR THE
011190*        CLUSTER-OR-FLUSH LOGIC IN 3756 TO MAKE SENSE.
011200         PERFORM 3755-SORT-CLUSTER-IN THRU 3755-EXIT
011210         MOVE ZERO TO WS-CLUSTER-OUT-CNT
011220         MOVE WS-CLUSTER-IN(1) TO WS-CLUSTER-BASE
011230*    SEED THE RUNNING CLUSTER WITH THE FIRST (LOWEST) CANDIDATE.
011240         MOVE WS-CLUSTER-IN(1) TO WS-CLUSTER-SUM
011250*    THE SEED COUNTS AS THE FIRST MEMBER OF THE CLUSTER.
011260         MOVE 1 TO WS-CLUSTER-MEMBERS
011270*    DECIDE IF EACH CANDIDATE JOINS THE CLUSTER OR STARTS A NEW ONE.
011280         PERFORM 3756-CLUSTER-NEXT-LEVEL THRU 3756-EXIT
011290             VARYING WS-SUB-I FROM 2 BY 1
011300                 UNTIL WS-SUB-I > WS-CLUSTER-IN-CNT
011310*        THE LAST CLUSTER BUILT IN THE LOOP ABOVE IS NEVER
011320*        FLUSHED BY 3756 ITSELF - IT ONLY FLUSHES WHEN A NEW
011330*        CLUSTER STARTS, SO THE FINAL ONE NEEDS AN EXPLICIT CALL.
011340         PERFORM 3759-FLUSH-CLUSTER THRU 3759-EXIT
011350     END-IF.
011360 3750-EXIT.
011370     EXIT.
011380*
011390 3751-COPY-AS-IS.
011400     MOVE WS-CLUSTER-IN(WS-SUB-I) TO WS-CLUSTER-OUT(WS-SUB-I).
011410 3751-EXIT.
011420     EXIT.
011430*
011440 3755-SORT-CLUSTER-IN.
011450*    SMALL-TABLE ASCENDING BUBBLE SORT - CANDIDATE COUNTS NEVER
011460*    EXCEED WS-MAX-KLINES.
011470     MOVE 'N' TO WS-SORTED-SW.
011480     PERFORM 3757-BUBBLE-PASS THRU 3757-EXIT
011490         UNTIL WS-TABLE-SORTED.
011500 3755-EXIT.
011510     EXIT.
011520*
011530 3757-BUBBLE-PASS.
011540*    ASSUME SORTED GOING IN - 3758 FLIPS THE SWITCH BACK OFF THE
011550*    MOMENT IT FINDS ONE OUT-OF-ORDER ADJACENT PAIR.
011560     SET WS-TABLE-SORTED TO TRUE.
011570     PERFORM 3758-BUBBLE-COMPARE THRU 3758-EXIT
011580         VARYING WS-SUB-I FROM 1 BY 1
011590             UNTIL WS-SUB-I > WS-CLUSTER-IN-CNT - 1.
011600 3757-EXIT.
011610     EXIT.
011620*
011630 3758-BUBBLE-COMPARE.
011640     IF WS-CLUSTER-IN(WS-SUB-I) > WS-CLUSTER-IN(WS-SUB-I + 1)
011650         MOVE WS-CLUSTER-IN(WS-SUB-I)     TO WS-SWAP-VALUE
011660*    BUBBLE-SORT SWAP - HOLD THE NEIGHBOR VALUE IN THE TEMP FIELD.
011670         MOVE WS-CLUSTER-IN(WS-SUB-I + 1)
011680             TO WS-CLUSTER-IN(WS-SUB-I)
011690*    COMPLETE THE SWAP BY WRITING THE TEMP VALUE BACK INTO THE LOWER SLOT.
011700         MOVE WS-SWAP-VALUE
011710             TO WS-CLUSTER-IN(WS-SUB-I + 1)
011720*    A SWAP HAPPENED - GO AROUND AGAIN TO CHECK THE REST OF THE TABLE.
011730         MOVE 'N' TO WS-SORTED-SW
011740     END-IF.
011750 3758-EXIT.
011760     EXIT.
011770*
011780 3756-CLUSTER-NEXT-LEVEL.
011790*    PCT DIFF = ABSOLUTE VALUE OF (NEXT - BASE) / BASE * 100,
011800*    ROUNDED TO 8 DECIMALS.  WITHIN 0.5 PERCENT JOINS THE
011810*    CURRENT CLUSTER, OTHERWISE THE CURRENT CLUSTER IS FLUSHED
011820*    AND A NEW ONE STARTS AT THIS LEVEL.
011830     COMPUTE WS-CLUSTER-PCT ROUNDED =
011840         ((WS-CLUSTER-IN(WS-SUB-I) - WS-CLUSTER-BASE)
011850             / WS-CLUSTER-BASE) * 100.
011860*    WORK IN ABSOLUTE PERCENT DIFFERENCE REGARDLESS OF DIRECTION.
011870     IF WS-CLUSTER-PCT < ZERO
011880*    FLIP THE SIGN TO GET THE ABSOLUTE PERCENT DIFFERENCE.
011890         COMPUTE WS-CLUSTER-PCT = ZERO - WS-CLUSTER-PCT
011900     END-IF.
011910*    WITHIN HALF A PERCENT COUNTS AS THE SAME LEVEL (REQ MKT-0213).
011920     IF WS-CLUSTER-PCT <= 0.5
011930*    ACCUMULATE INTO THE RUNNING TOTAL.
011940         ADD WS-CLUSTER-IN(WS-SUB-I) TO WS-CLUSTER-SUM
011950*    BUMP THE COUNTER BY ONE.
011960         ADD 1 TO WS-CLUSTER-MEMBERS
011970     ELSE
011980*        NEW CLUSTER'S BASE IS THE LEVEL THAT FAILED THE
011990*        TOLERANCE TEST, NOT THE ORIGINAL BASE - THIS IS WHAT
012000*        LETS A LONG RUN OF CLOSE LEVELS DRIFT GRADUALLY WITHOUT
012010*        EVER BEING MORE THAN 0.5 PERCENT FROM ITS IMMEDIATE
012020*        NEIGHBOR, WHILE STILL SPLITTING FAR ENOUGH-APART LEVELS.
012030         PERFORM 3759-FLUSH-CLUSTER THRU 3759-EXIT
012040         MOVE WS-CLUSTER-IN(WS-SUB-I) TO WS-CLUSTER-BASE
012050         MOVE WS-CLUSTER-IN(WS-SUB-I) TO WS-CLUSTER-SUM
012060*    START A FRESH CLUSTER OF ONE MEMBER.
012070         MOVE 1 TO WS-CLUSTER-MEMBERS
012080     END-IF.
012090 3756-EXIT.
012100     EXIT.
012110*
012120 3759-FLUSH-CLUSTER.
012130*    EMITS THE AVERAGE OF THE CURRENT CLUSTER AS ONE MERGED
012140*    LEVEL - ONLY THE FIRST 3 MERGED LEVELS ARE KEPT, MATCHING
012150*    THE OUTPUT RECORD'S 3-SLOT SUPPORT/RESIST ARRAYS.
012160     IF WS-CLUSTER-OUT-CNT < 3
012170         ADD 1 TO WS-CLUSTER-OUT-CNT
012180         COMPUTE WS-CLUSTER-OUT(WS-CLUSTER-OUT-CNT) ROUNDED =
012190             WS-CLUSTER-SUM / WS-CLUSTER-MEMBERS
012200     END-IF.
012210 3759-EXIT.
012220     EXIT.
012230*
012240 3790-VALIDATE-LEVELS.
012250*    SUPPORT AND RESISTANCE ARE BOTH DERIVED FROM REAL TRADED
012260*    HIGHS/LOWS SO A NEGATIVE LEVEL SHOULD NEVER OCCUR, BUT THE
012270*    PERCENTAGE-CLUSTERING ARITHMETIC IN 3756 CAN IN THEORY DRIFT
012280*    A ROUNDED AVERAGE A HAIR BELOW ZERO WHEN A CLUSTER BASE IS
012290*    ITSELF VERY CLOSE TO ZERO.  WALK ALL 6 SLOTS IN ONE PASS VIA
012300*    AN-LEVEL-VALUE (THE SUPPORT/RESIST FLAT REDEFINITION) AND
012310*    FLOOR ANY STRAY NEGATIVE TO ZERO - REQ MKT-0305.
012320     IF AN-LEVEL-VALUE(WS-SUB-I) < ZERO
012330         PERFORM 3791-FLOOR-LEVEL-VALUE THRU 3791-EXIT
012340     END-IF.
012350 3790-EXIT.
012360     EXIT.
012370*
012380 3791-FLOOR-LEVEL-VALUE.
012390     MOVE ZERO TO AN-LEVEL-VALUE(WS-SUB-I).
012400 3791-EXIT.
012410     EXIT.
012420*
012430 3800-COMPUTE-TREND.
012440*    OVERALL TREND CLASSIFICATION AND 0-100 STRENGTH SCORE -
012450*    NEEDS 20 CANDLES AND BOTH EMA14 AND SMA20 PRESENT.
012460     IF WS-EMA14-OK AND WS-SMA20-OK AND WS-KLINE-COUNT NOT < 20
012470         MOVE 'N' TO WS-EMA-ABOVE-SMA-SW
012480         IF WS-EMA14-VAL > WS-SMA20-VAL
012490*    MOMENTUM IS ABOVE THE LONGER-TERM AVERAGE - A BULLISH SIGNAL.
012500             SET WS-EMA-ABOVE-SMA TO TRUE
012510         END-IF
012520*    RESET THE WORK FIELD(S) BELOW TO ZERO BEFORE THE NEW PASS.
012530         MOVE ZERO TO WS-BULLISH-CANDLES WS-BEARISH-CANDLES
012540*        LAST 10 CANDLES (OR FEWER, IF THE SYMBOL HAS BETWEEN
012550*        20 AND 29 CANDLES TOTAL, THE WINDOW IS EVERYTHING PAST
012560*        KLINE 1 - NOTE THE FLOOR BELOW) DECIDE THE CANDLE-COUNT
012570*        HALF OF THE TREND TEST.
012580         COMPUTE WS-WIN-LO = WS-KLINE-COUNT - 9
012590         IF WS-WIN-LO < 1
012600             MOVE 1 TO WS-WIN-LO
012610         END-IF
012620*    TALLY HOW MANY OF THE RECENT CANDLES CLOSED UP VS DOWN.
012630         PERFORM 3810-COUNT-CANDLE-DIR THRU 3810-EXIT
012640             VARYING WS-SUB-I FROM WS-WIN-LO BY 1
012650                 UNTIL WS-SUB-I > WS-KLINE-COUNT
012660*    CLEAR BOTH RSI EXTREME SWITCHES BEFORE TESTING THIS SYMBOL.
012670         MOVE 'N' TO WS-OVERBOUGHT-SW WS-OVERSOLD-SW
012680*        OVERBOUGHT/OVERSOLD ARE RSI14-DRIVEN AND ONLY MEANINGFUL
012690*        WHEN RSI14 ITSELF WAS COMPUTED (15+ CANDLES).
012700         IF WS-RSI14-OK
012710             IF WS-RSI14-VAL > 70
012720                 SET WS-OVERBOUGHT TO TRUE
012730             END-IF
012740*    RSI BELOW 30 IS THE SHOP'S OVERSOLD THRESHOLD (REQ MKT-0220).
012750             IF WS-RSI14-VAL < 30
012760*    MARK THE OVERSOLD CONDITION FOR THE TREND-STRENGTH SCORING BELOW.
012770                 SET WS-OVERSOLD TO TRUE
012780             END-IF
012790         END-IF
012800*    DECIDE UP/DOWN/SIDEWAYS FROM THE INDICATOR SIGNALS GATHERED SO FAR.
012810         PERFORM 3820-CLASSIFY-TREND THRU 3820-EXIT
012820*    TURN THE TREND CALL INTO THE 0-100 STRENGTH SCORE.
012830         PERFORM 3830-SCORE-STRENGTH THRU 3830-EXIT
012840*    FLAG THE TREND FIELDS AS VALID FOR THE DOWNSTREAM REPORT.
012850         SET AN-TREND-PRESENT TO TRUE
012860     END-IF.
012870 3800-EXIT.
012880     EXIT.
012890*
012900 3810-COUNT-CANDLE-DIR.
012910     IF WS-KL-CLOSE(WS-SUB-I) > WS-KL-OPEN(WS-SUB-I)
012920         ADD 1 TO WS-BULLISH-CANDLES
012930     ELSE
012940*    CLOSE BELOW OPEN MEANS THIS CANDLE IS BEARISH.
012950         IF WS-KL-CLOSE(WS-SUB-I) < WS-KL-OPEN(WS-SUB-I)
012960*    BUMP THE COUNTER BY ONE.
012970             ADD 1 TO WS-BEARISH-CANDLES
012980         END-IF
012990     END-IF.
013000 3810-EXIT.
013010     EXIT.
013020*
013030 3820-CLASSIFY-TREND.
013040*    BULLISH NEEDS EMA14 ABOVE SMA20 *AND* AT LEAST 6 OF THE LAST
013050*    10 CANDLES GREEN; BEARISH IS THE MIRROR CONDITION.  NEITHER
013060*    CONDITION MET IS NEUTRAL.  OVERBOUGHT/OVERSOLD REFINE
013070*    BULLISH/BEARISH INTO THE EXTREME VARIANTS, THEY NEVER
013080*    OVERRIDE THE UNDERLYING DIRECTION.
013090     IF WS-EMA-ABOVE-SMA AND WS-BULLISH-CANDLES NOT < 6
013100*    AN OVERBOUGHT RSI ON AN UPTREND MAY MEAN OVERDONE - TRIM SCORE.
013110         IF WS-OVERBOUGHT
013120             MOVE 'BULLISH_OVERBOUGHT' TO AN-TREND
013130         ELSE
013140*    COPY THE COMPUTED VALUE OUT TO THE ANALYSIS OUTPUT RECORD.
013150             MOVE 'BULLISH' TO AN-TREND
013160         END-IF
013170     ELSE
013180*    MOMENTUM DOWN PLUS MOSTLY BEARISH CANDLES - CALL IT A DOWNTREND.
013190         IF (NOT WS-EMA-ABOVE-SMA) AND WS-BEARISH-CANDLES NOT < 6
013200*    AN OVERSOLD RSI ON A DOWNTREND MAY MEAN OVERDONE - TRIM SCORE.
013210             IF WS-OVERSOLD
013220*    COPY THE COMPUTED VALUE OUT TO THE ANALYSIS OUTPUT RECORD.
013230                 MOVE 'BEARISH_OVERSOLD' TO AN-TREND
013240             ELSE
013250*    COPY THE COMPUTED VALUE OUT TO THE ANALYSIS OUTPUT RECORD.
013260                 MOVE 'BEARISH' TO AN-TREND
013270             END-IF
013280         ELSE
013290*    COPY THE COMPUTED VALUE OUT TO THE ANALYSIS OUTPUT RECORD.
013300             MOVE 'NEUTRAL' TO AN-TREND
013310         END-IF
013320     END-IF.
013330 3820-EXIT.
013340     EXIT.
013350*
013360 3830-SCORE-STRENGTH.
013370*    STARTS AT A NEUTRAL 50 AND IS NUDGED BY EACH CONTRIBUTING
013380*    SIGNAL; CLAMPED TO 0-100 AFTER EACH MAJOR ADJUSTMENT AND
013390*    AGAIN AT THE END FOR SAFETY.
013400     MOVE 50 TO WS-STRENGTH-SCORE.
013410     IF WS-EMA-ABOVE-SMA
013420         ADD 15 TO WS-STRENGTH-SCORE
013430     ELSE
013440*    REDUCE THE RUNNING TOTAL.
013450         SUBTRACT 15 FROM WS-STRENGTH-SCORE
013460     END-IF.
013470*    EACH NET BULLISH CANDLE (BULLISH COUNT MINUS BEARISH COUNT)
013480*    IN THE RECENT WINDOW IS WORTH 3 POINTS EITHER WAY.
013490     COMPUTE WS-STRENGTH-SCORE =
013500         WS-STRENGTH-SCORE
013510             + ((WS-BULLISH-CANDLES - WS-BEARISH-CANDLES) * 3).
013520     IF WS-OVERBOUGHT
013530*    ACCUMULATE INTO THE RUNNING TOTAL.
013540         ADD 10 TO WS-STRENGTH-SCORE
013550*    THE SCORE IS DEFINED AS 0-100 - CLAMP THE TOP END.
013560         IF WS-STRENGTH-SCORE > 100
013570*    CLAMP TO THE MAXIMUM SCORE.
013580             MOVE 100 TO WS-STRENGTH-SCORE
013590         END-IF
013600     ELSE
013610*    SAME OVERDONE-MOVE CHECK FOR A SIDEWAYS CALL.
013620         IF WS-OVERSOLD
013630*    REDUCE THE RUNNING TOTAL.
013640             SUBTRACT 10 FROM WS-STRENGTH-SCORE
013650*    CLAMP THE BOTTOM END TOO.
013660             IF WS-STRENGTH-SCORE < 0
013670*    CLAMP TO THE MINIMUM SCORE.
013680                 MOVE 0 TO WS-STRENGTH-SCORE
013690             END-IF
013700         END-IF
013710     END-IF.
013720*    MACD ABOVE ITS OWN SIGNAL LINE IS A FINAL +/- 10 NUDGE.
013730     IF WS-MACD-OK
013740         IF WS-MACD-VAL > WS-MACD-SIGNAL-VAL
013750             ADD 10 TO WS-STRENGTH-SCORE
013760         ELSE
013770*    REDUCE THE RUNNING TOTAL.
013780             SUBTRACT 10 FROM WS-STRENGTH-SCORE
013790         END-IF
013800     END-IF.
013810     IF WS-STRENGTH-SCORE > 100
013820         MOVE 100 TO WS-STRENGTH-SCORE
013830     END-IF.
013840     IF WS-STRENGTH-SCORE < 0
013850         MOVE 0 TO WS-STRENGTH-SCORE
013860     END-IF.
013870*    COPY THE COMPUTED VALUE OUT TO THE ANALYSIS OUTPUT RECORD.
013880     MOVE WS-STRENGTH-SCORE TO AN-TREND-STRENGTH.
013890 3830-EXIT.
013900     EXIT.
013910*
013920 3900-WRITE-ANALYSIS-REC.
013930*    ONE ANALYSIS-FILE RECORD PER SYMBOL WITH HISTORY - THIS IS
013940*    THE "DISTINCT SYMBOLS" WORK FILE MKTANRPT READS BACK IN.
013950     WRITE AN-RECORD.
013960     IF ANALYSIS-OK
013970         ADD 1 TO WS-ANALYSIS-COUNT
013980     ELSE
013990*    WRITE A MESSAGE TO THE OPERATOR CONSOLE.
014000         DISPLAY 'KLTANLYZ - ANALYSIS FILE WRITE ERROR: '
014010             WS-ANALYSIS-STATUS
014020     END-IF.
014030 3900-EXIT.
014040     EXIT.
