000100******************************************************************
000110* COPYBOOK   : RPTHDR                                            *
000120* DESCRIPTION: PRINT LAYOUTS FOR THE FIXED PORTIONS OF THE       *
000130*              MARKET ANALYSIS REPORT - TITLE, RUN-ID AND THE    *
000140*              FIVE SECTION BANNERS.  MKTANRPT MOVES ONE OF      *
000150*              THESE GROUPS TO RPT-PRINT-LINE AND WRITES IT.     *
000160******************************************************************
000170 01  RPT-PRINT-LINE.
000171     05  FILLER                   PIC X(132).
000180*--------------------------------------------------------------*
000190 01  HL-TITLE-LINE.
000200     05  FILLER                   PIC X(01)  VALUE SPACE.
000210     05  FILLER                   PIC X(40)
000220             VALUE 'CURRENCY MARKET ANALYSIS BATCH REPORT'.
000230     05  FILLER                   PIC X(10)  VALUE 'RUN DATE: '.
000240     05  HL-RUN-MM                PIC 99.
000250     05  FILLER                   PIC X(01)  VALUE '/'.
000260     05  HL-RUN-DD                PIC 99.
000270     05  FILLER                   PIC X(01)  VALUE '/'.
000280     05  HL-RUN-YY                PIC 99.
000290     05  FILLER                   PIC X(54)  VALUE SPACE.
000300*--------------------------------------------------------------*
000310 01  HL-RUNID-LINE.
000320     05  FILLER                   PIC X(01)  VALUE SPACE.
000330     05  FILLER                   PIC X(12)  VALUE 'RUN-ID     :'.
000340     05  HL-RUN-ID                PIC X(08).
000350     05  FILLER                   PIC X(03)  VALUE SPACE.
000360     05  FILLER                   PIC X(12)  VALUE 'RUN TIME   :'.
000370     05  HL-RUN-HH                PIC 99.
000380     05  FILLER                   PIC X(01)  VALUE ':'.
000390     05  HL-RUN-MN                PIC 99.
000400     05  FILLER                   PIC X(01)  VALUE ':'.
000410     05  HL-RUN-SS                PIC 99.
000420     05  FILLER                   PIC X(83)  VALUE SPACE.
000430*--------------------------------------------------------------*
000440 01  HL-BLANK-LINE.
000441     05  FILLER                   PIC X(132) VALUE SPACE.
000450*--------------------------------------------------------------*
000460 01  HL-SECTION-LINE.
000470     05  FILLER                   PIC X(01)  VALUE SPACE.
000480     05  HL-SECTION-TEXT          PIC X(60).
000490     05  FILLER                   PIC X(71)  VALUE SPACE.
000500*--------------------------------------------------------------*
000510 01  HL-OVERVIEW-LINE.
000520     05  FILLER                   PIC X(01)  VALUE SPACE.
000530     05  FILLER                   PIC X(17)
000540             VALUE 'TOTAL SYMBOLS   :'.
000550     05  HL-OV-TOTAL              PIC ZZZ9.
000560     05  FILLER                   PIC X(04)  VALUE SPACE.
000570     05  FILLER                   PIC X(17)
000580             VALUE 'BULLISH SYMBOLS :'.
000590     05  HL-OV-BULL               PIC ZZZ9.
000600     05  FILLER                   PIC X(04)  VALUE SPACE.
000610     05  FILLER                   PIC X(17)
000620             VALUE 'BEARISH SYMBOLS :'.
000630     05  HL-OV-BEAR               PIC ZZZ9.
000640     05  FILLER                   PIC X(04)  VALUE SPACE.
000650     05  FILLER                   PIC X(17)
000660             VALUE 'NEUTRAL SYMBOLS :'.
000670     05  HL-OV-NEUT               PIC ZZZ9.
000680     05  FILLER                   PIC X(10)  VALUE SPACE.
000690*--------------------------------------------------------------*
000700 01  HL-TOP-COLHDR-LINE.
000710     05  FILLER                   PIC X(01)  VALUE SPACE.
000720     05  FILLER                   PIC X(04)  VALUE 'RANK'.
000730     05  FILLER                   PIC X(03)  VALUE SPACE.
000740     05  FILLER                   PIC X(12)  VALUE 'SYMBOL'.
000750     05  FILLER                   PIC X(20)  VALUE 'TREND'.
000760     05  FILLER                   PIC X(10)  VALUE 'STRENGTH'.
000770     05  FILLER                   PIC X(12)  VALUE 'RSI14'.
000780     05  FILLER                   PIC X(70)  VALUE SPACE.
000790*--------------------------------------------------------------*
000800 01  HL-PATTERN-COLHDR-LINE.
000810     05  FILLER                   PIC X(01)  VALUE SPACE.
000820     05  FILLER                   PIC X(13)  VALUE 'SYMBOL'.
000830     05  FILLER                   PIC X(11)  VALUE 'PATTERN'.
000840     05  FILLER                   PIC X(20)  VALUE 'TREND'.
000850     05  FILLER                   PIC X(16)
000860             VALUE 'CURRENT PRICE'.
000870     05  FILLER                   PIC X(71)  VALUE SPACE.
000880*--------------------------------------------------------------*
000890 01  HL-NONE-LINE.
000900     05  FILLER                   PIC X(01)  VALUE SPACE.
000910     05  FILLER                   PIC X(30)
000920             VALUE '   (NONE FOR THIS RUN)'.
000930     05  FILLER                   PIC X(101) VALUE SPACE.
