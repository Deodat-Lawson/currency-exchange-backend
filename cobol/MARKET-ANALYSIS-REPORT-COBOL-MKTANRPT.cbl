000010******************************************************************
000020* PROGRAM    : MKTANRPT
000030* DESCRIPTION: MARKET ANALYSIS REPORT.  READS THE PER-SYMBOL
000040*              ANALYSIS FILE PRODUCED BY KLTANLYZ, ROLLS UP
000050*              FLEET-WIDE TREND COUNTS, TOP-5 BULLISH/BEARISH
000060*              PERFORMER LISTS AND SIGNIFICANT CANDLE PATTERNS,
000070*              BUILDS A ROLLING PRICE HISTORY FROM THE PRICE
000080*              HISTORY FILE AND CROSS-CORRELATES QUALIFYING
000090*              SYMBOLS, THEN PRINTS THE MARKET ANALYSIS REPORT.
000100******************************************************************
000110*-----------------------*
000120 IDENTIFICATION DIVISION.
000130*-----------------------*
000140 PROGRAM-ID.     MKTANRPT.
000150 AUTHOR.         T L MENDES.
000160 INSTALLATION.   GLOBAL MARKETS TECHNOLOGY - BATCH ANALYTICS.
000170 DATE-WRITTEN.   08/03/1995.
000180 DATE-COMPILED.
000190 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000200*--------------------------------------------------------------*
000210*                      C H A N G E   L O G                      *
000220*--------------------------------------------------------------*
000230* 08/03/95  TLM   INITIAL VERSION - OVERVIEW AND TOP-5 SECTIONS.  CHGM0001
000240* 03/11/96  TLM   ADDED SIGNIFICANT PATTERN SECTION (MKT-0061).   CHGM0002
000250* 07/29/96  TLM   ADDED CONTROL-BREAK DETAIL TRAILER PER DESK     CHGM0003
000260*                 REQUEST FOR PER-SYMBOL SMA/EMA/RSI VISIBILITY.
000270* 11/02/98  SKV   Y2K REMEDIATION - REPORT HEADER NOW PRINTS A    CHGM0004
000280*                 4-DIGIT YEAR INTERNALLY (SEE CURRENT-CENTURY).
000290* 02/15/99  SKV   Y2K REMEDIATION SIGNED OFF BY QA - REQ Y2K-0118.CHGM0005
000300* 09/12/99  SKV   ADDED CORRELATION MATRIX SECTION (MKT-0089) -   CHGM0006
000310*                 ROLLING PRICE HISTORY BUILT FROM NEW PHSFILE.
000320* 06/20/00  SKV   CAPPED CORRELATION MATRIX AT 10 SYMBOLS - REPORTCHGM0007
000330*                 PAGE WIDTH CANNOT HOLD MORE PRINTABLE COLUMNS.
000340* 04/09/02  NRP   RAISED SYMBOL/PATTERN TABLE LIMITS TO MATCH     CHGM0008
000350*                 KLTANLYZ'S WIDENED WS-MAX-KLINES.
000360* 10/17/03  NRP   SWITCHED TO READING KLTANLYZ'S ANALYSIS FILE    CHGM0009
000370*                 DIRECTLY AS THE DISTINCT-SYMBOL SOURCE - REQ
000380*                 MKT-0210 (NO MORE SEPARATE SYMBOL EXTRACT).
000390* 01/09/05  DRF   CORRELATION MATRIX NO LONGER CAPPED AT 10       CHGM0010
000400*                 SYMBOLS - NOW COVERS EVERY QUALIFYING SYMBOL,
000410*                 PRINTED IN 10-WIDE COLUMN BANDS - REQ MKT-0247.
000420* 01/09/05  DRF   PATTERN COLLECTION NOW REQUIRES A COMPUTED      CHGM0011
000430*                 TREND BEFORE A HAMMER OR ENGULFING ENTRY IS KEPT
000440*                 (DOJI WAS ALREADY TREND-GATED) - REQ MKT-0255.
000450* 01/09/05  DRF   ADDED WS-CORR-SUB-REL AS A STANDALONE 77-LEVEL  CHGM0012
000460*                 ITEM PER SHOP CODING STANDARDS REVIEW.
000470* 01/23/05  DRF   ADDED CURRENT-DATE-NUM REDEFINES AND AN         CHGM0013
000480*                 OPERATOR-CONSOLE RUN-DATE DISPLAY AT STARTUP -
000490*                 REQ MKT-0310.
000500* 01/23/05  DRF   EXPANDED INLINE COMMENTARY THROUGHOUT THE       CHGM0014
000510*                 PROCEDURE DIVISION PER SHOP DOCUMENTATION
000520*                 STANDARDS REVIEW - REQ MKT-0309.
000530*--------------------------------------------------------------*
000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000560 SOURCE-COMPUTER.  IBM-3090.
000570 OBJECT-COMPUTER.  IBM-3090.
000580 SPECIAL-NAMES.
000590     C01 IS TOP-OF-FORM
000600     CLASS CLS-TREND-LETTERS IS 'A' THRU 'Z' '_'
000610     UPSI-1 ON  STATUS IS WS-SKIP-CORR-SWITCH-ON
000620            OFF STATUS IS WS-SKIP-CORR-SWITCH-OFF.
000630 INPUT-OUTPUT SECTION.
000640 FILE-CONTROL.
000650*
000660     SELECT ANALYSIS-FILE ASSIGN TO ANLFILE
000670         ORGANIZATION IS SEQUENTIAL
000680         ACCESS MODE  IS SEQUENTIAL
000690         FILE STATUS  IS WS-ANALYSIS-STATUS.
000700*
000710     SELECT PRICE-HISTORY-FILE ASSIGN TO PHSFILE
000720         ORGANIZATION IS SEQUENTIAL
000730         ACCESS MODE  IS SEQUENTIAL
000740         FILE STATUS  IS WS-PRICE-HIST-STATUS.
000750*
000760     SELECT REPORT-FILE ASSIGN TO RPTFILE
000770         ORGANIZATION IS LINE SEQUENTIAL
000780         FILE STATUS  IS WS-REPORT-STATUS.
000790*
000800*-----------------------*
000810 DATA DIVISION.
000820*-----------------------*
000830 FILE SECTION.
000840*
000850 FD  ANALYSIS-FILE
000860     RECORDING MODE IS F.
000870     COPY ANLREC.
000880*
000890 FD  PRICE-HISTORY-FILE
000900     RECORDING MODE IS F.
000910     COPY PHSREC.
000920*
000930 FD  REPORT-FILE
000940     RECORDING MODE IS F.
000950 01  RPT-REC.
000960     05  FILLER                   PIC X(132).
000970*
000980 WORKING-STORAGE SECTION.
000990*
001000 01  SYSTEM-DATE-AND-TIME.
001010     05  CURRENT-DATE.
001020*    TWO-DIGIT RUN YEAR FROM THE SYSTEM CLOCK.
001030         10  CURRENT-YEAR           PIC 9(02).
001040*    TWO-DIGIT RUN MONTH.
001050         10  CURRENT-MONTH          PIC 9(02).
001060*    TWO-DIGIT RUN DAY OF MONTH.
001070         10  CURRENT-DAY            PIC 9(02).
001080*    SINGLE-FIELD VIEW OF THE SAME SIX DIGITS - LETS THE STARTUP
001090*    DISPLAY BELOW SHOW THE RUN DATE AS ONE YYMMDD NUMBER RATHER
001100*    THAN MOVING THE THREE SUB-FIELDS SEPARATELY (REQ MKT-0310).
001110     05  CURRENT-DATE-NUM REDEFINES CURRENT-DATE PIC 9(06).
001120     05  CURRENT-TIME.
001130*    TWO-DIGIT RUN HOUR (24-HOUR CLOCK).
001140         10  CURRENT-HOUR           PIC 9(02).
001150*    TWO-DIGIT RUN MINUTE.
001160         10  CURRENT-MINUTE         PIC 9(02).
001170*    TWO-DIGIT RUN SECOND.
001180         10  CURRENT-SECOND         PIC 9(02).
001190*    HUNDREDTHS OF A SECOND - NOT USED, KEPT FOR ACCEPT...TIME SYMMETRY.
001200         10  CURRENT-HNDSEC         PIC 9(02).
001210     05  FILLER                     PIC X(01).
001220*
001230 01  WS-PROGRAM-CONSTANTS.
001240*    CEILING ON SYMBOLS HELD IN THE CANDIDATE/DETAIL/HISTORY TABLES.
001250     05  WS-MAX-SYMBOLS          PIC S9(5) COMP VALUE +50.
001260*    CEILING ON SIGNIFICANT-PATTERN ENTRIES COLLECTED FOR SECTION 4.
001270     05  WS-MAX-PATTERNS         PIC S9(5) COMP VALUE +200.
001280*    ROLLING PRICE WINDOW DEPTH PER SYMBOL FOR THE CORRELATION MATRIX.
001290     05  WS-MAX-HISTORY          PIC S9(5) COMP VALUE +100.
001300*    CEILING ON SYMBOLS THAT CAN PARTICIPATE IN THE CORRELATION MATRIX.
001310     05  WS-MAX-CORR-SYMBOLS     PIC S9(5) COMP VALUE +50.
001320     05  FILLER                  PIC X(01).
001330*
001340*    STANDALONE SUBSCRIPT FOR THE CORRELATION COLUMN-BAND PRINT -
001350*    CONVERTS THE ABSOLUTE COLUMN NUMBER TO ITS POSITION WITHIN
001360*    THE CURRENT 10-WIDE PRINT BAND (SEE 6053-PRINT-CORR-CELL).
001370 77  WS-CORR-SUB-REL             PIC S9(05) COMP VALUE ZERO.
001380 01  WS-FILE-STATUS-AREA.
001390*    FILE STATUS FOR THE KLTANLYZ-PRODUCED ANALYSIS FILE.
001400     05  WS-ANALYSIS-STATUS      PIC X(02) VALUE SPACE.
001410         88  ANALYSIS-OK                   VALUE '00'.
001420         88  ANALYSIS-EOF                  VALUE '10'.
001430*    FILE STATUS FOR THE PRICE HISTORY FILE.
001440     05  WS-PRICE-HIST-STATUS    PIC X(02) VALUE SPACE.
001450         88  PRICE-HIST-OK                 VALUE '00'.
001460         88  PRICE-HIST-EOF                VALUE '10'.
001470*    FILE STATUS FOR THE PRINTED REPORT FILE.
001480     05  WS-REPORT-STATUS        PIC X(02) VALUE SPACE.
001490         88  REPORT-OK                     VALUE '00'.
001500     05  FILLER                  PIC X(01).
001510*
001520 01  WS-REPORT-FIELDS.
001530*    RUN IDENTIFIER STAMPED ON THE REPORT HEADER - BUILT FROM THE CLOCK.
001540     05  WS-RUN-ID               PIC X(08) VALUE SPACE.
001550     05  FILLER                  PIC X(01).
001560*
001570 01  WS-SUBSCRIPTS.
001580*    COUNT OF SYMBOLS READ FROM THE ANALYSIS FILE THIS RUN.
001590     05  WS-TOTAL-SYMBOLS        PIC S9(05) COMP VALUE ZERO.
001600*    FLEET-WIDE COUNT OF SYMBOLS WITH A BULLISH TREND.
001610     05  WS-BULLISH-COUNT        PIC S9(05) COMP VALUE ZERO.
001620*    FLEET-WIDE COUNT OF SYMBOLS WITH A BEARISH TREND.
001630     05  WS-BEARISH-COUNT        PIC S9(05) COMP VALUE ZERO.
001640*    FLEET-WIDE COUNT OF SYMBOLS WITH ANY OTHER (SIDEWAYS) TREND.
001650     05  WS-NEUTRAL-COUNT        PIC S9(05) COMP VALUE ZERO.
001660*    GENERAL-PURPOSE TABLE SUBSCRIPT, REUSED ACROSS MANY PARAGRAPHS.
001670     05  WS-SUB-I                PIC S9(05) COMP VALUE ZERO.
001680*    SECOND GENERAL-PURPOSE SUBSCRIPT, USED ALONGSIDE WS-SUB-I.
001690     05  WS-SUB-J                PIC S9(05) COMP VALUE ZERO.
001700*    THIRD GENERAL SUBSCRIPT, USED IN THE CORRELATION SAMPLE LOOPS.
001710     05  WS-SUB-K                PIC S9(05) COMP VALUE ZERO.
001720     05  FILLER                  PIC X(01).
001730*
001740 01  WS-BULL-CANDIDATE-TABLE.
001750*    NUMBER OF BULLISH CANDIDATES COLLECTED BEFORE THE TOP-5 CUT.
001760     05  WS-BULL-CAND-CNT        PIC S9(05) COMP VALUE ZERO.
001770     05  WS-BULL-CAND OCCURS 50 TIMES.
001780*    CANDIDATE'S TICKER SYMBOL.
001790         10  WS-BULL-SYMBOL      PIC X(12).
001800*    CANDIDATE'S TREND DESCRIPTION AS COMPUTED BY KLTANLYZ.
001810         10  WS-BULL-TREND       PIC X(18).
001820*    CANDIDATE'S 0-100 TREND STRENGTH SCORE.
001830         10  WS-BULL-STRENGTH    PIC 9(03).
001840*    CANDIDATE'S 14-PERIOD RSI VALUE.
001850         10  WS-BULL-RSI         PIC S9(03)V9(8).
001860*    'Y' WHEN THE RSI VALUE ABOVE IS VALID (ENOUGH HISTORY WAS AVAILABLE).
001870         10  WS-BULL-RSI-IND     PIC X(01).
001880     05  FILLER                  PIC X(01).
001890*
001900 01  WS-BEAR-CANDIDATE-TABLE.
001910*    NUMBER OF BEARISH CANDIDATES COLLECTED BEFORE THE TOP-5 CUT.
001920     05  WS-BEAR-CAND-CNT        PIC S9(05) COMP VALUE ZERO.
001930     05  WS-BEAR-CAND OCCURS 50 TIMES.
001940*    CANDIDATE'S TICKER SYMBOL.
001950         10  WS-BEAR-SYMBOL      PIC X(12).
001960*    CANDIDATE'S TREND DESCRIPTION AS COMPUTED BY KLTANLYZ.
001970         10  WS-BEAR-TREND       PIC X(18).
001980*    CANDIDATE'S 0-100 TREND STRENGTH SCORE.
001990         10  WS-BEAR-STRENGTH    PIC 9(03).
002000*    CANDIDATE'S 14-PERIOD RSI VALUE.
002010         10  WS-BEAR-RSI         PIC S9(03)V9(8).
002020*    'Y' WHEN THE RSI VALUE ABOVE IS VALID.
002030         10  WS-BEAR-RSI-IND     PIC X(01).
002040     05  FILLER                  PIC X(01).
002050*
002060 01  WS-TOP-PERFORMER-FIELDS.
002070*    'Y' ONCE PICKED FOR THE TOP-5 LIST - SKIP IT ON THE NEXT PASS.
002080     05  WS-CHOSEN-FLAG PIC X(01) OCCURS 50 TIMES.
002090*    INDEX OF THE BEST REMAINING CANDIDATE FOUND SO FAR THIS RANK SCAN.
002100     05  WS-BEST-IDX             PIC S9(05) COMP.
002110*    STRENGTH SCORE OF THE BEST REMAINING CANDIDATE FOUND SO FAR.
002120     05  WS-BEST-STRENGTH        PIC S9(05) COMP.
002130*    CURRENT RANK (1-5) BEING FILLED IN THE TOP-PERFORMER LIST.
002140     05  WS-RANK                 PIC S9(05) COMP.
002150*    NUMBER OF ENTRIES ACTUALLY FILLED IN THE TOP-5 BULLISH LIST.
002160     05  WS-TOP-BULL-CNT         PIC S9(05) COMP VALUE ZERO.
002170     05  WS-TOP-BULL OCCURS 5 TIMES.
002180*    TOP-5 BULLISH ENTRY'S TICKER SYMBOL.
002190         10  WS-TOP-BULL-SYM     PIC X(12).
002200*    TOP-5 BULLISH ENTRY'S TREND DESCRIPTION.
002210         10  WS-TOP-BULL-TREND   PIC X(18).
002220*    TOP-5 BULLISH ENTRY'S STRENGTH SCORE.
002230         10  WS-TOP-BULL-STRGTH  PIC 9(03).
002240*    TOP-5 BULLISH ENTRY'S RSI VALUE.
002250         10  WS-TOP-BULL-RSI     PIC S9(03)V9(8).
002260*    'Y' WHEN THE RSI ABOVE IS VALID.
002270         10  WS-TOP-BULL-RSI-IND PIC X(01).
002280*    NUMBER OF ENTRIES ACTUALLY FILLED IN THE TOP-5 BEARISH LIST.
002290     05  WS-TOP-BEAR-CNT         PIC S9(05) COMP VALUE ZERO.
002300     05  WS-TOP-BEAR OCCURS 5 TIMES.
002310*    TOP-5 BEARISH ENTRY'S TICKER SYMBOL.
002320         10  WS-TOP-BEAR-SYM     PIC X(12).
002330*    TOP-5 BEARISH ENTRY'S TREND DESCRIPTION.
002340         10  WS-TOP-BEAR-TREND   PIC X(18).
002350*    TOP-5 BEARISH ENTRY'S STRENGTH SCORE.
002360         10  WS-TOP-BEAR-STRGTH  PIC 9(03).
002370*    TOP-5 BEARISH ENTRY'S RSI VALUE.
002380         10  WS-TOP-BEAR-RSI     PIC S9(03)V9(8).
002390*    'Y' WHEN THE RSI ABOVE IS VALID.
002400         10  WS-TOP-BEAR-RSI-IND PIC X(01).
002410     05  FILLER                  PIC X(01).
002420*
002430 01  WS-PATTERN-TABLE.
002440*    NUMBER OF SIGNIFICANT-PATTERN ENTRIES COLLECTED FOR SECTION 4.
002450     05  WS-PATTERN-CNT          PIC S9(05) COMP VALUE ZERO.
002460     05  WS-PAT-ENTRY OCCURS 200 TIMES.
002470*    PATTERN ENTRY'S TICKER SYMBOL.
002480         10  WS-PAT-SYMBOL       PIC X(12).
002490*    PATTERN NAME - HAMMER, ENGULFING OR DOJI.
002500         10  WS-PAT-NAME         PIC X(10).
002510*    SYMBOL'S TREND AT THE TIME THE PATTERN WAS FLAGGED.
002520         10  WS-PAT-TREND        PIC X(18).
002530*    CLOSING PRICE OF THE CANDLE THAT CARRIED THE PATTERN.
002540         10  WS-PAT-PRICE        PIC S9(10)V9(8).
002550     05  FILLER                  PIC X(01).
002560*
002570 01  WS-DETAIL-TABLE.
002580*    NUMBER OF ENTRIES IN THE PER-SYMBOL CONTROL-BREAK DETAIL TABLE.
002590     05  WS-DETAIL-CNT           PIC S9(05) COMP VALUE ZERO.
002600     05  WS-DETAIL-ENTRY OCCURS 50 TIMES.
002610*    DETAIL ENTRY'S TICKER SYMBOL.
002620         10  WS-DET-SYMBOL       PIC X(12).
002630*    DETAIL ENTRY'S 20-PERIOD SIMPLE MOVING AVERAGE.
002640         10  WS-DET-SMA20        PIC S9(10)V9(8).
002650*    'Y' WHEN THE SMA20 VALUE ABOVE IS VALID.
002660         10  WS-DET-SMA20-IND    PIC X(01).
002670*    DETAIL ENTRY'S 14-PERIOD EXPONENTIAL MOVING AVERAGE.
002680         10  WS-DET-EMA14        PIC S9(10)V9(8).
002690*    'Y' WHEN THE EMA14 VALUE ABOVE IS VALID.
002700         10  WS-DET-EMA14-IND    PIC X(01).
002710*    DETAIL ENTRY'S 14-PERIOD RSI.
002720         10  WS-DET-RSI14        PIC S9(03)V9(8).
002730*    'Y' WHEN THE RSI14 VALUE ABOVE IS VALID.
002740         10  WS-DET-RSI14-IND    PIC X(01).
002750*    DETAIL ENTRY'S TREND DESCRIPTION.
002760         10  WS-DET-TREND        PIC X(18).
002770     05  FILLER                  PIC X(01).
002780*
002790 01  WS-HISTORY-TABLE.
002800*    SYMBOL OF THE PRICE-HISTORY GROUP BEING READ - THE CONTROL-BREAK KEY.
002810     05  WS-HIST-CURRENT-SYMBOL  PIC X(12) VALUE SPACE.
002820*    NUMBER OF DISTINCT SYMBOLS LOADED INTO THE ROLLING HISTORY TABLE.
002830     05  WS-HIST-SYM-CNT         PIC S9(05) COMP VALUE ZERO.
002840     05  WS-HIST-ENTRY OCCURS 50 TIMES.
002850*    TICKER SYMBOL FOR THIS HISTORY TABLE ENTRY.
002860         10  WS-HIST-SYMBOL      PIC X(12).
002870*    NUMBER OF PRICE SAMPLES HELD FOR THIS SYMBOL, UP TO WS-MAX-HISTORY.
002880         10  WS-HIST-COUNT       PIC S9(05) COMP.
002890         10  WS-HIST-VALUE       PIC S9(10)V9(8) COMP
002900                                  OCCURS 100 TIMES.
002910     05  FILLER                  PIC X(01).
002920*
002930 01  WS-CORR-SYMBOL-TABLE.
002940*    WS-CORR-SYM-CNT CAN RUN AS HIGH AS WS-MAX-SYMBOLS - THE
002950*    MATRIX NO LONGER DROPS A QUALIFYING SYMBOL TO FIT A SINGLE
002960*    PRINT LINE (SEE THE BAND PRINTING IN 6050/6054 INSTEAD).
002970     05  WS-CORR-SYM-CNT         PIC S9(05) COMP VALUE ZERO.
002980*    HISTORY-TABLE INDEX OF EACH QUALIFYING SYMBOL, MATRIX ROW/COL ORDER.
002990     05  WS-CORR-SYM-IDX         PIC S9(05) COMP OCCURS 50 TIMES.
003000     05  WS-CORR-MATRIX-ROW OCCURS 50 TIMES.
003010         10  WS-CORR-MATRIX-CELL PIC S9(1)V9(10) COMP
003020                                  OCCURS 50 TIMES.
003030*    FIRST COLUMN NUMBER OF THE 10-WIDE PRINT BAND BEING PRINTED.
003040     05  WS-CORR-BAND-START      PIC S9(05) COMP VALUE ZERO.
003050*    LAST COLUMN NUMBER OF THE 10-WIDE PRINT BAND CURRENTLY BEING PRINTED.
003060     05  WS-CORR-BAND-END        PIC S9(05) COMP VALUE ZERO.
003070     05  FILLER                  PIC X(01).
003080*
003090 01  WS-CORR-WORK-FIELDS.
003100*    HISTORY-TABLE INDEX OF THE FIRST SYMBOL IN THE CURRENT PEARSON PAIR.
003110     05  WS-CORR-HIST-A          PIC S9(05) COMP.
003120*    HISTORY-TABLE INDEX OF THE SECOND SYMBOL IN THE CURRENT PEARSON PAIR.
003130     05  WS-CORR-HIST-B          PIC S9(05) COMP.
003140*    SAMPLE COUNT HELD FOR THE FIRST SYMBOL IN THE PAIR.
003150     05  WS-CORR-LEN-A           PIC S9(05) COMP.
003160*    SAMPLE COUNT HELD FOR THE SECOND SYMBOL IN THE PAIR.
003170     05  WS-CORR-LEN-B           PIC S9(05) COMP.
003180*    COMMON SAMPLE COUNT FOR THE PEARSON CALCULATION (A AND B MUST MATCH).
003190     05  WS-CORR-M               PIC S9(05) COMP.
003200*    RUNNING SUM OF THE FIRST SYMBOL'S PRICE SAMPLES.
003210     05  WS-CORR-SUM-A           PIC S9(14)V9(8)  COMP.
003220*    RUNNING SUM OF THE SECOND SYMBOL'S PRICE SAMPLES.
003230     05  WS-CORR-SUM-B           PIC S9(14)V9(8)  COMP.
003240*    MEAN PRICE OF THE FIRST SYMBOL OVER THE COMMON SAMPLE WINDOW.
003250     05  WS-CORR-MEAN-A          PIC S9(12)V9(10) COMP.
003260*    MEAN PRICE OF THE SECOND SYMBOL OVER THE COMMON SAMPLE WINDOW.
003270     05  WS-CORR-MEAN-B          PIC S9(12)V9(10) COMP.
003280*    FIRST SYMBOL'S SAMPLE-MINUS-MEAN DEVIATION FOR THE CURRENT SAMPLE.
003290     05  WS-CORR-DIFF-A          PIC S9(12)V9(10) COMP.
003300*    SECOND SYMBOL'S SAMPLE-MINUS-MEAN DEVIATION FOR THE CURRENT SAMPLE.
003310     05  WS-CORR-DIFF-B          PIC S9(12)V9(10) COMP.
003320*    RUNNING SUM OF THE DEVIATIONS' CROSS-PRODUCT (COVARIANCE NUMERATOR).
003330     05  WS-CORR-COV-SUM         PIC S9(16)V9(10) COMP.
003340*    RUNNING SUM OF SQUARED DEVIATIONS FOR THE FIRST SYMBOL.
003350     05  WS-CORR-VAR-A-SUM       PIC S9(16)V9(10) COMP.
003360*    RUNNING SUM OF SQUARED DEVIATIONS FOR THE SECOND SYMBOL.
003370     05  WS-CORR-VAR-B-SUM       PIC S9(16)V9(10) COMP.
003380*    SQUARE ROOT OF WS-CORR-VAR-A-SUM (STANDARD DEVIATION COMPONENT).
003390     05  WS-CORR-SQRT-A          PIC S9(10)V9(10) COMP.
003400*    SQUARE ROOT OF WS-CORR-VAR-B-SUM (STANDARD DEVIATION COMPONENT).
003410     05  WS-CORR-SQRT-B          PIC S9(10)V9(10) COMP.
003420*    PEARSON DENOMINATOR - PRODUCT OF THE TWO STANDARD DEVIATIONS.
003430     05  WS-CORR-DENOM           PIC S9(18)V9(10) COMP.
003440*    FINAL PEARSON CORRELATION COEFFICIENT FOR THE PAIR, -1 TO +1.
003450     05  WS-CORR-RESULT          PIC S9(01)V9(10) COMP.
003460     05  FILLER                  PIC X(01).
003470*
003480 01  WS-SQRT-WORK-FIELDS.
003490*    NEWTON-RAPHSON SQUARE ROOT WORK AREA - NO INTRINSIC SQRT
003500*    FUNCTION IS AVAILABLE ON THIS COMPILER LEVEL.
003510     05  WS-SQRT-INPUT           PIC S9(16)V9(10) COMP.
003520*    CURRENT APPROXIMATION OF THE SQUARE ROOT.
003530     05  WS-SQRT-RESULT          PIC S9(10)V9(10) COMP.
003540*    ITERATION COUNTER FOR THE NEWTON-RAPHSON LOOP (CAPPED AT 30 PASSES).
003550     05  WS-SQRT-ITER            PIC S9(03) COMP.
003560     05  FILLER                  PIC X(01).
003570*
003580     COPY RPTHDR.
003590     COPY RPTBDY.
003600*
003610*-----------------------*
003620 PROCEDURE DIVISION.
003630*-----------------------*
003640 0000-MAIN-LINE.
003650*
003660     PERFORM 1000-INITIALIZE-RUN THRU 1000-EXIT.
003670*    PULL THE NEXT SYMBOL'S ANALYSIS RECORD.
003680     PERFORM 1100-READ-ANALYSIS-REC THRU 1100-EXIT.
003690     PERFORM 2000-PROCESS-ANALYSIS-REC THRU 2000-EXIT
003700         UNTIL ANALYSIS-EOF.
003710*    BUILD THE ROLLING PRICE HISTORY NEEDED FOR THE CORRELATION MATRIX.
003720     PERFORM 2500-LOAD-PRICE-HISTORY THRU 2500-EXIT.
003730*    CROSS-CORRELATE EVERY QUALIFYING SYMBOL PAIR.
003740     PERFORM 5000-COMPUTE-CORRELATIONS THRU 5000-EXIT.
003750*    PRINT ALL FIVE REPORT SECTIONS PLUS THE DETAIL TRAILER.
003760     PERFORM 6000-PRINT-REPORT THRU 6000-EXIT.
003770*    CLOSE UP BEFORE ENDING THE RUN.
003780     PERFORM 1900-CLOSE-FILES THRU 1900-EXIT.
003790     DISPLAY 'MKTANRPT - REPORT COMPLETE.  SYMBOLS: '
003800         WS-TOTAL-SYMBOLS.
003810*    RETURN CONTROL TO JCL/THE CALLING STEP.
003820     GOBACK.
003830*
003840 1000-INITIALIZE-RUN.
003850     ACCEPT CURRENT-DATE FROM DATE.
003860     ACCEPT CURRENT-TIME FROM TIME.
003870*    BUILD AN 8-BYTE RUN ID OUT OF THE SYSTEM CLOCK FOR THE REPORT HEADER.
003880     STRING CURRENT-MONTH CURRENT-DAY CURRENT-HOUR
003890            CURRENT-MINUTE DELIMITED BY SIZE INTO WS-RUN-ID.
003900     DISPLAY 'MKTANRPT - RUN DATE (YYMMDD): ' CURRENT-DATE-NUM.
003910*    OPEN KLTANLYZ'S OUTPUT AS OUR INPUT.
003920     OPEN INPUT  ANALYSIS-FILE.
003930*    OPEN THE PRESORTED PRICE SAMPLE FILE.
003940     OPEN INPUT  PRICE-HISTORY-FILE.
003950*    OPEN THE PRINTED REPORT FOR OUTPUT.
003960     OPEN OUTPUT REPORT-FILE.
003970*    BAIL OUT IF THE ANALYSIS FILE WON'T OPEN - NOTHING ELSE CAN PROCEED.
003980     IF NOT ANALYSIS-OK
003990         DISPLAY 'MKTANRPT - ANALYSIS FILE OPEN ERROR: '
004000             WS-ANALYSIS-STATUS
004010*    SIGNAL A JOB-STEP FAILURE TO THE SCHEDULER.
004020         MOVE 16 TO RETURN-CODE
004030         GOBACK
004040     END-IF.
004050*    CLEAR EVERY RUN ACCUMULATOR AND TABLE COUNT BEFORE THE FIRST READ.
004060     MOVE ZERO TO WS-TOTAL-SYMBOLS WS-BULLISH-COUNT
004070         WS-BEARISH-COUNT WS-NEUTRAL-COUNT
004080         WS-BULL-CAND-CNT WS-BEAR-CAND-CNT WS-PATTERN-CNT
004090         WS-DETAIL-CNT WS-HIST-SYM-CNT WS-CORR-SYM-CNT.
004100 1000-EXIT.
004110     EXIT.
004120*
004130 1100-READ-ANALYSIS-REC.
004140     READ ANALYSIS-FILE
004150         AT END
004160*    FLIP THE EOF CONDITION ON - THE DRIVING PERFORM ... UNTIL TESTS THIS.
004170             SET ANALYSIS-EOF TO TRUE
004180     END-READ.
004190 1100-EXIT.
004200     EXIT.
004210*
004220 1900-CLOSE-FILES.
004230     CLOSE ANALYSIS-FILE.
004240     CLOSE PRICE-HISTORY-FILE.
004250*    CLOSE THE PRINTED REPORT.
004260     CLOSE REPORT-FILE.
004270 1900-EXIT.
004280     EXIT.
004290*
004300 2000-PROCESS-ANALYSIS-REC.
004310*    ONE PASS OVER THE ANALYSIS FILE ACCUMULATES EVERYTHING THE
004320*    REPORT NEEDS EXCEPT THE CORRELATION MATRIX (WHICH NEEDS THE
004330*    SEPARATE PRICE HISTORY FILE READ AFTERWARD).
004340     ADD 1 TO WS-TOTAL-SYMBOLS.
004350     PERFORM 4000-ACCUMULATE-TREND-COUNTS THRU 4000-EXIT.
004360     PERFORM 4100-UPDATE-TOP-PERFORMERS THRU 4100-EXIT.
004370*    CHECK THIS SYMBOL FOR ANY SIGNIFICANT CANDLE PATTERN.
004380     PERFORM 4200-COLLECT-PATTERNS THRU 4200-EXIT.
004390*    SAVE THE INDICATORS FOR THE CONTROL-BREAK DETAIL TRAILER.
004400     PERFORM 4300-SAVE-DETAIL-ENTRY THRU 4300-EXIT.
004410     PERFORM 1100-READ-ANALYSIS-REC THRU 1100-EXIT.
004420 2000-EXIT.
004430     EXIT.
004440*
004450 4000-ACCUMULATE-TREND-COUNTS.
004460*    SYMBOLS WITH NO TREND COMPUTED (TOO FEW CANDLES) ARE LEFT
004470*    OUT OF THE BULLISH/BEARISH/NEUTRAL TALLY ENTIRELY.
004480     IF AN-TREND-PRESENT
004490         IF AN-TREND-PREFIX7 = 'BULLISH'
004500             ADD 1 TO WS-BULLISH-COUNT
004510         ELSE
004520*    CHECK THE 7-BYTE TREND PREFIX, NOT THE FULL FIELD (AN-TREND-CHECK).
004530             IF AN-TREND-PREFIX7 = 'BEARISH'
004540*    TALLY THE FLEET-WIDE BEARISH COUNT.
004550                 ADD 1 TO WS-BEARISH-COUNT
004560             ELSE
004570*    NEITHER BULLISH NOR BEARISH - COUNT IT AS NEUTRAL.
004580                 ADD 1 TO WS-NEUTRAL-COUNT
004590             END-IF
004600         END-IF
004610     END-IF.
004620 4000-EXIT.
004630     EXIT.
004640*
004650 4100-UPDATE-TOP-PERFORMERS.
004660     IF AN-TREND-PRESENT
004670         IF AN-TREND-PREFIX7 = 'BULLISH'
004680*    STASH THE SYMBOL AS A BULLISH TOP-5 CANDIDATE.
004690             PERFORM 4110-ADD-BULL-CANDIDATE THRU 4110-EXIT
004700         ELSE
004710*    SAME PREFIX TEST, THIS TIME DECIDING THE TOP-PERFORMER BUCKET.
004720             IF AN-TREND-PREFIX7 = 'BEARISH'
004730*    STASH THE SYMBOL AS A BEARISH TOP-5 CANDIDATE.
004740                 PERFORM 4120-ADD-BEAR-CANDIDATE THRU 4120-EXIT
004750             END-IF
004760         END-IF
004770     END-IF.
004780 4100-EXIT.
004790     EXIT.
004800*
004810 4110-ADD-BULL-CANDIDATE.
004820     IF WS-BULL-CAND-CNT < WS-MAX-SYMBOLS
004830         ADD 1 TO WS-BULL-CAND-CNT
004840*    COPY THE SYMBOL INTO THE NEXT FREE CANDIDATE SLOT.
004850         MOVE AN-SYMBOL TO
004860             WS-BULL-SYMBOL(WS-BULL-CAND-CNT)
004870*    COPY THE TREND DESCRIPTION INTO THE CANDIDATE SLOT.
004880         MOVE AN-TREND TO
004890             WS-BULL-TREND(WS-BULL-CAND-CNT)
004900*    COPY THE STRENGTH SCORE INTO THE CANDIDATE SLOT.
004910         MOVE AN-TREND-STRENGTH TO
004920             WS-BULL-STRENGTH(WS-BULL-CAND-CNT)
004930*    COPY THE RSI INTO THE CANDIDATE SLOT.
004940         MOVE AN-RSI14 TO
004950             WS-BULL-RSI(WS-BULL-CAND-CNT)
004960*    COPY THE RSI VALIDITY FLAG INTO THE CANDIDATE SLOT.
004970         MOVE AN-RSI14-IND TO
004980             WS-BULL-RSI-IND(WS-BULL-CAND-CNT)
004990     END-IF.
005000 4110-EXIT.
005010     EXIT.
005020*
005030 4120-ADD-BEAR-CANDIDATE.
005040     IF WS-BEAR-CAND-CNT < WS-MAX-SYMBOLS
005050         ADD 1 TO WS-BEAR-CAND-CNT
005060*    COPY THE SYMBOL INTO THE NEXT FREE BEARISH CANDIDATE SLOT.
005070         MOVE AN-SYMBOL TO
005080             WS-BEAR-SYMBOL(WS-BEAR-CAND-CNT)
005090*    COPY THE TREND DESCRIPTION INTO THE BEARISH CANDIDATE SLOT.
005100         MOVE AN-TREND TO
005110             WS-BEAR-TREND(WS-BEAR-CAND-CNT)
005120*    COPY THE STRENGTH SCORE INTO THE BEARISH CANDIDATE SLOT.
005130         MOVE AN-TREND-STRENGTH TO
005140             WS-BEAR-STRENGTH(WS-BEAR-CAND-CNT)
005150*    COPY THE RSI INTO THE BEARISH CANDIDATE SLOT.
005160         MOVE AN-RSI14 TO
005170             WS-BEAR-RSI(WS-BEAR-CAND-CNT)
005180*    COPY THE RSI VALIDITY FLAG INTO THE BEARISH CANDIDATE SLOT.
005190         MOVE AN-RSI14-IND TO
005200             WS-BEAR-RSI-IND(WS-BEAR-CAND-CNT)
005210     END-IF.
005220 4120-EXIT.
005230     EXIT.
005240*
005250 4200-COLLECT-PATTERNS.
005260*    HAMMER/ENGULFING ONLY COUNT AS SIGNIFICANT WHEN THE SYMBOL
005270*    ALSO HAS A COMPUTED TREND (A 3-19 KLINE SYMBOL CAN HAVE A
005280*    CANDLE FLAG SET BY KLTANLYZ BUT NO TREND YET - REQ MKT-0255).
005290*    DOJI ONLY COUNTS AS SIGNIFICANT WHEN THE SYMBOL'S TREND IS
005300*    EXACTLY BULLISH OR BEARISH (NOT THE OVERBOUGHT/OVERSOLD
005310*    VARIANTS, NOT NEUTRAL) - THE EXACT-MATCH TEST BELOW ALREADY
005320*    IMPLIES A TREND IS PRESENT, SO NO SEPARATE GUARD IS NEEDED.
005330     IF AN-LAST-CLOSE-PRESENT
005340         IF AN-HAMMER-YES AND AN-TREND-PRESENT
005350             PERFORM 4210-ADD-PATTERN-HAMMER THRU 4210-EXIT
005360         END-IF
005370*    ENGULFING ONLY COUNTS AS SIGNIFICANT ONCE A TREND HAS BEEN COMPUTED.
005380         IF AN-ENGULF-YES AND AN-TREND-PRESENT
005390*    RECORD THE ENGULFING PATTERN FOR SECTION 4.
005400             PERFORM 4220-ADD-PATTERN-ENGULF THRU 4220-EXIT
005410         END-IF
005420*    DOJI IS CHECKED SEPARATELY - IT NEEDS AN EXACT BULLISH/BEARISH MATCH.
005430         IF AN-DOJI-YES
005440*    ONLY A CLEAN BULLISH/BEARISH CALL QUALIFIES, NOT OVERBOUGHT/OVERSOLD.
005450             IF AN-TREND = 'BULLISH' OR AN-TREND = 'BEARISH'
005460*    RECORD THE DOJI PATTERN FOR SECTION 4.
005470                 PERFORM 4230-ADD-PATTERN-DOJI THRU 4230-EXIT
005480             END-IF
005490         END-IF
005500     END-IF.
005510 4200-EXIT.
005520     EXIT.
005530*
005540 4210-ADD-PATTERN-HAMMER.
005550     IF WS-PATTERN-CNT < WS-MAX-PATTERNS
005560         ADD 1 TO WS-PATTERN-CNT
005570*    SAVE THE SYMBOL FOR THIS PATTERN ENTRY.
005580         MOVE AN-SYMBOL     TO WS-PAT-SYMBOL(WS-PATTERN-CNT)
005590*    LABEL THE PATTERN AS A HAMMER.
005600         MOVE 'HAMMER'      TO WS-PAT-NAME(WS-PATTERN-CNT)
005610*    CARRY THE SYMBOL'S TREND ALONG WITH THE PATTERN.
005620         MOVE AN-TREND      TO WS-PAT-TREND(WS-PATTERN-CNT)
005630*    SAVE THE CLOSING PRICE THAT CARRIED THE PATTERN.
005640         MOVE AN-LAST-CLOSE TO WS-PAT-PRICE(WS-PATTERN-CNT)
005650     END-IF.
005660 4210-EXIT.
005670     EXIT.
005680*
005690 4220-ADD-PATTERN-ENGULF.
005700     IF WS-PATTERN-CNT < WS-MAX-PATTERNS
005710         ADD 1 TO WS-PATTERN-CNT
005720*    SAVE THE SYMBOL FOR THIS PATTERN ENTRY.
005730         MOVE AN-SYMBOL     TO WS-PAT-SYMBOL(WS-PATTERN-CNT)
005740*    LABEL THE PATTERN AS ENGULFING.
005750         MOVE 'ENGULFING'   TO WS-PAT-NAME(WS-PATTERN-CNT)
005760*    CARRY THE SYMBOL'S TREND ALONG WITH THE PATTERN.
005770         MOVE AN-TREND      TO WS-PAT-TREND(WS-PATTERN-CNT)
005780*    SAVE THE CLOSING PRICE THAT CARRIED THE PATTERN.
005790         MOVE AN-LAST-CLOSE TO WS-PAT-PRICE(WS-PATTERN-CNT)
005800     END-IF.
005810 4220-EXIT.
005820     EXIT.
005830*
005840 4230-ADD-PATTERN-DOJI.
005850     IF WS-PATTERN-CNT < WS-MAX-PATTERNS
005860         ADD 1 TO WS-PATTERN-CNT
005870*    SAVE THE SYMBOL FOR THIS PATTERN ENTRY.
005880         MOVE AN-SYMBOL     TO WS-PAT-SYMBOL(WS-PATTERN-CNT)
005890*    LABEL THE PATTERN AS A DOJI.
005900         MOVE 'DOJI'        TO WS-PAT-NAME(WS-PATTERN-CNT)
005910*    CARRY THE SYMBOL'S TREND ALONG WITH THE PATTERN.
005920         MOVE AN-TREND      TO WS-PAT-TREND(WS-PATTERN-CNT)
005930*    SAVE THE CLOSING PRICE THAT CARRIED THE PATTERN.
005940         MOVE AN-LAST-CLOSE TO WS-PAT-PRICE(WS-PATTERN-CNT)
005950     END-IF.
005960 4230-EXIT.
005970     EXIT.
005980*
005990 4300-SAVE-DETAIL-ENTRY.
006000*    HOLDS THE SMA/EMA/RSI/TREND THE DETAIL TRAILER PRINTS AFTER
006010*    THE FLEET-LEVEL SECTIONS HAVE BEEN WRITTEN.
006020     IF WS-DETAIL-CNT < WS-MAX-SYMBOLS
006030         ADD 1 TO WS-DETAIL-CNT
006040         MOVE AN-SYMBOL      TO WS-DET-SYMBOL(WS-DETAIL-CNT)
006050*    SAVE THE 20-PERIOD AVERAGE FOR THE DETAIL TRAILER.
006060         MOVE AN-SMA20       TO WS-DET-SMA20(WS-DETAIL-CNT)
006070*    SAVE WHETHER THE SMA20 ABOVE IS VALID.
006080         MOVE AN-SMA20-IND   TO WS-DET-SMA20-IND(WS-DETAIL-CNT)
006090*    SAVE THE 14-PERIOD EXPONENTIAL AVERAGE.
006100         MOVE AN-EMA14       TO WS-DET-EMA14(WS-DETAIL-CNT)
006110*    SAVE WHETHER THE EMA14 ABOVE IS VALID.
006120         MOVE AN-EMA14-IND   TO WS-DET-EMA14-IND(WS-DETAIL-CNT)
006130*    SAVE THE 14-PERIOD RSI.
006140         MOVE AN-RSI14       TO WS-DET-RSI14(WS-DETAIL-CNT)
006150*    SAVE WHETHER THE RSI14 ABOVE IS VALID.
006160         MOVE AN-RSI14-IND   TO WS-DET-RSI14-IND(WS-DETAIL-CNT)
006170*    SAVE THE TREND DESCRIPTION FOR THE DETAIL TRAILER.
006180         MOVE AN-TREND       TO WS-DET-TREND(WS-DETAIL-CNT)
006190     END-IF.
006200 4300-EXIT.
006210     EXIT.
006220*
006230 2500-LOAD-PRICE-HISTORY.
006240*    FULL SEQUENTIAL SCAN OF THE PRICE HISTORY FILE, GROUPED BY
006250*    SYMBOL (CONTROL BREAK ON PHS-SYMBOL), BUILDING A ROLLING
006260*    WINDOW OF AT MOST WS-MAX-HISTORY SAMPLES PER SYMBOL.
006270     PERFORM 2510-READ-PRICE-HIST-REC THRU 2510-EXIT.
006280*    ONLY ESTABLISH A NEW CONTROL-BREAK KEY WHEN A RECORD WAS READ.
006290     IF NOT PRICE-HIST-EOF
006300*    ESTABLISH THE NEXT SYMBOL AS THE NEW CONTROL-BREAK KEY.
006310         MOVE PHS-SYMBOL TO WS-HIST-CURRENT-SYMBOL
006320     END-IF.
006330*    PROCESS ONE SYMBOL'S WORTH OF PRICE SAMPLES AT A TIME.
006340     PERFORM 2520-PROCESS-HISTORY-GROUP THRU 2520-EXIT
006350         UNTIL PRICE-HIST-EOF.
006360 2500-EXIT.
006370     EXIT.
006380*
006390 2510-READ-PRICE-HIST-REC.
006400     READ PRICE-HISTORY-FILE
006410         AT END
006420*    FLIP THE EOF CONDITION ON FOR THE PRICE HISTORY FILE.
006430             SET PRICE-HIST-EOF TO TRUE
006440     END-READ.
006450 2510-EXIT.
006460     EXIT.
006470*
006480 2520-PROCESS-HISTORY-GROUP.
006490     IF WS-HIST-SYM-CNT < WS-MAX-SYMBOLS
006500         ADD 1 TO WS-HIST-SYM-CNT
006510*    SAVE THE NEW CONTROL-BREAK KEY FOR THE NEXT GROUP.
006520         MOVE WS-HIST-CURRENT-SYMBOL
006530             TO WS-HIST-SYMBOL(WS-HIST-SYM-CNT)
006540*    START THIS SYMBOL'S SAMPLE COUNT AT ZERO.
006550         MOVE ZERO TO WS-HIST-COUNT(WS-HIST-SYM-CNT)
006560*    APPEND EVERY SAMPLE IN THIS SYMBOL'S GROUP TO THE ROLLING WINDOW.
006570         PERFORM 2530-APPEND-HISTORY-GROUP THRU 2530-EXIT
006580             UNTIL PRICE-HIST-EOF
006590                OR PHS-SYMBOL NOT = WS-HIST-CURRENT-SYMBOL
006600     ELSE
006610*        MORE DISTINCT SYMBOLS IN THE PRICE HISTORY FILE THAN
006620*        THIS RUN'S HISTORY TABLE CAN HOLD - THE OVERFLOW GROUP
006630*        IS SKIPPED RATHER THAN CORRUPTING ANOTHER SYMBOL'S SLOT.
006640         PERFORM 2540-SKIP-HISTORY-GROUP THRU 2540-EXIT
006650             UNTIL PRICE-HIST-EOF
006660                OR PHS-SYMBOL NOT = WS-HIST-CURRENT-SYMBOL
006670     END-IF.
006680     IF NOT PRICE-HIST-EOF
006690         MOVE PHS-SYMBOL TO WS-HIST-CURRENT-SYMBOL
006700     END-IF.
006710 2520-EXIT.
006720     EXIT.
006730*
006740 2530-APPEND-HISTORY-GROUP.
006750     PERFORM 2550-APPEND-HISTORY-SAMPLE THRU 2550-EXIT.
006760     PERFORM 2510-READ-PRICE-HIST-REC THRU 2510-EXIT.
006770 2530-EXIT.
006780     EXIT.
006790*
006800 2540-SKIP-HISTORY-GROUP.
006810     PERFORM 2510-READ-PRICE-HIST-REC THRU 2510-EXIT.
006820 2540-EXIT.
006830     EXIT.
006840*
006850 2550-APPEND-HISTORY-SAMPLE.
006860*    ROLLING WINDOW - ONCE 100 SAMPLES ARE HELD, THE OLDEST IS
006870*    DROPPED (SHIFTED OUT) BEFORE THE NEW ONE IS APPENDED.
006880     IF WS-HIST-COUNT(WS-HIST-SYM-CNT) < WS-MAX-HISTORY
006890         ADD 1 TO WS-HIST-COUNT(WS-HIST-SYM-CNT)
006900         MOVE PHS-PRICE TO
006910             WS-HIST-VALUE(WS-HIST-SYM-CNT
006920                 WS-HIST-COUNT(WS-HIST-SYM-CNT))
006930     ELSE
006940*    DROP THE OLDEST SAMPLE TO MAKE ROOM FOR THE NEW ONE.
006950         PERFORM 2560-SHIFT-HISTORY-LEFT THRU 2560-EXIT
006960             VARYING WS-SUB-I FROM 1 BY 1 UNTIL WS-SUB-I > 99
006970*    APPEND THE NEW SAMPLE IN THE NOW-FREED LAST SLOT.
006980         MOVE PHS-PRICE TO WS-HIST-VALUE(WS-HIST-SYM-CNT 100)
006990     END-IF.
007000 2550-EXIT.
007010     EXIT.
007020*
007030 2560-SHIFT-HISTORY-LEFT.
007040     MOVE WS-HIST-VALUE(WS-HIST-SYM-CNT WS-SUB-I + 1)
007050         TO WS-HIST-VALUE(WS-HIST-SYM-CNT WS-SUB-I).
007060 2560-EXIT.
007070     EXIT.
007080*
007090 5000-COMPUTE-CORRELATIONS.
007100*    ONLY RUN WHEN AT LEAST 2 SYMBOLS HAVE ANY PRICE HISTORY AT
007110*    ALL; EACH PARTICIPATING SYMBOL ALSO NEEDS >= 30 SAMPLES.
007120*    WS-MAX-CORR-SYMBOLS MATCHES WS-MAX-SYMBOLS - EVERY QUALIFYING
007130*    SYMBOL PARTICIPATES IN THE MATRIX (SEE CHANGE LOG BELOW).
007140     MOVE ZERO TO WS-CORR-SYM-CNT.
007150     IF WS-HIST-SYM-CNT NOT < 2
007160         PERFORM 5010-SELECT-CORR-SYMBOL THRU 5010-EXIT
007170             VARYING WS-SUB-I FROM 1 BY 1
007180                 UNTIL WS-SUB-I > WS-HIST-SYM-CNT
007190     END-IF.
007200*    NEED AT LEAST TWO QUALIFYING SYMBOLS TO BUILD ANY MATRIX ROWS.
007210     IF WS-CORR-SYM-CNT NOT < 2
007220*    COMPUTE ONE FULL ROW OF THE CORRELATION MATRIX.
007230         PERFORM 5020-CORR-MATRIX-ROW THRU 5020-EXIT
007240             VARYING WS-SUB-I FROM 1 BY 1
007250                 UNTIL WS-SUB-I > WS-CORR-SYM-CNT
007260     END-IF.
007270 5000-EXIT.
007280     EXIT.
007290*
007300 5010-SELECT-CORR-SYMBOL.
007310     IF WS-HIST-COUNT(WS-SUB-I) NOT < 30
007320         IF WS-CORR-SYM-CNT < WS-MAX-CORR-SYMBOLS
007330*    COUNT THE SYMBOL AS QUALIFYING FOR THE MATRIX.
007340             ADD 1 TO WS-CORR-SYM-CNT
007350*    RECORD WHICH HISTORY-TABLE ENTRY THIS MATRIX SLOT POINTS TO.
007360             MOVE WS-SUB-I TO WS-CORR-SYM-IDX(WS-CORR-SYM-CNT)
007370         END-IF
007380     END-IF.
007390 5010-EXIT.
007400     EXIT.
007410*
007420 5020-CORR-MATRIX-ROW.
007430     PERFORM 5030-CORR-MATRIX-CELL THRU 5030-EXIT
007440         VARYING WS-SUB-J FROM 1 BY 1
007450             UNTIL WS-SUB-J > WS-CORR-SYM-CNT.
007460 5020-EXIT.
007470     EXIT.
007480*
007490 5030-CORR-MATRIX-CELL.
007500     IF WS-SUB-I = WS-SUB-J
007510         MOVE 1.0 TO WS-CORR-MATRIX-CELL(WS-SUB-I WS-SUB-J)
007520     ELSE
007530*    COMPUTE THE PEARSON CORRELATION FOR THIS DISTINCT PAIR.
007540         PERFORM 5100-COMPUTE-PEARSON-PAIR THRU 5100-EXIT
007550*    COPY THE COMPUTED CORRELATION INTO THE MATRIX CELL.
007560         MOVE WS-CORR-RESULT
007570             TO WS-CORR-MATRIX-CELL(WS-SUB-I WS-SUB-J)
007580     END-IF.
007590 5030-EXIT.
007600     EXIT.
007610*
007620 5100-COMPUTE-PEARSON-PAIR.
007630*    SELF-CORRELATION IS HANDLED BY THE CALLER (5030).  HERE WE
007640*    ONLY SEE DISTINCT PAIRS.  MISMATCHED SAMPLE COUNTS OR FEWER
007650*    THAN 2 SAMPLES COLLAPSE THE RESULT TO ZERO - THE FEED NEVER
007660*    GUARANTEED EQUAL-LENGTH HISTORIES ACROSS SYMBOLS.
007670     MOVE WS-CORR-SYM-IDX(WS-SUB-I) TO WS-CORR-HIST-A.
007680     MOVE WS-CORR-SYM-IDX(WS-SUB-J) TO WS-CORR-HIST-B.
007690     MOVE WS-HIST-COUNT(WS-CORR-HIST-A) TO WS-CORR-LEN-A.
007700*    SAVE THE SECOND SYMBOL'S SAMPLE COUNT FOR THE TEST BELOW.
007710     MOVE WS-HIST-COUNT(WS-CORR-HIST-B) TO WS-CORR-LEN-B.
007720*    MISMATCHED HISTORY LENGTHS - THE FEED GAVE NO EQUAL-LENGTH PAIR.
007730     IF WS-CORR-LEN-A NOT = WS-CORR-LEN-B
007740*    NO VALID CORRELATION CAN BE COMPUTED - REPORT ZERO.
007750         MOVE ZERO TO WS-CORR-RESULT
007760     ELSE
007770*    BOTH LENGTHS MATCH - USE EITHER ONE AS THE COMMON SAMPLE COUNT.
007780         MOVE WS-CORR-LEN-A TO WS-CORR-M
007790*    PEARSON'S FORMULA NEEDS AT LEAST TWO SAMPLES TO BE MEANINGFUL.
007800         IF WS-CORR-M < 2
007810*    TOO FEW SAMPLES TO CORRELATE - REPORT ZERO.
007820             MOVE ZERO TO WS-CORR-RESULT
007830         ELSE
007840*    SUM BOTH SYMBOLS' SAMPLES TO GET THE MEANS BELOW.
007850             PERFORM 5110-SUM-PAIR-SERIES THRU 5110-EXIT
007860*    AVERAGE PRICE FOR THE FIRST SYMBOL OVER THE COMMON WINDOW.
007870             COMPUTE WS-CORR-MEAN-A ROUNDED =
007880                 WS-CORR-SUM-A / WS-CORR-M
007890*    AVERAGE PRICE FOR THE SECOND SYMBOL OVER THE COMMON WINDOW.
007900             COMPUTE WS-CORR-MEAN-B ROUNDED =
007910                 WS-CORR-SUM-B / WS-CORR-M
007920*    RESET THE COVARIANCE ACCUMULATOR BEFORE THE SAMPLE LOOP.
007930             MOVE ZERO TO WS-CORR-COV-SUM
007940*    RESET THE FIRST SYMBOL'S VARIANCE ACCUMULATOR.
007950             MOVE ZERO TO WS-CORR-VAR-A-SUM
007960*    RESET THE SECOND SYMBOL'S VARIANCE ACCUMULATOR.
007970             MOVE ZERO TO WS-CORR-VAR-B-SUM
007980*    ACCUMULATE THE COVARIANCE AND BOTH VARIANCE SUMS, SAMPLE BY SAMPLE.
007990             PERFORM 5120-ACCUM-COV-VAR THRU 5120-EXIT
008000                 VARYING WS-SUB-K FROM 1 BY 1
008010                     UNTIL WS-SUB-K > WS-CORR-M
008020*    A FLAT SERIES LEAVES THE CORRELATION UNDEFINED - REPORT ZERO.
008030             IF WS-CORR-VAR-A-SUM = ZERO
008040                OR WS-CORR-VAR-B-SUM = ZERO
008050*    UNDEFINED CORRELATION - REPORT ZERO RATHER THAN DIVIDE BY ZERO.
008060                 MOVE ZERO TO WS-CORR-RESULT
008070             ELSE
008080*    FEED THE FIRST SYMBOL'S VARIANCE SUM TO THE SQUARE ROOT ROUTINE.
008090                 MOVE WS-CORR-VAR-A-SUM TO WS-SQRT-INPUT
008100*    NEWTON-RAPHSON SQUARE ROOT - NO INTRINSIC FUNCTION ON THIS COMPILER.
008110                 PERFORM 5150-COMPUTE-SQUARE-ROOT THRU 5150-EXIT
008120*    SAVE THE FIRST SYMBOL'S STANDARD DEVIATION.
008130                 MOVE WS-SQRT-RESULT TO WS-CORR-SQRT-A
008140*    FEED THE SECOND SYMBOL'S VARIANCE SUM TO THE SQUARE ROOT ROUTINE.
008150                 MOVE WS-CORR-VAR-B-SUM TO WS-SQRT-INPUT
008160*    SAME ROUTINE, SECOND SYMBOL THIS TIME.
008170                 PERFORM 5150-COMPUTE-SQUARE-ROOT THRU 5150-EXIT
008180*    SAVE THE SECOND SYMBOL'S STANDARD DEVIATION.
008190                 MOVE WS-SQRT-RESULT TO WS-CORR-SQRT-B
008200*    PEARSON DENOMINATOR - THE PRODUCT OF BOTH STANDARD DEVIATIONS.
008210                 COMPUTE WS-CORR-DENOM =
008220                     WS-CORR-SQRT-A * WS-CORR-SQRT-B
008230*    FINAL PEARSON COEFFICIENT - COVARIANCE OVER THE DENOMINATOR.
008240                 COMPUTE WS-CORR-RESULT ROUNDED =
008250                     WS-CORR-COV-SUM / WS-CORR-DENOM
008260             END-IF
008270         END-IF
008280     END-IF.
008290 5100-EXIT.
008300     EXIT.
008310*
008320 5110-SUM-PAIR-SERIES.
008330     MOVE ZERO TO WS-CORR-SUM-A WS-CORR-SUM-B.
008340     PERFORM 5115-ADD-PAIR-SAMPLE THRU 5115-EXIT
008350         VARYING WS-SUB-K FROM 1 BY 1 UNTIL WS-SUB-K > WS-CORR-M.
008360 5110-EXIT.
008370     EXIT.
008380*
008390 5115-ADD-PAIR-SAMPLE.
008400     ADD WS-HIST-VALUE(WS-CORR-HIST-A WS-SUB-K) TO WS-CORR-SUM-A.
008410     ADD WS-HIST-VALUE(WS-CORR-HIST-B WS-SUB-K) TO WS-CORR-SUM-B.
008420 5115-EXIT.
008430     EXIT.
008440*
008450 5120-ACCUM-COV-VAR.
008460     COMPUTE WS-CORR-DIFF-A =
008470         WS-HIST-VALUE(WS-CORR-HIST-A WS-SUB-K) - WS-CORR-MEAN-A.
008480*    SECOND SYMBOL'S DEVIATION FROM ITS MEAN FOR THIS SAMPLE.
008490     COMPUTE WS-CORR-DIFF-B =
008500         WS-HIST-VALUE(WS-CORR-HIST-B WS-SUB-K) - WS-CORR-MEAN-B.
008510*    ADD THIS SAMPLE'S CROSS-PRODUCT INTO THE RUNNING COVARIANCE SUM.
008520     COMPUTE WS-CORR-COV-SUM =
008530         WS-CORR-COV-SUM + (WS-CORR-DIFF-A * WS-CORR-DIFF-B).
008540*    ADD THIS SAMPLE'S SQUARED DEVIATION INTO THE FIRST VARIANCE SUM.
008550     COMPUTE WS-CORR-VAR-A-SUM =
008560         WS-CORR-VAR-A-SUM + (WS-CORR-DIFF-A * WS-CORR-DIFF-A).
008570*    ADD THIS SAMPLE'S SQUARED DEVIATION INTO THE SECOND VARIANCE SUM.
008580     COMPUTE WS-CORR-VAR-B-SUM =
008590         WS-CORR-VAR-B-SUM + (WS-CORR-DIFF-B * WS-CORR-DIFF-B).
008600 5120-EXIT.
008610     EXIT.
008620*
008630 5150-COMPUTE-SQUARE-ROOT.
008640*    NEWTON-RAPHSON ITERATION - SEE KLTANLYZ FOR THE SAME
008650*    TECHNIQUE APPLIED TO THE BOLLINGER BAND STANDARD DEVIATION.
008660     IF WS-SQRT-INPUT <= ZERO
008670         MOVE ZERO TO WS-SQRT-RESULT
008680     ELSE
008690*    SEED THE ITERATION WITH THE INPUT ITSELF AS A FIRST GUESS.
008700         MOVE WS-SQRT-INPUT TO WS-SQRT-RESULT
008710*    REFINE THE GUESS 30 TIMES - MORE THAN ENOUGH TO CONVERGE HERE.
008720         PERFORM 5151-SQRT-ITERATE THRU 5151-EXIT
008730             VARYING WS-SQRT-ITER FROM 1 BY 1
008740                 UNTIL WS-SQRT-ITER > 30
008750     END-IF.
008760 5150-EXIT.
008770     EXIT.
008780*
008790 5151-SQRT-ITERATE.
008800     COMPUTE WS-SQRT-RESULT ROUNDED =
008810         (WS-SQRT-RESULT + (WS-SQRT-INPUT / WS-SQRT-RESULT)) / 2.
008820 5151-EXIT.
008830     EXIT.
008840*
008850 6000-PRINT-REPORT.
008860     PERFORM 6010-PRINT-REPORT-HEADER    THRU 6010-EXIT.
008870     PERFORM 6020-PRINT-OVERVIEW         THRU 6020-EXIT.
008880*    SECTIONS 2 AND 3 - TOP-5 BULLISH AND BEARISH SYMBOLS.
008890     PERFORM 6030-PRINT-TOP-PERFORMERS   THRU 6030-EXIT.
008900*    SECTION 4 - SIGNIFICANT CANDLE PATTERNS.
008910     PERFORM 6040-PRINT-PATTERNS         THRU 6040-EXIT.
008920*    UPSI-1 LETS OPERATIONS SKIP THE COSTLY CORRELATION SECTION ON RERUN.
008930     IF WS-SKIP-CORR-SWITCH-OFF
008940*    SECTION 5 - THE CROSS-SYMBOL CORRELATION MATRIX.
008950         PERFORM 6050-PRINT-CORRELATION-MATRIX THRU 6050-EXIT
008960     END-IF.
008970*    CONTROL-BREAK DETAIL TRAILER - ONE LINE PER SYMBOL.
008980     PERFORM 6060-PRINT-DETAIL-TRAILER   THRU 6060-EXIT.
008990 6000-EXIT.
009000     EXIT.
009010*
009020 6010-PRINT-REPORT-HEADER.
009030     MOVE CURRENT-MONTH TO HL-RUN-MM.
009040     MOVE CURRENT-DAY   TO HL-RUN-DD.
009050*    STAMP THE TITLE LINE WITH THE RUN DATE.
009060     MOVE CURRENT-YEAR  TO HL-RUN-YY.
009070*    PRINT THE REPORT TITLE LINE.
009080     WRITE RPT-REC FROM HL-TITLE-LINE.
009090*    STAMP THE RUN-ID LINE WITH THIS RUN'S IDENTIFIER.
009100     MOVE WS-RUN-ID     TO HL-RUN-ID.
009110*    STAMP THE RUN-ID LINE WITH THE RUN TIME.
009120     MOVE CURRENT-HOUR   TO HL-RUN-HH.
009130*    CONTINUE BUILDING THE RUN-ID LINE'S TIME STAMP.
009140     MOVE CURRENT-MINUTE TO HL-RUN-MN.
009150*    FINISH THE RUN-ID LINE'S TIME STAMP.
009160     MOVE CURRENT-SECOND TO HL-RUN-SS.
009170*    PRINT THE RUN-ID LINE.
009180     WRITE RPT-REC FROM HL-RUNID-LINE.
009190*    SPACE BEFORE THE NEXT SECTION.
009200     WRITE RPT-REC FROM HL-BLANK-LINE.
009210 6010-EXIT.
009220     EXIT.
009230*
009240 6020-PRINT-OVERVIEW.
009250     MOVE 'SECTION 1 - MARKET OVERVIEW' TO HL-SECTION-TEXT.
009260*    PRINT THE SECTION HEADING.
009270     WRITE RPT-REC FROM HL-SECTION-LINE.
009280*    STAMP THE OVERVIEW LINE WITH THE FLEET TOTAL.
009290     MOVE WS-TOTAL-SYMBOLS TO HL-OV-TOTAL.
009300*    STAMP THE OVERVIEW LINE WITH THE BULLISH COUNT.
009310     MOVE WS-BULLISH-COUNT TO HL-OV-BULL.
009320*    STAMP THE OVERVIEW LINE WITH THE BEARISH COUNT.
009330     MOVE WS-BEARISH-COUNT TO HL-OV-BEAR.
009340*    STAMP THE OVERVIEW LINE WITH THE NEUTRAL COUNT.
009350     MOVE WS-NEUTRAL-COUNT TO HL-OV-NEUT.
009360*    PRINT THE OVERVIEW LINE.
009370     WRITE RPT-REC FROM HL-OVERVIEW-LINE.
009380*    SPACE BEFORE THE NEXT SECTION.
009390     WRITE RPT-REC FROM HL-BLANK-LINE.
009400 6020-EXIT.
009410     EXIT.
009420*
009430 6030-PRINT-TOP-PERFORMERS.
009440     PERFORM 4150-SELECT-TOP-BULLISH THRU 4150-EXIT.
009450     PERFORM 4160-SELECT-TOP-BEARISH THRU 4160-EXIT.
009460*    SECTION HEADING TEXT FOR THE TOP-5 BULLISH LIST.
009470     MOVE 'SECTION 2 - TOP BULLISH SYMBOLS' TO HL-SECTION-TEXT.
009480*    PRINT THE SECTION HEADING.
009490     WRITE RPT-REC FROM HL-SECTION-LINE.
009500*    NO QUALIFYING BULLISH SYMBOLS THIS RUN.
009510     IF WS-TOP-BULL-CNT = ZERO
009520*    PRINT THE "NONE" PLACEHOLDER LINE.
009530         WRITE RPT-REC FROM HL-NONE-LINE
009540     ELSE
009550*    PRINT THE COLUMN HEADINGS BEFORE THE DETAIL ROWS.
009560         WRITE RPT-REC FROM HL-TOP-COLHDR-LINE
009570*    PRINT EACH OF THE TOP-5 BULLISH ENTRIES.
009580         PERFORM 6031-PRINT-TOP-BULL-LINE THRU 6031-EXIT
009590             VARYING WS-SUB-I FROM 1 BY 1
009600                 UNTIL WS-SUB-I > WS-TOP-BULL-CNT
009610     END-IF.
009620*    SPACE BEFORE THE NEXT SECTION.
009630     WRITE RPT-REC FROM HL-BLANK-LINE.
009640*    SECTION HEADING TEXT FOR THE TOP-5 BEARISH LIST.
009650     MOVE 'SECTION 3 - TOP BEARISH SYMBOLS' TO HL-SECTION-TEXT.
009660*    PRINT THE SECTION HEADING.
009670     WRITE RPT-REC FROM HL-SECTION-LINE.
009680*    NO QUALIFYING BEARISH SYMBOLS THIS RUN.
009690     IF WS-TOP-BEAR-CNT = ZERO
009700*    PRINT THE "NONE" PLACEHOLDER LINE.
009710         WRITE RPT-REC FROM HL-NONE-LINE
009720     ELSE
009730*    PRINT THE COLUMN HEADINGS BEFORE THE DETAIL ROWS.
009740         WRITE RPT-REC FROM HL-TOP-COLHDR-LINE
009750*    PRINT EACH OF THE TOP-5 BEARISH ENTRIES.
009760         PERFORM 6032-PRINT-TOP-BEAR-LINE THRU 6032-EXIT
009770             VARYING WS-SUB-I FROM 1 BY 1
009780                 UNTIL WS-SUB-I > WS-TOP-BEAR-CNT
009790     END-IF.
009800*    SPACE BEFORE THE NEXT SECTION.
009810     WRITE RPT-REC FROM HL-BLANK-LINE.
009820 6030-EXIT.
009830     EXIT.
009840*
009850 4150-SELECT-TOP-BULLISH.
009860*    STABLE TOP-5 BY STRENGTH - ON A TIE THE EARLIEST CANDIDATE
009870*    ENCOUNTERED IN THE ANALYSIS FILE WINS (STRICT ">" BELOW).
009880     MOVE ZERO TO WS-TOP-BULL-CNT.
009890     PERFORM 4151-RESET-CHOSEN THRU 4151-EXIT
009900         VARYING WS-SUB-I FROM 1 BY 1
009910             UNTIL WS-SUB-I > WS-BULL-CAND-CNT.
009920*    FILL ONE RANK (1 THROUGH 5) OF THE TOP BULLISH LIST.
009930     PERFORM 4152-PICK-BULL-RANK THRU 4152-EXIT
009940         VARYING WS-RANK FROM 1 BY 1
009950             UNTIL WS-RANK > 5 OR WS-RANK > WS-BULL-CAND-CNT.
009960 4150-EXIT.
009970     EXIT.
009980*
009990 4151-RESET-CHOSEN.
010000     MOVE 'N' TO WS-CHOSEN-FLAG(WS-SUB-I).
010010 4151-EXIT.
010020     EXIT.
010030*
010040 4152-PICK-BULL-RANK.
010050     MOVE ZERO TO WS-BEST-IDX.
010060     MOVE -1   TO WS-BEST-STRENGTH.
010070*    SCAN EVERY UNCHOSEN CANDIDATE FOR THE HIGHEST REMAINING STRENGTH.
010080     PERFORM 4153-SCAN-BULL-CANDIDATE THRU 4153-EXIT
010090         VARYING WS-SUB-I FROM 1 BY 1
010100             UNTIL WS-SUB-I > WS-BULL-CAND-CNT.
010110*    A CANDIDATE WAS FOUND (THE TABLE WASN'T ALREADY EXHAUSTED).
010120     IF WS-BEST-IDX > ZERO
010130*    MARK THIS CANDIDATE AS CHOSEN SO IT ISN'T PICKED AGAIN.
010140         MOVE 'Y' TO WS-CHOSEN-FLAG(WS-BEST-IDX)
010150*    COUNT ANOTHER ENTRY INTO THE TOP-5 BULLISH LIST.
010160         ADD 1 TO WS-TOP-BULL-CNT
010170*    COPY THE WINNING CANDIDATE'S SYMBOL INTO THE TOP-5 SLOT.
010180         MOVE WS-BULL-SYMBOL(WS-BEST-IDX)
010190             TO WS-TOP-BULL-SYM(WS-TOP-BULL-CNT)
010200*    COPY THE WINNING CANDIDATE'S TREND INTO THE TOP-5 SLOT.
010210         MOVE WS-BULL-TREND(WS-BEST-IDX)
010220             TO WS-TOP-BULL-TREND(WS-TOP-BULL-CNT)
010230*    COPY THE WINNING CANDIDATE'S STRENGTH INTO THE TOP-5 SLOT.
010240         MOVE WS-BULL-STRENGTH(WS-BEST-IDX)
010250             TO WS-TOP-BULL-STRGTH(WS-TOP-BULL-CNT)
010260*    COPY THE WINNING CANDIDATE'S RSI INTO THE TOP-5 SLOT.
010270         MOVE WS-BULL-RSI(WS-BEST-IDX)
010280             TO WS-TOP-BULL-RSI(WS-TOP-BULL-CNT)
010290*    COPY THE WINNING CANDIDATE'S RSI-VALID FLAG INTO THE TOP-5 SLOT.
010300         MOVE WS-BULL-RSI-IND(WS-BEST-IDX)
010310             TO WS-TOP-BULL-RSI-IND(WS-TOP-BULL-CNT)
010320     END-IF.
010330 4152-EXIT.
010340     EXIT.
010350*
010360 4153-SCAN-BULL-CANDIDATE.
010370     IF WS-CHOSEN-FLAG(WS-SUB-I) NOT = 'Y'
010380         IF WS-BULL-STRENGTH(WS-SUB-I) > WS-BEST-STRENGTH
010390*    A STRONGER, STILL-UNCHOSEN CANDIDATE - REMEMBER IT AS THE NEW LEADER.
010400             MOVE WS-BULL-STRENGTH(WS-SUB-I) TO WS-BEST-STRENGTH
010410*    REMEMBER WHICH CANDIDATE IS CURRENTLY WINNING THIS RANK.
010420             MOVE WS-SUB-I TO WS-BEST-IDX
010430         END-IF
010440     END-IF.
010450 4153-EXIT.
010460     EXIT.
010470*
010480 4160-SELECT-TOP-BEARISH.
010490     MOVE ZERO TO WS-TOP-BEAR-CNT.
010500     PERFORM 4161-RESET-CHOSEN THRU 4161-EXIT
010510         VARYING WS-SUB-I FROM 1 BY 1
010520             UNTIL WS-SUB-I > WS-BEAR-CAND-CNT.
010530*    FILL ONE RANK (1 THROUGH 5) OF THE TOP BEARISH LIST.
010540     PERFORM 4162-PICK-BEAR-RANK THRU 4162-EXIT
010550         VARYING WS-RANK FROM 1 BY 1
010560             UNTIL WS-RANK > 5 OR WS-RANK > WS-BEAR-CAND-CNT.
010570 4160-EXIT.
010580     EXIT.
010590*
010600 4161-RESET-CHOSEN.
010610     MOVE 'N' TO WS-CHOSEN-FLAG(WS-SUB-I).
010620 4161-EXIT.
010630     EXIT.
010640*
010650 4162-PICK-BEAR-RANK.
010660     MOVE ZERO TO WS-BEST-IDX.
010670     MOVE -1   TO WS-BEST-STRENGTH.
010680*    SCAN EVERY UNCHOSEN CANDIDATE FOR THE HIGHEST REMAINING STRENGTH.
010690     PERFORM 4163-SCAN-BEAR-CANDIDATE THRU 4163-EXIT
010700         VARYING WS-SUB-I FROM 1 BY 1
010710             UNTIL WS-SUB-I > WS-BEAR-CAND-CNT.
010720*    A CANDIDATE WAS FOUND (THE TABLE WASN'T ALREADY EXHAUSTED).
010730     IF WS-BEST-IDX > ZERO
010740*    MARK THIS CANDIDATE AS CHOSEN SO IT ISN'T PICKED AGAIN.
010750         MOVE 'Y' TO WS-CHOSEN-FLAG(WS-BEST-IDX)
010760*    COUNT ANOTHER ENTRY INTO THE TOP-5 BEARISH LIST.
010770         ADD 1 TO WS-TOP-BEAR-CNT
010780*    COPY THE WINNING CANDIDATE'S SYMBOL INTO THE TOP-5 SLOT.
010790         MOVE WS-BEAR-SYMBOL(WS-BEST-IDX)
010800             TO WS-TOP-BEAR-SYM(WS-TOP-BEAR-CNT)
010810*    COPY THE WINNING CANDIDATE'S TREND INTO THE TOP-5 SLOT.
010820         MOVE WS-BEAR-TREND(WS-BEST-IDX)
010830             TO WS-TOP-BEAR-TREND(WS-TOP-BEAR-CNT)
010840*    COPY THE WINNING CANDIDATE'S STRENGTH INTO THE TOP-5 SLOT.
010850         MOVE WS-BEAR-STRENGTH(WS-BEST-IDX)
010860             TO WS-TOP-BEAR-STRGTH(WS-TOP-BEAR-CNT)
010870*    COPY THE WINNING CANDIDATE'S RSI INTO THE TOP-5 SLOT.
010880         MOVE WS-BEAR-RSI(WS-BEST-IDX)
010890             TO WS-TOP-BEAR-RSI(WS-TOP-BEAR-CNT)
010900*    COPY THE WINNING CANDIDATE'S RSI-VALID FLAG INTO THE TOP-5 SLOT.
010910         MOVE WS-BEAR-RSI-IND(WS-BEST-IDX)
010920             TO WS-TOP-BEAR-RSI-IND(WS-TOP-BEAR-CNT)
010930     END-IF.
010940 4162-EXIT.
010950     EXIT.
010960*
010970 4163-SCAN-BEAR-CANDIDATE.
010980     IF WS-CHOSEN-FLAG(WS-SUB-I) NOT = 'Y'
010990         IF WS-BEAR-STRENGTH(WS-SUB-I) > WS-BEST-STRENGTH
011000*    A STRONGER, STILL-UNCHOSEN CANDIDATE - REMEMBER IT AS THE NEW LEADER.
011010             MOVE WS-BEAR-STRENGTH(WS-SUB-I) TO WS-BEST-STRENGTH
011020*    REMEMBER WHICH CANDIDATE IS CURRENTLY WINNING THIS RANK.
011030             MOVE WS-SUB-I TO WS-BEST-IDX
011040         END-IF
011050     END-IF.
011060 4163-EXIT.
011070     EXIT.
011080*
011090 6031-PRINT-TOP-BULL-LINE.
011100     MOVE WS-SUB-I                   TO BD-TOP-RANK.
011110     MOVE WS-TOP-BULL-SYM(WS-SUB-I)   TO BD-TOP-SYMBOL.
011120*    COPY THE TREND INTO THE PRINT LINE.
011130     MOVE WS-TOP-BULL-TREND(WS-SUB-I) TO BD-TOP-TREND.
011140*    COPY THE STRENGTH SCORE INTO THE PRINT LINE.
011150     MOVE WS-TOP-BULL-STRGTH(WS-SUB-I) TO BD-TOP-STRENGTH.
011160*    ONLY PRINT A REAL RSI WHEN ENOUGH HISTORY WAS AVAILABLE.
011170     IF WS-TOP-BULL-RSI-IND(WS-SUB-I) = 'Y'
011180*    RSI IS VALID - PRINT THE COMPUTED VALUE.
011190         MOVE WS-TOP-BULL-RSI(WS-SUB-I) TO BD-TOP-RSI
011200     ELSE
011210*    RSI NOT YET AVAILABLE FOR THIS SYMBOL - PRINT ZERO, NOT GARBAGE.
011220         MOVE ZERO TO BD-TOP-RSI
011230     END-IF.
011240*    PRINT ONE TOP-PERFORMER LINE.
011250     WRITE RPT-REC FROM BD-TOP-LINE.
011260 6031-EXIT.
011270     EXIT.
011280*
011290 6032-PRINT-TOP-BEAR-LINE.
011300     MOVE WS-SUB-I                   TO BD-TOP-RANK.
011310     MOVE WS-TOP-BEAR-SYM(WS-SUB-I)   TO BD-TOP-SYMBOL.
011320*    COPY THE TREND INTO THE PRINT LINE.
011330     MOVE WS-TOP-BEAR-TREND(WS-SUB-I) TO BD-TOP-TREND.
011340*    COPY THE STRENGTH SCORE INTO THE PRINT LINE.
011350     MOVE WS-TOP-BEAR-STRGTH(WS-SUB-I) TO BD-TOP-STRENGTH.
011360*    ONLY PRINT A REAL RSI WHEN ENOUGH HISTORY WAS AVAILABLE.
011370     IF WS-TOP-BEAR-RSI-IND(WS-SUB-I) = 'Y'
011380*    RSI IS VALID - PRINT THE COMPUTED VALUE.
011390         MOVE WS-TOP-BEAR-RSI(WS-SUB-I) TO BD-TOP-RSI
011400     ELSE
011410*    RSI NOT YET AVAILABLE FOR THIS SYMBOL - PRINT ZERO, NOT GARBAGE.
011420         MOVE ZERO TO BD-TOP-RSI
011430     END-IF.
011440*    PRINT ONE TOP-PERFORMER LINE.
011450     WRITE RPT-REC FROM BD-TOP-LINE.
011460 6032-EXIT.
011470     EXIT.
011480*
011490 6040-PRINT-PATTERNS.
011500     MOVE 'SECTION 4 - SIGNIFICANT CANDLE PATTERNS'
011510         TO HL-SECTION-TEXT.
011520*    PRINT THE SECTION HEADING.
011530     WRITE RPT-REC FROM HL-SECTION-LINE.
011540*    NO SIGNIFICANT PATTERNS WERE FLAGGED THIS RUN.
011550     IF WS-PATTERN-CNT = ZERO
011560*    PRINT THE "NONE" PLACEHOLDER LINE.
011570         WRITE RPT-REC FROM HL-NONE-LINE
011580     ELSE
011590*    PRINT THE COLUMN HEADINGS BEFORE THE PATTERN ROWS.
011600         WRITE RPT-REC FROM HL-PATTERN-COLHDR-LINE
011610*    PRINT EACH COLLECTED PATTERN ENTRY.
011620         PERFORM 6041-PRINT-PATTERN-LINE THRU 6041-EXIT
011630             VARYING WS-SUB-I FROM 1 BY 1
011640                 UNTIL WS-SUB-I > WS-PATTERN-CNT
011650     END-IF.
011660*    SPACE BEFORE THE NEXT SECTION.
011670     WRITE RPT-REC FROM HL-BLANK-LINE.
011680 6040-EXIT.
011690     EXIT.
011700*
011710 6041-PRINT-PATTERN-LINE.
011720     MOVE WS-PAT-SYMBOL(WS-SUB-I) TO BD-PAT-SYMBOL.
011730     MOVE WS-PAT-NAME(WS-SUB-I)   TO BD-PAT-NAME.
011740*    COPY THE TREND INTO THE PRINT LINE.
011750     MOVE WS-PAT-TREND(WS-SUB-I)  TO BD-PAT-TREND.
011760*    COPY THE PRICE INTO THE PRINT LINE.
011770     MOVE WS-PAT-PRICE(WS-SUB-I)  TO BD-PAT-PRICE.
011780*    PRINT ONE SIGNIFICANT-PATTERN LINE.
011790     WRITE RPT-REC FROM BD-PATTERN-LINE.
011800 6041-EXIT.
011810     EXIT.
011820*
011830 6050-PRINT-CORRELATION-MATRIX.
011840*    THE PRINT LINE ONLY HOLDS 10 SYMBOL COLUMNS ACROSS, BUT THE
011850*    MATRIX ITSELF COVERS EVERY QUALIFYING SYMBOL (UP TO
011860*    WS-MAX-SYMBOLS) - 6054 SPREADS THE ROWS OVER AS MANY
011870*    10-WIDE PRINT BANDS AS ARE NEEDED, LEFT TO RIGHT, RATHER
011880*    THAN DROPPING SYMBOLS PAST THE TENTH (REQ MKT-0247).
011890     MOVE 'SECTION 5 - CORRELATION MATRIX' TO HL-SECTION-TEXT.
011900     WRITE RPT-REC FROM HL-SECTION-LINE.
011910     IF WS-CORR-SYM-CNT < 2
011920*    FEWER THAN TWO QUALIFYING SYMBOLS - PRINT THE "NONE" PLACEHOLDER.
011930         WRITE RPT-REC FROM HL-NONE-LINE
011940     ELSE
011950*    PRINT ONE 10-WIDE COLUMN BAND OF THE MATRIX.
011960         PERFORM 6054-PRINT-CORR-BAND THRU 6054-EXIT
011970             VARYING WS-CORR-BAND-START FROM 1 BY 10
011980                 UNTIL WS-CORR-BAND-START > WS-CORR-SYM-CNT
011990     END-IF.
012000*    SPACE BEFORE THE NEXT SECTION.
012010     WRITE RPT-REC FROM HL-BLANK-LINE.
012020 6050-EXIT.
012030     EXIT.
012040*
012050 6054-PRINT-CORR-BAND.
012060*    ONE 10-COLUMN BAND - ALL ROWS, JUST THE COLUMNS THAT FALL
012070*    BETWEEN WS-CORR-BAND-START AND WS-CORR-BAND-END.
012080     COMPUTE WS-CORR-BAND-END = WS-CORR-BAND-START + 9.
012090     IF WS-CORR-BAND-END > WS-CORR-SYM-CNT
012100         MOVE WS-CORR-SYM-CNT TO WS-CORR-BAND-END
012110     END-IF.
012120*    BLANK THE HEADER LINE BEFORE BUILDING THIS BAND'S COLUMN LABELS.
012130     MOVE SPACE TO BD-CORR-HDR-LINE.
012140*    BUILD THE COLUMN-HEADING SYMBOLS FOR THIS BAND.
012150     PERFORM 6051-BUILD-CORR-HEADER THRU 6051-EXIT
012160         VARYING WS-SUB-I FROM WS-CORR-BAND-START BY 1
012170             UNTIL WS-SUB-I > WS-CORR-BAND-END.
012180*    PRINT THE COLUMN-HEADING LINE FOR THIS BAND.
012190     WRITE RPT-REC FROM BD-CORR-HDR-LINE.
012200*    PRINT EVERY ROW'S CELLS THAT FALL IN THIS BAND.
012210     PERFORM 6052-PRINT-CORR-ROW THRU 6052-EXIT
012220         VARYING WS-SUB-I FROM 1 BY 1
012230             UNTIL WS-SUB-I > WS-CORR-SYM-CNT.
012240 6054-EXIT.
012250     EXIT.
012260*
012270 6051-BUILD-CORR-HEADER.
012280     COMPUTE WS-CORR-SUB-REL = WS-SUB-I - WS-CORR-BAND-START + 1.
012290     MOVE WS-HIST-SYMBOL(WS-CORR-SYM-IDX(WS-SUB-I))
012300         TO BD-CORR-HDR-COL(WS-CORR-SUB-REL).
012310 6051-EXIT.
012320     EXIT.
012330*
012340 6052-PRINT-CORR-ROW.
012350     MOVE SPACE TO BD-CORR-ROW-LINE.
012360     MOVE WS-HIST-SYMBOL(WS-CORR-SYM-IDX(WS-SUB-I))
012370         TO BD-CORR-ROW-SYMBOL.
012380*    PRINT ONE CELL OF THIS ROW WITHIN THE CURRENT BAND.
012390     PERFORM 6053-PRINT-CORR-CELL THRU 6053-EXIT
012400         VARYING WS-SUB-J FROM WS-CORR-BAND-START BY 1
012410             UNTIL WS-SUB-J > WS-CORR-BAND-END.
012420*    PRINT ONE CORRELATION MATRIX ROW.
012430     WRITE RPT-REC FROM BD-CORR-ROW-LINE.
012440 6052-EXIT.
012450     EXIT.
012460*
012470 6053-PRINT-CORR-CELL.
012480     COMPUTE WS-CORR-SUB-REL = WS-SUB-J - WS-CORR-BAND-START + 1.
012490     MOVE WS-CORR-MATRIX-CELL(WS-SUB-I WS-SUB-J)
012500         TO BD-CORR-ROW-COL(WS-CORR-SUB-REL).
012510 6053-EXIT.
012520     EXIT.
012530*
012540 6060-PRINT-DETAIL-TRAILER.
012550     MOVE 'CONTROL BREAK DETAIL - PER SYMBOL'
012560         TO HL-SECTION-TEXT.
012570     WRITE RPT-REC FROM HL-SECTION-LINE.
012580*    NO DETAIL ENTRIES WERE SAVED THIS RUN.
012590     IF WS-DETAIL-CNT = ZERO
012600*    PRINT THE "NONE" PLACEHOLDER LINE.
012610         WRITE RPT-REC FROM HL-NONE-LINE
012620     ELSE
012630*    PRINT EACH SYMBOL'S CONTROL-BREAK DETAIL LINE.
012640         PERFORM 6061-PRINT-DETAIL-LINE THRU 6061-EXIT
012650             VARYING WS-SUB-I FROM 1 BY 1
012660                 UNTIL WS-SUB-I > WS-DETAIL-CNT
012670     END-IF.
012680*    SPACE BEFORE THE FLEET SUMMARY.
012690     WRITE RPT-REC FROM HL-BLANK-LINE.
012700*    REPEAT THE OVERVIEW TOTALS AS A CLOSING SUMMARY.
012710     PERFORM 6070-PRINT-FLEET-SUMMARY THRU 6070-EXIT.
012720 6060-EXIT.
012730     EXIT.
012740*
012750 6061-PRINT-DETAIL-LINE.
012760     MOVE WS-DET-SYMBOL(WS-SUB-I) TO BD-DET-SYMBOL.
012770     IF WS-DET-SMA20-IND(WS-SUB-I) = 'Y'
012780*    SMA20 IS VALID - PRINT THE COMPUTED VALUE.
012790         MOVE WS-DET-SMA20(WS-SUB-I) TO BD-DET-SMA20
012800     ELSE
012810*    SMA20 NOT YET AVAILABLE - PRINT ZERO RATHER THAN GARBAGE.
012820         MOVE ZERO TO BD-DET-SMA20
012830     END-IF.
012840*    ONLY PRINT A REAL EMA14 WHEN ENOUGH HISTORY WAS AVAILABLE.
012850     IF WS-DET-EMA14-IND(WS-SUB-I) = 'Y'
012860*    EMA14 IS VALID - PRINT THE COMPUTED VALUE.
012870         MOVE WS-DET-EMA14(WS-SUB-I) TO BD-DET-EMA14
012880     ELSE
012890*    EMA14 NOT YET AVAILABLE - PRINT ZERO RATHER THAN GARBAGE.
012900         MOVE ZERO TO BD-DET-EMA14
012910     END-IF.
012920*    ONLY PRINT A REAL RSI14 WHEN ENOUGH HISTORY WAS AVAILABLE.
012930     IF WS-DET-RSI14-IND(WS-SUB-I) = 'Y'
012940*    RSI14 IS VALID - PRINT THE COMPUTED VALUE.
012950         MOVE WS-DET-RSI14(WS-SUB-I) TO BD-DET-RSI14
012960     ELSE
012970*    RSI14 NOT YET AVAILABLE - PRINT ZERO RATHER THAN GARBAGE.
012980         MOVE ZERO TO BD-DET-RSI14
012990     END-IF.
013000*    COPY THE TREND INTO THE DETAIL PRINT LINE.
013010     MOVE WS-DET-TREND(WS-SUB-I) TO BD-DET-TREND.
013020*    PRINT ONE CONTROL-BREAK DETAIL LINE.
013030     WRITE RPT-REC FROM BD-DETAIL-LINE.
013040 6061-EXIT.
013050     EXIT.
013060*
013070 6070-PRINT-FLEET-SUMMARY.
013080     MOVE 'FLEET SUMMARY TOTALS' TO HL-SECTION-TEXT.
013090     WRITE RPT-REC FROM HL-SECTION-LINE.
013100*    REPEAT THE FLEET TOTAL IN THE CLOSING SUMMARY.
013110     MOVE WS-TOTAL-SYMBOLS TO HL-OV-TOTAL.
013120*    REPEAT THE BULLISH COUNT IN THE CLOSING SUMMARY.
013130     MOVE WS-BULLISH-COUNT TO HL-OV-BULL.
013140*    REPEAT THE BEARISH COUNT IN THE CLOSING SUMMARY.
013150     MOVE WS-BEARISH-COUNT TO HL-OV-BEAR.
013160*    REPEAT THE NEUTRAL COUNT IN THE CLOSING SUMMARY.
013170     MOVE WS-NEUTRAL-COUNT TO HL-OV-NEUT.
013180*    PRINT THE CLOSING FLEET SUMMARY LINE.
013190     WRITE RPT-REC FROM HL-OVERVIEW-LINE.
013200 6070-EXIT.
013210     EXIT.
