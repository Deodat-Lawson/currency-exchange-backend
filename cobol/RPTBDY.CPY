000010******************************************************************
000020* COPYBOOK   : RPTBDY                                            *
000030* DESCRIPTION: PRINT LAYOUTS FOR THE VARIABLE, PER-SYMBOL        *
000040*              PORTIONS OF THE MARKET ANALYSIS REPORT - THE      *
000050*              CONTROL-BREAK DETAIL LINE, THE TOP-PERFORMER      *
000060*              LINES, THE SIGNIFICANT-PATTERN LINES AND THE      *
000070*              CORRELATION MATRIX ROWS.                          *
000080******************************************************************
000090 01  BD-DETAIL-LINE.
000100     05  FILLER                   PIC X(01)  VALUE SPACE.
000110     05  BD-DET-SYMBOL            PIC X(12).
000120     05  FILLER                   PIC X(02)  VALUE SPACE.
000130     05  BD-DET-SMA20             PIC -(8)9.99999999.
000140     05  FILLER                   PIC X(01)  VALUE SPACE.
000150     05  BD-DET-EMA14             PIC -(8)9.99999999.
000160     05  FILLER                   PIC X(01)  VALUE SPACE.
000170     05  BD-DET-RSI14             PIC -(2)9.99999999.
000180     05  FILLER                   PIC X(02)  VALUE SPACE.
000190     05  BD-DET-TREND             PIC X(18).
000200     05  FILLER                   PIC X(10)  VALUE SPACE.
000210*--------------------------------------------------------------*
000220*    TOP PERFORMER LINE - RANK, SYMBOL, TREND, STRENGTH, RSI     *
000230*--------------------------------------------------------------*
000240 01  BD-TOP-LINE.
000250     05  FILLER                   PIC X(01)  VALUE SPACE.
000260     05  BD-TOP-RANK              PIC Z9.
000270     05  FILLER                   PIC X(05)  VALUE SPACE.
000280     05  BD-TOP-SYMBOL            PIC X(12).
000290     05  FILLER                   PIC X(08)  VALUE SPACE.
000300     05  BD-TOP-TREND             PIC X(18).
000310     05  FILLER                   PIC X(02)  VALUE SPACE.
000320     05  BD-TOP-STRENGTH          PIC ZZ9.
000330     05  FILLER                   PIC X(07)  VALUE SPACE.
000340     05  BD-TOP-RSI               PIC -(2)9.99999999.
000350     05  FILLER                   PIC X(60)  VALUE SPACE.
000360*--------------------------------------------------------------*
000370*    SIGNIFICANT PATTERN LINE                                    *
000380*--------------------------------------------------------------*
000390 01  BD-PATTERN-LINE.
000400     05  FILLER                   PIC X(01)  VALUE SPACE.
000410     05  BD-PAT-SYMBOL            PIC X(12).
000420     05  FILLER                   PIC X(01)  VALUE SPACE.
000430     05  BD-PAT-NAME              PIC X(10).
000440     05  FILLER                   PIC X(01)  VALUE SPACE.
000450     05  BD-PAT-TREND             PIC X(18).
000460     05  FILLER                   PIC X(02)  VALUE SPACE.
000470     05  BD-PAT-PRICE             PIC -(8)9.99999999.
000480     05  FILLER                   PIC X(59)  VALUE SPACE.
000490*--------------------------------------------------------------*
000500*    CORRELATION MATRIX - HEADER ROW AND ONE DATA ROW            *
000510*    ONE LINE HOLDS 10 SYMBOL COLUMNS ACROSS.  WHEN MORE THAN    *
000520*    10 SYMBOLS QUALIFY FOR THE MATRIX, MKTANRPT REPEATS THESE   *
000530*    LAYOUTS ONCE PER 10-WIDE COLUMN BAND RATHER THAN DROPPING   *
000540*    SYMBOLS PAST THE TENTH (REQ MKT-0247).                      *
000550*--------------------------------------------------------------*
000560 01  BD-CORR-HDR-LINE.
000570     05  FILLER                   PIC X(01)  VALUE SPACE.
000580     05  FILLER                   PIC X(13)  VALUE SPACE.
000590     05  BD-CORR-HDR-COL          PIC X(09)  OCCURS 10 TIMES.
000600     05  FILLER                   PIC X(28)  VALUE SPACE.
000610*--------------------------------------------------------------*
000620 01  BD-CORR-ROW-LINE.
000630     05  FILLER                   PIC X(01)  VALUE SPACE.
000640     05  BD-CORR-ROW-SYMBOL       PIC X(12).
000650     05  FILLER                   PIC X(01)  VALUE SPACE.
000660     05  BD-CORR-ROW-COL          PIC -9.9999 OCCURS 10 TIMES.
000670     05  FILLER                   PIC X(28)  VALUE SPACE.
