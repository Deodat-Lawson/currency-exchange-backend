000100******************************************************************
000110* COPYBOOK   : ANLREC                                            *
000120* DESCRIPTION: PER-SYMBOL TECHNICAL ANALYSIS RESULT RECORD.      *
000130*              WRITTEN ONCE PER ANALYZED SYMBOL BY THE KLINE     *
000140*              TECHNICAL ANALYSIS ENGINE (KLTANLYZ) AND READ     *
000150*              BACK BY THE MARKET ANALYSIS REPORT (MKTANRPT) AS  *
000160*              THE "DISTINCT SYMBOLS" WORK FILE BETWEEN STEPS.   *
000170* NOTE       : A SYMBOL WITH NO KLINE HISTORY NEVER GETS A       *
000180*              RECORD HERE - ABSENCE FROM THIS FILE *IS* THE     *
000190*              "SKIP - NO ANALYSIS" RULE FOR UNIT B.             *
000200******************************************************************
000210 01  AN-RECORD.
000220*--------------------------------------------------------------*
000230*    TRADING PAIR IDENTIFICATION                                 *
000240*--------------------------------------------------------------*
000250     05  AN-SYMBOL                   PIC X(12).
000260*--------------------------------------------------------------*
000270*    MOVING AVERAGES                                             *
000280*--------------------------------------------------------------*
000290     05  AN-SMA20                    PIC S9(10)V9(8).
000300     05  AN-SMA20-IND                PIC X(01).
000310         88  AN-SMA20-PRESENT                  VALUE 'Y'.
000320         88  AN-SMA20-ABSENT                   VALUE 'N'.
000330     05  AN-EMA14                    PIC S9(10)V9(8).
000340     05  AN-EMA14-IND                PIC X(01).
000350         88  AN-EMA14-PRESENT                  VALUE 'Y'.
000360         88  AN-EMA14-ABSENT                   VALUE 'N'.
000370*--------------------------------------------------------------*
000380*    RELATIVE STRENGTH INDEX                                     *
000390*--------------------------------------------------------------*
000400     05  AN-RSI14                    PIC S9(03)V9(8).
000410     05  AN-RSI14-IND                PIC X(01).
000420         88  AN-RSI14-PRESENT                  VALUE 'Y'.
000430         88  AN-RSI14-ABSENT                   VALUE 'N'.
000440*--------------------------------------------------------------*
000450*    MACD FAMILY                                                 *
000460*--------------------------------------------------------------*
000470     05  AN-MACD                     PIC S9(10)V9(8).
000480     05  AN-MACD-SIGNAL              PIC S9(10)V9(8).
000490     05  AN-MACD-HIST                PIC S9(10)V9(8).
000500     05  AN-MACD-IND                 PIC X(01).
000510         88  AN-MACD-PRESENT                   VALUE 'Y'.
000520         88  AN-MACD-ABSENT                    VALUE 'N'.
000530*--------------------------------------------------------------*
000540*    BOLLINGER BANDS                                             *
000550*--------------------------------------------------------------*
000560     05  AN-BOLL-UPPER               PIC S9(10)V9(8).
000570     05  AN-BOLL-MIDDLE              PIC S9(10)V9(8).
000580     05  AN-BOLL-LOWER               PIC S9(10)V9(8).
000590     05  AN-BOLL-IND                 PIC X(01).
000600         88  AN-BOLL-PRESENT                   VALUE 'Y'.
000610         88  AN-BOLL-ABSENT                    VALUE 'N'.
000620*--------------------------------------------------------------*
000630*    VOLUME INDICATORS                                           *
000640*--------------------------------------------------------------*
000650     05  AN-VOL-SMA5                 PIC S9(12)V9(8).
000660     05  AN-VOLSMA-IND               PIC X(01).
000670         88  AN-VOLSMA-PRESENT                 VALUE 'Y'.
000680         88  AN-VOLSMA-ABSENT                  VALUE 'N'.
000690     05  AN-OBV                      PIC S9(14)V9(8).
000700     05  AN-OBV-IND                  PIC X(01).
000710         88  AN-OBV-PRESENT                    VALUE 'Y'.
000720         88  AN-OBV-ABSENT                     VALUE 'N'.
000730*--------------------------------------------------------------*
000740*    CANDLE PATTERN FLAGS                                        *
000750*--------------------------------------------------------------*
000760     05  AN-DOJI-FLAG                PIC X(01).
000770         88  AN-DOJI-YES                       VALUE 'Y'.
000780     05  AN-HAMMER-FLAG              PIC X(01).
000790         88  AN-HAMMER-YES                     VALUE 'Y'.
000800     05  AN-ENGULF-FLAG              PIC X(01).
000810         88  AN-ENGULF-YES                     VALUE 'Y'.
000820*--------------------------------------------------------------*
000830*    SUPPORT / RESISTANCE LEVELS (0 = UNUSED SLOT)               *
000840*    AN-LEVELS-FLAT GIVES THE SUPPORT/RESISTANCE PAIR A SINGLE   *
000850*    6-DEEP VIEW SO THE RANKING AND PRINT PARAGRAPHS CAN WALK    *
000860*    THEM WITH ONE SUBSCRIPT INSTEAD OF TWO.                     *
000870*--------------------------------------------------------------*
000880     05  AN-LEVELS.
000890         10  AN-SUPPORT              PIC S9(10)V9(8)
000900                                      OCCURS 3 TIMES.
000910         10  AN-RESIST               PIC S9(10)V9(8)
000920                                      OCCURS 3 TIMES.
000930     05  AN-LEVELS-FLAT REDEFINES AN-LEVELS.
000940         10  AN-LEVEL-VALUE          PIC S9(10)V9(8)
000950                                      OCCURS 6 TIMES.
000960*--------------------------------------------------------------*
000970*    OVERALL TREND CLASSIFICATION AND STRENGTH SCORE             *
000980*    AN-TREND-CHECK LETS THE REPORT TEST THE LEADING WORD OF     *
000990*    THE TREND ("BULLISH" OR "BEARISH" ARE BOTH 7 BYTES) TO      *
001000*    CLASSIFY BULLISH_OVERBOUGHT / BEARISH_OVERSOLD THE SAME AS  *
001010*    PLAIN BULLISH / BEARISH WITHOUT A TABLE OF LITERALS.        *
001020*--------------------------------------------------------------*
001030     05  AN-TREND-AREA.
001040         10  AN-TREND                PIC X(18).
001050     05  AN-TREND-CHECK REDEFINES AN-TREND-AREA.
001060         10  AN-TREND-PREFIX7        PIC X(07).
001070         10  FILLER                  PIC X(11).
001080     05  AN-TREND-IND                PIC X(01).
001090         88  AN-TREND-PRESENT                  VALUE 'Y'.
001100         88  AN-TREND-ABSENT                   VALUE 'N'.
001110     05  AN-TREND-STRENGTH           PIC 9(03).
001120*--------------------------------------------------------------*
001130*    LATEST CLOSE - CARRIED FORWARD SO THE REPORT'S PATTERN      *
001140*    LIST CAN PRINT "CURRENT PRICE" WITHOUT REOPENING KLINES     *
001150*--------------------------------------------------------------*
001160     05  AN-LAST-CLOSE               PIC S9(10)V9(8).
001170     05  AN-LAST-CLOSE-IND           PIC X(01).
001180         88  AN-LAST-CLOSE-PRESENT             VALUE 'Y'.
001190         88  AN-LAST-CLOSE-ABSENT              VALUE 'N'.
001200*--------------------------------------------------------------*
001210*    RESERVED                                                    *
001220*--------------------------------------------------------------*
001230     05  FILLER                      PIC X(10).
