000010******************************************************************
000020* COPYBOOK   : PHSREC                                            *
000030* DESCRIPTION: PER-SYMBOL PRICE SAMPLE USED ONLY TO BUILD THE    *
000040*              ROLLING PRICE HISTORY FOR THE CORRELATION MATRIX  *
000050*              IN THE MARKET ANALYSIS REPORT (MKTANRPT).         *
000060* RECORD KEY : PHS-SYMBOL / PHS-SEQ (ASCENDING - PRESORTED).     *
000070******************************************************************
000080 01  PHS-RECORD.
000090     05  PHS-SYMBOL                  PIC X(12).
000100     05  PHS-PRICE-SEQ-GRP.
000110         10  PHS-PRICE               PIC S9(10)V9(8).
000120         10  PHS-SEQ                 PIC 9(04).
000130     05  FILLER                      PIC X(10).
